000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* CMPDUPE - POSSIBLE-DUPLICATE SCAN                              *
000400*                                                                 *
000500* READS THE FULL MERGED COMPLAINT REGISTER INTO A WORKING-STORAGE *
000600* TABLE AND COMPARES EVERY RECORD I AGAINST EVERY LATER RECORD J  *
000700* NOT YET CLAIMED BY A GROUP.  A MATCHING PAIR PUTS J IN I'S      *
000800* GROUP.  GROUPS OF TWO OR MORE ARE WRITTEN TO THE CMPDUPW WORK   *
000900* FILE FOR CMPLIST'S POSSIBLE-DUPLICATES SECTION.                 *
001000*                                                                 *
001100* INPUT FILE  - CMPMSTR  - MERGED COMPLAINT REGISTER              *
001200* OUTPUT FILE - CMPDUPW  - ONE ROW PER DUPLICATE-GROUP MEMBER     *
001300* DUMP FILE   - SYSOUT   - ABEND DUMP RECORD                      *
001400******************************************************************
001500* CHANGE LOG
001600* ----------------------------------------------------------------
001700* 081592 JLK   ORIGINAL PROGRAM (AS PATSRCH) - BUILT THE DAILY
001800*              EQUIPMENT-CHARGE TABLE AND SEARCHED IT FOR THE
001900*              PATIENT BILLING SUITE
002000* 022097 JLK   ADDED THE TRAILER-RECORD BALANCE CHECK AFTER A
002100*              SHORT RUN WENT UNDETECTED FOR TWO DAYS
002200* 040399 JLK   Y2K REVIEW - NO DATE ARITHMETIC IN THIS STEP,
002300*              SIGNED OFF WITHOUT CHANGE
002400* 091214 RCJ   REQ 91045 - RETIRED THE EQUIPMENT TABLE SEARCH,    RCJ91014
002500*              RENAMED CMPDUPE, REBUILT AS THE ALL-PAIRS
002600*              POSSIBLE-DUPLICATE SCAN FOR THE COMPLAINT REGISTER
002700*              SUITE - TABLE-LOAD IDIOM CARRIED OVER FROM PATSRCH
002800* 092914 RCJ   DROPPED THE TRAILER-RECORD CHECK - THE REGISTER HAS
002900*              NO TRAILER RECORD, EOF ALONE MARKS THE END OF FILE
003000* 100714 LPW   REQ 91050 - ADDED THE SHARED-PAYMENT-DETAIL AND
003100*              SIMILAR-NAME CANDIDATE TESTS (RULES 4 AND 5)
003200* 101514 AHK   ADDED THE GROUP-LEVEL MATCH-REASON BUILD - PER-PAIR
003300*              REASONS WERE MISLEADING ONCE A GROUP GREW PAST TWO
003400*              MEMBERS
003500******************************************************************
003600 PROGRAM-ID.  CMPDUPE.
003700 AUTHOR. J L KOWALSKI.
003800 INSTALLATION. COBOL DEVELOPMENT CENTER.
003900 DATE-WRITTEN. 08/15/92.
004000 DATE-COMPILED. 08/15/92.
004100 SECURITY. NON-CONFIDENTIAL.
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT SYSOUT-FILE   ASSIGN TO SYSOUT
005000         ORGANIZATION IS SEQUENTIAL.
005100     SELECT CMPMSTR-FILE  ASSIGN TO CMPMSTR
005200         ACCESS MODE IS SEQUENTIAL
005300         FILE STATUS IS IFCODE.
005400     SELECT CMPDUPW-FILE  ASSIGN TO CMPDUPW
005500         ACCESS MODE IS SEQUENTIAL.
005600
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  SYSOUT-FILE
006000     RECORDING MODE IS F
006100     LABEL RECORDS ARE STANDARD.
006200 01  SYSOUT-REC                       PIC X(130).
006300
006400 FD  CMPMSTR-FILE
006500     RECORDING MODE IS F
006600     LABEL RECORDS ARE STANDARD
006700     DATA RECORD IS CMPMSTR-FILE-REC.
006800 01  CMPMSTR-FILE-REC                 PIC X(364).
006900
007000 FD  CMPDUPW-FILE
007100     RECORDING MODE IS F
007200     LABEL RECORDS ARE STANDARD
007300     DATA RECORD IS CMPDUPW-FILE-REC.
007400 01  CMPDUPW-FILE-REC                 PIC X(261).
007500
007600 WORKING-STORAGE SECTION.
007700 01  FILE-STATUS-CODES.
007800     05  IFCODE                    PIC X(2).
007900         88  CODE-READ             VALUE SPACES.
008000         88  NO-MORE-DATA          VALUE "10".
008100
008200     COPY CMPMSTR.
008300
008400     COPY DUPREC.
008500
008600 01  MORE-MASTER-SW                   PIC X(01) VALUE "Y".
008700     88  NO-MORE-MASTER               VALUE "N".
008800
008900******************************************************************
009000* IN-MEMORY REGISTER TABLE - ONE ROW PER COMPLAINT ON THE MERGED *
009100* REGISTER.  3000 ROWS COVERS A HEAVY DAY'S ACCUMULATED VOLUME;  *
009200* THE ALL-PAIRS SCAN BELOW IS O(N**2) SO THE TABLE IS KEPT TO    *
009300* WHAT ONE RUN NEEDS, NOT THE WHOLE HISTORY OF THE REGISTER.     *
009400******************************************************************
009500 01  WS-REGISTER-TABLE.
009600     05  WS-REG-ROW OCCURS 3000 TIMES
009700                    INDEXED BY REG-I REG-J REG-K.
009800         10  REG-ID                PIC X(20).
009900         10  REG-DATE              PIC X(10).
010000         10  REG-NAME              PIC X(40).
010100         10  REG-MOBILE            PIC X(10).
010200         10  REG-EMAIL             PIC X(40).
010300         10  REG-AMOUNT            PIC S9(9)V99.
010400         10  REG-CRIME-TYPE        PIC X(15).
010500         10  REG-PLATFORM          PIC X(12).
010600         10  REG-STATUS            PIC X(15).
010700         10  REG-DESCRIPTION       PIC X(140).
010800         10  REG-GROUP-NUM         PIC 9(05) COMP.
010900
011000 01  WS-TABLE-COUNT                   PIC 9(05) COMP.
011100 01  WS-GROUP-COUNT                   PIC 9(05) COMP.
011200 01  WS-GRP-NUM                       PIC 9(05) COMP.
011300 01  WS-GRP-NUM-EDIT                  PIC 9(04).
011400
011500 01  WS-PAIR-MATCH-SW                 PIC X(01) VALUE "N".
011600     88  WS-PAIR-MATCHES              VALUE "Y".
011700
011800****** WORK AREA PASSED TO AMTCLS FOR THE DATES-CLOSE AND
011900****** AMOUNTS-SIMILAR TESTS SHARED BY RULES 2 THROUGH 5
012000 01  WS-AMTCLS-PARMS.
012100     05  WS-AC-DATE-1                 PIC X(10).
012200     05  WS-AC-DATE-1-NUM REDEFINES WS-AC-DATE-1.
012300         10  WS-AC-D1-YYYY            PIC 9(04).
012400         10  FILLER                   PIC X(01).
012500         10  WS-AC-D1-MM              PIC 9(02).
012600         10  FILLER                   PIC X(01).
012700         10  WS-AC-D1-DD              PIC 9(02).
012800     05  WS-AC-DATE-2                 PIC X(10).
012900     05  WS-AC-DATE-2-NUM REDEFINES WS-AC-DATE-2.
013000         10  WS-AC-D2-YYYY            PIC 9(04).
013100         10  FILLER                   PIC X(01).
013200         10  WS-AC-D2-MM              PIC 9(02).
013300         10  FILLER                   PIC X(01).
013400         10  WS-AC-D2-DD              PIC 9(02).
013500     05  WS-AC-AMOUNT-1                PIC S9(9)V99.
013600     05  WS-AC-AMOUNT-1-X REDEFINES WS-AC-AMOUNT-1
013700                                      PIC X(11).
013800     05  WS-AC-AMOUNT-2                PIC S9(9)V99.
013900     05  WS-AC-DATES-CLOSE-SW          PIC X(01).
014000         88  WS-AC-DATES-ARE-CLOSE     VALUE "Y".
014100     05  WS-AC-AMTS-SIMILAR-SW         PIC X(01).
014200         88  WS-AC-AMTS-ARE-SIMILAR    VALUE "Y".
014300     05  FILLER                        PIC X(05).
014400 01  WS-AMTCLS-RETURN-CD               PIC 9(04) COMP.
014500
014600****** WORK AREA PASSED TO NMSIM FOR THE SIMILAR-NAMES TEST       LPW11214
014700 01  WS-NMSIM-PARMS.
014800     05  WS-NM-NAME-1                  PIC X(40).
014900     05  WS-NM-NAME-2                  PIC X(40).
015000     05  WS-NM-SIMILAR-SW              PIC X(01).
015100         88  WS-NM-NAMES-SIMILAR       VALUE "Y".
015200     05  FILLER                        PIC X(05).
015300 01  WS-NMSIM-RETURN-CD                PIC 9(04) COMP.
015400
015500****** SHARED-PAYMENT-DETAIL SCAN WORK AREA - LOOKS FOR A
015600****** UPI-STYLE NAME@PROVIDER TOKEN OR A 10-16 DIGIT ACCOUNT
015700****** NUMBER COMMON TO BOTH DESCRIPTIONS
015800 01  WS-PAY-WORK.
015900     05  WS-PAY-SCAN-TEXT              PIC X(140).
016000     05  WS-PAY-POS                    PIC S9(04) COMP.
016100     05  WS-PAY-AT-POS                 PIC S9(04) COMP.
016200     05  WS-PAY-START                  PIC S9(04) COMP.
016300     05  WS-PAY-END                    PIC S9(04) COMP.
016400     05  WS-PAY-RUN-START              PIC S9(04) COMP.
016500     05  WS-PAY-RUN-LEN                PIC S9(04) COMP.
016600     05  WS-PAY-LEFT-DONE-SW           PIC X(01).
016700     05  WS-PAY-RIGHT-DONE-SW          PIC X(01).
016800     05  WS-PAY-UPI-TOKEN              PIC X(40).
016900     05  WS-PAY-ACCT-TOKEN             PIC X(16).
017000     05  WS-PAY-UPI-TOKEN-1            PIC X(40).
017100     05  WS-PAY-UPI-TOKEN-2            PIC X(40).
017200     05  WS-PAY-ACCT-TOKEN-1           PIC X(16).
017300     05  WS-PAY-ACCT-TOKEN-2           PIC X(16).
017400
017500****** GROUP-LEVEL MATCH-REASON WORK AREA
017600 01  WS-GRP-MEMBER-WORK.
017700     05  WS-GRP-MEMBER-COUNT           PIC 9(05) COMP.
017800     05  WS-GRP-MOBILE-NONBLANK-CT     PIC 9(05) COMP.
017900     05  WS-GRP-EMAIL-NONBLANK-CT      PIC 9(05) COMP.
018000     05  WS-GRP-ALL-MOBILE-SAME-SW     PIC X(01).
018100     05  WS-GRP-ALL-EMAIL-SAME-SW      PIC X(01).
018200     05  WS-GRP-ALL-ID-SAME-SW         PIC X(01).
018300     05  WS-GRP-ALL-AMOUNT-SAME-SW     PIC X(01).
018400     05  WS-GRP-FIRST-MOBILE           PIC X(10).
018500     05  WS-GRP-FIRST-EMAIL            PIC X(40).
018600     05  WS-GRP-FIRST-ID               PIC X(20).
018700     05  WS-GRP-FIRST-AMOUNT           PIC S9(9)V99.
018800
018900 01  WS-REASON-WORK.
019000     05  WS-REASON-BUFFER              PIC X(60).
019100     05  WS-REASON-TEXT                PIC X(20).
019200     05  WS-REASON-TEXT-LEN            PIC S9(04).
019300     05  WS-REASON-LEN                 PIC S9(04).
019400*** REQ 91210 - STRLTH NOW TAKES THE CALLER'S FIELD WIDTH AS AN
019500*** EXPLICIT PARAMETER SO IT NEVER READS PAST THE END OF A
019600*** SHORT FIELD.
019700     05  WS-STRLTH-LEN-20              PIC S9(04) COMP VALUE +20.
019800     05  WS-STRLTH-LEN-60              PIC S9(04) COMP VALUE +60.
019900     05  WS-REASON-ANY-SW              PIC X(01).
020000
020100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
020200     05  RECORDS-READ                  PIC 9(07) COMP.
020300     05  RECORDS-WRITTEN               PIC 9(07) COMP.
020400     05  RETURN-CD                     PIC S9(04) COMP.
020500
020600     COPY ABENDREC.
020700
020800 PROCEDURE DIVISION.
020900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021000     PERFORM 050-LOAD-REGISTER-TABLE THRU 050-EXIT
021100             VARYING REG-I FROM 1 BY 1 UNTIL NO-MORE-MASTER.
021200     PERFORM 200-SCAN-RTN THRU 200-EXIT.
021300     PERFORM 290-PROCESS-GROUPS THRU 290-EXIT
021400             VARYING WS-GRP-NUM FROM 1 BY 1
021500             UNTIL WS-GRP-NUM > WS-GROUP-COUNT.
021600     PERFORM 999-CLEANUP THRU 999-EXIT.
021700     MOVE +0 TO RETURN-CODE.
021800     GOBACK.
021900
022000 000-HOUSEKEEPING.
022100     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022200     DISPLAY "******** BEGIN JOB CMPDUPE ********".
022300     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
022400     MOVE ZERO TO WS-TABLE-COUNT.
022500     MOVE ZERO TO WS-GROUP-COUNT.
022600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
022700
022800     READ CMPMSTR-FILE INTO CMP-MASTER-REC
022900         AT END
023000             MOVE "N" TO MORE-MASTER-SW
023100     END-READ.
023200 000-EXIT.
023300     EXIT.
023400
023500******************************************************************
023600* 050-LOAD-REGISTER-TABLE - SAME MOVE-INTO-TABLE-THEN-READ-AHEAD *
023700* IDIOM AS THE OLD EQUIPMENT-TABLE LOAD.  REG-GROUP-NUM STARTS   *
023800* AT ZERO, MEANING "NOT YET CLAIMED BY A GROUP".                 *
023900******************************************************************
024000 050-LOAD-REGISTER-TABLE.
024100     MOVE "050-LOAD-REGISTER-TABLE" TO PARA-NAME.
024200     IF NO-MORE-MASTER
024300         GO TO 050-EXIT.
024400
024500     ADD +1 TO RECORDS-READ.
024600     MOVE CMP-COMPLAINT-ID     TO REG-ID(REG-I).
024700     MOVE CMP-COMPLAINT-DATE   TO REG-DATE(REG-I).
024800     MOVE CMP-COMPLAINANT-NAME TO REG-NAME(REG-I).
024900     MOVE CMP-MOBILE           TO REG-MOBILE(REG-I).
025000     MOVE CMP-EMAIL            TO REG-EMAIL(REG-I).
025100     MOVE CMP-AMOUNT           TO REG-AMOUNT(REG-I).
025200     MOVE CMP-CRIME-TYPE       TO REG-CRIME-TYPE(REG-I).
025300     MOVE CMP-PLATFORM         TO REG-PLATFORM(REG-I).
025400     MOVE CMP-STATUS           TO REG-STATUS(REG-I).
025500     MOVE CMP-DESCRIPTION      TO REG-DESCRIPTION(REG-I).
025600     MOVE ZERO                 TO REG-GROUP-NUM(REG-I).
025700     ADD +1 TO WS-TABLE-COUNT.
025800
025900     READ CMPMSTR-FILE INTO CMP-MASTER-REC
026000         AT END
026100             MOVE "N" TO MORE-MASTER-SW
026200     END-READ.
026300 050-EXIT.
026400     EXIT.
026500
026600******************************************************************
026700* 200-SCAN-RTN / 210-SCAN-OUTER / 220-SCAN-INNER - ALL-PAIRS     *
026800* SCAN.  RECORD J JOINS RECORD I'S GROUP ON A MATCH; J IS NEVER  *
026900* RETESTED ONCE IT HAS JOINED A GROUP.                           *
027000******************************************************************
027100 200-SCAN-RTN.
027200     MOVE "200-SCAN-RTN" TO PARA-NAME.
027300     IF WS-TABLE-COUNT < 2
027400         GO TO 200-EXIT.
027500
027600     PERFORM 210-SCAN-OUTER THRU 210-EXIT
027700             VARYING REG-I FROM 1 BY 1
027800             UNTIL REG-I > WS-TABLE-COUNT - 1.
027900 200-EXIT.
028000     EXIT.
028100
028200 210-SCAN-OUTER.
028300     PERFORM 220-SCAN-INNER THRU 220-EXIT
028400             VARYING REG-J FROM REG-I + 1 BY 1
028500             UNTIL REG-J > WS-TABLE-COUNT.
028600 210-EXIT.
028700     EXIT.
028800
028900 220-SCAN-INNER.
029000     IF REG-GROUP-NUM(REG-J) > 0
029100         GO TO 220-EXIT.
029200
029300     PERFORM 248-TEST-PAIR THRU 248-EXIT.
029400     IF NOT WS-PAIR-MATCHES
029500         GO TO 220-EXIT.
029600
029700     IF REG-GROUP-NUM(REG-I) = 0
029800         ADD +1 TO WS-GROUP-COUNT
029900         MOVE WS-GROUP-COUNT TO REG-GROUP-NUM(REG-I)
030000     END-IF.
030100     MOVE REG-GROUP-NUM(REG-I) TO REG-GROUP-NUM(REG-J).
030200 220-EXIT.
030300     EXIT.
030400
030500******************************************************************
030600* 248-TEST-PAIR - TESTS RULES 1 THROUGH 5 IN ORDER, STOPPING AT  *
030700* THE FIRST THAT MATCHES.  RULE 1 (SAME ID) NEEDS NO DATE/AMOUNT *
030800* PROXIMITY TEST; RULES 2-5 ALL DO, SO THE PROXIMITY TEST RUNS   *
030900* ONCE AND THE RESULT IS REUSED.                                 *
031000******************************************************************
031100 248-TEST-PAIR.
031200     MOVE "248-TEST-PAIR" TO PARA-NAME.
031300     MOVE "N" TO WS-PAIR-MATCH-SW.
031400
031500     PERFORM 250-TEST-SAME-ID THRU 250-EXIT.
031600     IF WS-PAIR-MATCHES
031700         GO TO 248-EXIT.
031800
031900     PERFORM 249-CALC-DATE-AMOUNT-CLOSE THRU 249-EXIT.
032000
032100     PERFORM 255-TEST-SAME-MOBILE THRU 255-EXIT.
032200     IF WS-PAIR-MATCHES
032300         GO TO 248-EXIT.
032400
032500     PERFORM 260-TEST-SAME-EMAIL THRU 260-EXIT.
032600     IF WS-PAIR-MATCHES
032700         GO TO 248-EXIT.
032800
032900     PERFORM 265-TEST-SHARED-PAYMENT-DETAIL THRU 265-EXIT.
033000     IF WS-PAIR-MATCHES
033100         GO TO 248-EXIT.
033200
033300     PERFORM 270-TEST-SIMILAR-NAMES THRU 270-EXIT.
033400 248-EXIT.
033500     EXIT.
033600
033700 249-CALC-DATE-AMOUNT-CLOSE.
033800     MOVE "N" TO WS-AC-DATES-CLOSE-SW.
033900     MOVE "N" TO WS-AC-AMTS-SIMILAR-SW.
034000     MOVE REG-DATE(REG-I)   TO WS-AC-DATE-1.
034100     MOVE REG-DATE(REG-J)   TO WS-AC-DATE-2.
034200     MOVE REG-AMOUNT(REG-I) TO WS-AC-AMOUNT-1.
034300     MOVE REG-AMOUNT(REG-J) TO WS-AC-AMOUNT-2.
034400     CALL "AMTCLS" USING WS-AMTCLS-PARMS, WS-AMTCLS-RETURN-CD.
034500 249-EXIT.
034600     EXIT.
034700
034800 250-TEST-SAME-ID.
034900     MOVE "N" TO WS-PAIR-MATCH-SW.
035000     IF REG-ID(REG-I) = SPACES OR REG-ID(REG-J) = SPACES
035100         GO TO 250-EXIT.
035200     IF REG-ID(REG-I) = REG-ID(REG-J)
035300         MOVE "Y" TO WS-PAIR-MATCH-SW.
035400 250-EXIT.
035500     EXIT.
035600
035700 255-TEST-SAME-MOBILE.
035800     MOVE "N" TO WS-PAIR-MATCH-SW.
035900     IF NOT WS-AC-DATES-ARE-CLOSE OR NOT WS-AC-AMTS-ARE-SIMILAR
036000         GO TO 255-EXIT.
036100     IF REG-MOBILE(REG-I) = SPACES OR REG-MOBILE(REG-J) = SPACES
036200         GO TO 255-EXIT.
036300     IF REG-MOBILE(REG-I) = REG-MOBILE(REG-J)
036400         MOVE "Y" TO WS-PAIR-MATCH-SW.
036500 255-EXIT.
036600     EXIT.
036700
036800 260-TEST-SAME-EMAIL.
036900     MOVE "N" TO WS-PAIR-MATCH-SW.
037000     IF NOT WS-AC-DATES-ARE-CLOSE OR NOT WS-AC-AMTS-ARE-SIMILAR
037100         GO TO 260-EXIT.
037200     IF REG-EMAIL(REG-I) = SPACES OR REG-EMAIL(REG-J) = SPACES
037300         GO TO 260-EXIT.
037400     IF REG-EMAIL(REG-I) = REG-EMAIL(REG-J)
037500         MOVE "Y" TO WS-PAIR-MATCH-SW.
037600 260-EXIT.
037700     EXIT.
037800
037900******************************************************************
038000* 265-TEST-SHARED-PAYMENT-DETAIL - EXTRACTS A UPI-STYLE TOKEN    *
038100* AND AN ACCOUNT-NUMBER-LOOKING DIGIT RUN FROM BOTH DESCRIPTIONS *
038200* AND MATCHES THEM.                                              *
038300******************************************************************
038400 265-TEST-SHARED-PAYMENT-DETAIL.
038500     MOVE "N" TO WS-PAIR-MATCH-SW.
038600     IF NOT WS-AC-DATES-ARE-CLOSE OR NOT WS-AC-AMTS-ARE-SIMILAR
038700         GO TO 265-EXIT.
038800
038900     MOVE REG-DESCRIPTION(REG-I) TO WS-PAY-SCAN-TEXT.
039000     PERFORM 266-EXTRACT-PAY-TOKENS THRU 266-EXIT.
039100     MOVE WS-PAY-UPI-TOKEN  TO WS-PAY-UPI-TOKEN-1.
039200     MOVE WS-PAY-ACCT-TOKEN TO WS-PAY-ACCT-TOKEN-1.
039300
039400     MOVE REG-DESCRIPTION(REG-J) TO WS-PAY-SCAN-TEXT.
039500     PERFORM 266-EXTRACT-PAY-TOKENS THRU 266-EXIT.
039600     MOVE WS-PAY-UPI-TOKEN  TO WS-PAY-UPI-TOKEN-2.
039700     MOVE WS-PAY-ACCT-TOKEN TO WS-PAY-ACCT-TOKEN-2.
039800
039900     IF WS-PAY-UPI-TOKEN-1 NOT = SPACES
040000        AND WS-PAY-UPI-TOKEN-1 = WS-PAY-UPI-TOKEN-2
040100         MOVE "Y" TO WS-PAIR-MATCH-SW
040200         GO TO 265-EXIT.
040300     IF WS-PAY-ACCT-TOKEN-1 NOT = SPACES
040400        AND WS-PAY-ACCT-TOKEN-1 = WS-PAY-ACCT-TOKEN-2
040500         MOVE "Y" TO WS-PAIR-MATCH-SW.
040600 265-EXIT.
040700     EXIT.
040800
040900******************************************************************
041000* 266-EXTRACT-PAY-TOKENS - FINDS THE FIRST "@" IN THE SCAN TEXT  *
041100* AND WIDENS LEFT/RIGHT TO THE SURROUNDING NON-SPACE RUN FOR THE *
041200* UPI TOKEN, THEN SEPARATELY FINDS THE FIRST 10-16 DIGIT RUN FOR *
041300* THE ACCOUNT-NUMBER TOKEN.                                      *
041400******************************************************************
041500 266-EXTRACT-PAY-TOKENS.
041600     MOVE SPACES TO WS-PAY-UPI-TOKEN.
041700     MOVE SPACES TO WS-PAY-ACCT-TOKEN.
041800     MOVE ZERO   TO WS-PAY-AT-POS.
041900
042000     PERFORM 267-FIND-AT-SIGN THRU 267-EXIT
042100             VARYING WS-PAY-POS FROM 2 BY 1
042200             UNTIL WS-PAY-POS > 139 OR WS-PAY-AT-POS > ZERO.
042300     IF WS-PAY-AT-POS > ZERO
042400         PERFORM 268-BOUND-UPI-TOKEN THRU 268-EXIT
042500     END-IF.
042600
042700     MOVE ZERO TO WS-PAY-RUN-LEN.
042800     MOVE ZERO TO WS-PAY-RUN-START.
042900     PERFORM 269-SCAN-DIGIT-RUN THRU 269-EXIT
043000             VARYING WS-PAY-POS FROM 1 BY 1
043100             UNTIL WS-PAY-POS > 140
043200                OR WS-PAY-ACCT-TOKEN NOT = SPACES.
043300     IF WS-PAY-ACCT-TOKEN = SPACES
043400         PERFORM 269A-TEST-RUN-LENGTH THRU 269A-EXIT
043500     END-IF.
043600 266-EXIT.
043700     EXIT.
043800
043900 267-FIND-AT-SIGN.
044000     IF WS-PAY-SCAN-TEXT(WS-PAY-POS:1) = "@"
044100         MOVE WS-PAY-POS TO WS-PAY-AT-POS.
044200 267-EXIT.
044300     EXIT.
044400
044500 268-BOUND-UPI-TOKEN.
044600     MOVE WS-PAY-AT-POS TO WS-PAY-START.
044700     MOVE WS-PAY-AT-POS TO WS-PAY-END.
044800     MOVE "N" TO WS-PAY-LEFT-DONE-SW.
044900     MOVE "N" TO WS-PAY-RIGHT-DONE-SW.
045000
045100     PERFORM 268A-SHRINK-LEFT THRU 268A-EXIT
045200             VARYING WS-PAY-POS FROM WS-PAY-AT-POS BY -1
045300             UNTIL WS-PAY-POS < 2 OR WS-PAY-LEFT-DONE-SW = "Y".
045400     PERFORM 268B-SHRINK-RIGHT THRU 268B-EXIT
045500             VARYING WS-PAY-POS FROM WS-PAY-AT-POS BY 1
045600             UNTIL WS-PAY-POS > 139 OR WS-PAY-RIGHT-DONE-SW = "Y".
045700
045800     IF WS-PAY-END > WS-PAY-START
045900         MOVE
046000           WS-PAY-SCAN-TEXT(WS-PAY-START:
046100               WS-PAY-END - WS-PAY-START + 1)
046200           TO WS-PAY-UPI-TOKEN
046300     END-IF.
046400 268-EXIT.
046500     EXIT.
046600
046700 268A-SHRINK-LEFT.
046800     IF WS-PAY-SCAN-TEXT(WS-PAY-POS - 1:1) = SPACE
046900         MOVE "Y" TO WS-PAY-LEFT-DONE-SW
047000     ELSE
047100         COMPUTE WS-PAY-START = WS-PAY-POS - 1
047200     END-IF.
047300 268A-EXIT.
047400     EXIT.
047500
047600 268B-SHRINK-RIGHT.
047700     IF WS-PAY-SCAN-TEXT(WS-PAY-POS + 1:1) = SPACE
047800         MOVE "Y" TO WS-PAY-RIGHT-DONE-SW
047900     ELSE
048000         COMPUTE WS-PAY-END = WS-PAY-POS + 1
048100     END-IF.
048200 268B-EXIT.
048300     EXIT.
048400
048500 269-SCAN-DIGIT-RUN.
048600     IF WS-PAY-SCAN-TEXT(WS-PAY-POS:1) IS NUMERIC
048700         IF WS-PAY-RUN-LEN = 0
048800             MOVE WS-PAY-POS TO WS-PAY-RUN-START
048900         END-IF
049000         ADD 1 TO WS-PAY-RUN-LEN
049100     ELSE
049200         PERFORM 269A-TEST-RUN-LENGTH THRU 269A-EXIT
049300         MOVE 0 TO WS-PAY-RUN-LEN
049400     END-IF.
049500 269-EXIT.
049600     EXIT.
049700
049800 269A-TEST-RUN-LENGTH.
049900     IF WS-PAY-RUN-LEN >= 10 AND WS-PAY-RUN-LEN <= 16
050000        AND WS-PAY-ACCT-TOKEN = SPACES
050100         MOVE WS-PAY-SCAN-TEXT(WS-PAY-RUN-START:WS-PAY-RUN-LEN)
050200             TO WS-PAY-ACCT-TOKEN
050300     END-IF.
050400 269A-EXIT.
050500     EXIT.
050600
050700 270-TEST-SIMILAR-NAMES.
050800     MOVE "N" TO WS-PAIR-MATCH-SW.
050900     IF NOT WS-AC-DATES-ARE-CLOSE OR NOT WS-AC-AMTS-ARE-SIMILAR
051000         GO TO 270-EXIT.
051100     MOVE REG-NAME(REG-I) TO WS-NM-NAME-1.
051200     MOVE REG-NAME(REG-J) TO WS-NM-NAME-2.
051300     CALL "NMSIM" USING WS-NMSIM-PARMS, WS-NMSIM-RETURN-CD.
051400     IF WS-NM-NAMES-SIMILAR
051500         MOVE "Y" TO WS-PAIR-MATCH-SW.
051600 270-EXIT.
051700     EXIT.
051800
051900******************************************************************
052000* 290-PROCESS-GROUPS - ONE PASS PER FORMED GROUP, BUILDING THE   *
052100* MATCH-REASON AND WRITING EVERY MEMBER TO CMPDUPW.              *
052200******************************************************************
052300 290-PROCESS-GROUPS.
052400     MOVE "290-PROCESS-GROUPS" TO PARA-NAME.
052500     PERFORM 291-GATHER-GROUP-MEMBERS THRU 291-EXIT.
052600     IF WS-GRP-MEMBER-COUNT >= 2
052700         PERFORM 300-BUILD-MATCH-REASON THRU 300-EXIT
052800         PERFORM 400-WRITE-GROUP THRU 400-EXIT
052900     END-IF.
053000 290-EXIT.
053100     EXIT.
053200
053300 291-GATHER-GROUP-MEMBERS.
053400     MOVE ZERO TO WS-GRP-MEMBER-COUNT.
053500     MOVE ZERO TO WS-GRP-MOBILE-NONBLANK-CT.
053600     MOVE ZERO TO WS-GRP-EMAIL-NONBLANK-CT.
053700     MOVE "Y"  TO WS-GRP-ALL-MOBILE-SAME-SW.
053800     MOVE "Y"  TO WS-GRP-ALL-EMAIL-SAME-SW.
053900     MOVE "Y"  TO WS-GRP-ALL-ID-SAME-SW.
054000     MOVE "Y"  TO WS-GRP-ALL-AMOUNT-SAME-SW.
054100     MOVE SPACES TO WS-GRP-FIRST-MOBILE.
054200     MOVE SPACES TO WS-GRP-FIRST-EMAIL.
054300     MOVE SPACES TO WS-GRP-FIRST-ID.
054400     MOVE ZERO   TO WS-GRP-FIRST-AMOUNT.
054500
054600     PERFORM 292-TEST-GROUP-MEMBER THRU 292-EXIT
054700             VARYING REG-K FROM 1 BY 1 UNTIL REG-K > WS-TABLE-COUNT.
054800 291-EXIT.
054900     EXIT.
055000
055100 292-TEST-GROUP-MEMBER.
055200     IF REG-GROUP-NUM(REG-K) NOT = WS-GRP-NUM
055300         GO TO 292-EXIT.
055400
055500     ADD 1 TO WS-GRP-MEMBER-COUNT.
055600     IF WS-GRP-MEMBER-COUNT = 1
055700         MOVE REG-ID(REG-K)     TO WS-GRP-FIRST-ID
055800         MOVE REG-AMOUNT(REG-K) TO WS-GRP-FIRST-AMOUNT
055900     ELSE
056000         IF REG-ID(REG-K) NOT = WS-GRP-FIRST-ID
056100             MOVE "N" TO WS-GRP-ALL-ID-SAME-SW
056200         END-IF
056300         IF REG-AMOUNT(REG-K) NOT = WS-GRP-FIRST-AMOUNT
056400             MOVE "N" TO WS-GRP-ALL-AMOUNT-SAME-SW
056500         END-IF
056600     END-IF.
056700
056800     IF REG-MOBILE(REG-K) NOT = SPACES
056900         ADD 1 TO WS-GRP-MOBILE-NONBLANK-CT
057000         IF WS-GRP-FIRST-MOBILE = SPACES
057100             MOVE REG-MOBILE(REG-K) TO WS-GRP-FIRST-MOBILE
057200         ELSE
057300             IF REG-MOBILE(REG-K) NOT = WS-GRP-FIRST-MOBILE
057400                 MOVE "N" TO WS-GRP-ALL-MOBILE-SAME-SW
057500             END-IF
057600         END-IF
057700     END-IF.
057800
057900     IF REG-EMAIL(REG-K) NOT = SPACES
058000         ADD 1 TO WS-GRP-EMAIL-NONBLANK-CT
058100         IF WS-GRP-FIRST-EMAIL = SPACES
058200             MOVE REG-EMAIL(REG-K) TO WS-GRP-FIRST-EMAIL
058300         ELSE
058400             IF REG-EMAIL(REG-K) NOT = WS-GRP-FIRST-EMAIL
058500                 MOVE "N" TO WS-GRP-ALL-EMAIL-SAME-SW
058600             END-IF
058700         END-IF
058800     END-IF.
058900 292-EXIT.
059000     EXIT.
059100
059200******************************************************************
059300* 300-BUILD-MATCH-REASON - REQ 91045 ORDER: MOBILE, EMAIL, ID,   *
059400* AMOUNT.  NO REASON QUALIFIES -> "SIMILAR DETAILS".             *
059500******************************************************************
059600 300-BUILD-MATCH-REASON.
059700     MOVE "300-BUILD-MATCH-REASON" TO PARA-NAME.
059800     MOVE SPACES TO WS-REASON-BUFFER.
059900     MOVE "N" TO WS-REASON-ANY-SW.
060000
060100     IF WS-GRP-ALL-MOBILE-SAME-SW = "Y"
060200        AND WS-GRP-MOBILE-NONBLANK-CT >= 2
060300         MOVE "Same Mobile Number" TO WS-REASON-TEXT
060400         PERFORM 305-APPEND-REASON THRU 305-EXIT
060500     END-IF.
060600
060700     IF WS-GRP-ALL-EMAIL-SAME-SW = "Y"
060800        AND WS-GRP-EMAIL-NONBLANK-CT >= 2
060900         MOVE "Same Email" TO WS-REASON-TEXT
061000         PERFORM 305-APPEND-REASON THRU 305-EXIT
061100     END-IF.
061200
061300     IF WS-GRP-ALL-ID-SAME-SW = "Y" AND WS-GRP-MEMBER-COUNT >= 2
061400         MOVE "Same Complaint ID" TO WS-REASON-TEXT
061500         PERFORM 305-APPEND-REASON THRU 305-EXIT
061600     END-IF.
061700
061800     IF WS-GRP-ALL-AMOUNT-SAME-SW = "Y"
061900         MOVE "Same Amount" TO WS-REASON-TEXT
062000         PERFORM 305-APPEND-REASON THRU 305-EXIT
062100     END-IF.
062200
062300     IF WS-REASON-ANY-SW = "N"
062400         MOVE "Similar Details" TO WS-REASON-BUFFER
062500     END-IF.
062600 300-EXIT.
062700     EXIT.
062800
062900 305-APPEND-REASON.
063000     IF WS-REASON-ANY-SW = "Y"
063100         PERFORM 306-APPEND-SEPARATOR THRU 306-EXIT
063200     END-IF.
063300     PERFORM 307-APPEND-TEXT THRU 307-EXIT.
063400     MOVE "Y" TO WS-REASON-ANY-SW.
063500 305-EXIT.
063600     EXIT.
063700
063800 306-APPEND-SEPARATOR.
063900     CALL "STRLTH" USING WS-REASON-BUFFER,
064000         WS-STRLTH-LEN-60, WS-REASON-LEN.
064100     ADD 1 TO WS-REASON-LEN.
064200     MOVE ";" TO WS-REASON-BUFFER(WS-REASON-LEN:1).
064300     ADD 1 TO WS-REASON-LEN.
064400     MOVE SPACE TO WS-REASON-BUFFER(WS-REASON-LEN:1).
064500 306-EXIT.
064600     EXIT.
064700
064800 307-APPEND-TEXT.
064900     CALL "STRLTH" USING WS-REASON-BUFFER,
065000         WS-STRLTH-LEN-60, WS-REASON-LEN.
065100     CALL "STRLTH" USING WS-REASON-TEXT,
065200         WS-STRLTH-LEN-20, WS-REASON-TEXT-LEN.
065300     ADD 1 TO WS-REASON-LEN.
065400     MOVE WS-REASON-TEXT(1:WS-REASON-TEXT-LEN)
065500         TO WS-REASON-BUFFER(WS-REASON-LEN:WS-REASON-TEXT-LEN).
065600 307-EXIT.
065700     EXIT.
065800
065900 400-WRITE-GROUP.
066000     MOVE "400-WRITE-GROUP" TO PARA-NAME.
066100     MOVE WS-GRP-NUM TO WS-GRP-NUM-EDIT.
066200     PERFORM 401-WRITE-MEMBER THRU 401-EXIT
066300             VARYING REG-K FROM 1 BY 1 UNTIL REG-K > WS-TABLE-COUNT.
066400 400-EXIT.
066500     EXIT.
066600
066700 401-WRITE-MEMBER.
066800     IF REG-GROUP-NUM(REG-K) NOT = WS-GRP-NUM
066900         GO TO 401-EXIT.
067000
067100     MOVE SPACES TO DUP-REPORT-REC.
067200     STRING "DUPLICATE_GROUP_" DELIMITED BY SIZE
067300            WS-GRP-NUM-EDIT   DELIMITED BY SIZE
067400         INTO DUP-GROUP-ID.
067500     MOVE REG-ID(REG-K)          TO DUP-COMPLAINT-ID.
067600     MOVE REG-DATE(REG-K)        TO DUP-COMPLAINT-DATE.
067700     MOVE REG-NAME(REG-K)        TO DUP-COMPLAINANT-NAME.
067800     MOVE REG-MOBILE(REG-K)      TO DUP-MOBILE.
067900     MOVE REG-EMAIL(REG-K)       TO DUP-EMAIL.
068000     MOVE REG-AMOUNT(REG-K)      TO DUP-AMOUNT.
068100     MOVE REG-CRIME-TYPE(REG-K)  TO DUP-CRIME-TYPE.
068200     MOVE REG-PLATFORM(REG-K)    TO DUP-PLATFORM.
068300     MOVE REG-STATUS(REG-K)      TO DUP-STATUS.
068400     MOVE WS-REASON-BUFFER       TO DUP-MATCH-REASON.
068500     MOVE WS-GRP-MEMBER-COUNT    TO DUP-GROUP-SIZE.
068600     WRITE CMPDUPW-FILE-REC FROM DUP-REPORT-REC.
068700     ADD 1 TO RECORDS-WRITTEN.
068800 401-EXIT.
068900     EXIT.
069000
069100 800-OPEN-FILES.
069200     MOVE "800-OPEN-FILES" TO PARA-NAME.
069300     OPEN INPUT  CMPMSTR-FILE.
069400     OPEN OUTPUT CMPDUPW-FILE.
069500     OPEN OUTPUT SYSOUT-FILE.
069600 800-EXIT.
069700     EXIT.
069800
069900 850-CLOSE-FILES.
070000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
070100     CLOSE CMPMSTR-FILE.
070200     CLOSE CMPDUPW-FILE.
070300     CLOSE SYSOUT-FILE.
070400 850-EXIT.
070500     EXIT.
070600
070700 999-CLEANUP.
070800     MOVE "999-CLEANUP" TO PARA-NAME.
070900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
071000     DISPLAY "** CMPDUPE - REGISTER RECORDS SCANNED ** "
071100             RECORDS-READ.
071200     DISPLAY "** CMPDUPE - DUPLICATE GROUPS FORMED   ** "
071300             WS-GROUP-COUNT.
071400     DISPLAY "** CMPDUPE - REPORT ROWS WRITTEN       ** "
071500             RECORDS-WRITTEN.
071600     IF WS-GROUP-COUNT = ZERO
071700         DISPLAY
071800         "** CMPDUPE - NO POSSIBLE DUPLICATES FOUND **"
071900     END-IF.
072000     DISPLAY "******** NORMAL END OF JOB CMPDUPE ********".
072100 999-EXIT.
072200     EXIT.
072300
072400 1000-ABEND-RTN.
072500     WRITE SYSOUT-REC FROM ABEND-REC.
072600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
072700     DISPLAY "*** ABNORMAL END OF JOB - CMPDUPE ***".
072800     DIVIDE ZERO-VAL INTO ONE-VAL.
072900
073000
