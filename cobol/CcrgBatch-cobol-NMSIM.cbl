000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* NMSIM - COMPLAINANT NAME SIMILARITY TEST                       *
000400* CALLED BY CMPDUPE'S DUPLICATE-DETECTOR SCAN (RULE 5 - SIMILAR  *
000500* NAMES) TO DECIDE WHETHER TWO COMPLAINANT NAMES ARE THE SAME    *
000600* PERSON SPELLED/TYPED DIFFERENTLY.  RATIO = 2 * LONGEST-COMMON- *
000700* SUBSEQUENCE LENGTH OVER THE SUM OF THE TWO NAME LENGTHS,       *
000800* CASE-FOLDED.  A RATIO OVER 0.80 (EXACT MATCH ALWAYS QUALIFIES) *
000900* MEANS THE NAMES ARE CONSIDERED SIMILAR.                        *
001000******************************************************************
001100* CHANGE LOG
001200* ----------------------------------------------------------------
001300* 081592 JLK   ORIGINAL PROGRAM (AS TRMTSRCH) - TABLE SEARCH OF
001400*              TREATMENT RECORDS FOR THE PATIENT BILLING SUITE
001500* 040399 JLK   Y2K REVIEW - NO DATE FIELDS, SIGNED OFF
001600* 091214 RCJ   REQ 91045 - RETIRED THE TREATMENT SEARCH, REBUILT
001700*              AS A LONGEST-COMMON-SUBSEQUENCE NAME COMPARE FOR
001800*              THE COMPLAINT REGISTER SUITE - TABLE/SEARCH IDIOM
001900*              CARRIED OVER, NOW DRIVES THE LCS SCORING TABLE
002000* 101714 RCJ   ADDED BLANK-NAME SHORT CIRCUIT AFTER A BLANK VS.
002100*              BLANK PAIR SCORED AS "SIMILAR" IN TEST
002200* 112014 LPW   CLARIFIED RATIO TEST IS STRICTLY GREATER THAN 80
002300*              PERCENT, NOT GREATER-OR-EQUAL, PER REQ 91045
002400******************************************************************
002500 PROGRAM-ID.  NMSIM.
002600 AUTHOR. J L KOWALSKI.
002700 INSTALLATION. COBOL DEVELOPMENT CENTER.
002800 DATE-WRITTEN. 08/15/92.
002900 DATE-COMPILED. 08/15/92.
003000 SECURITY. NON-CONFIDENTIAL.
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 INPUT-OUTPUT SECTION.
003700
003800 DATA DIVISION.
003900 FILE SECTION.
004000
004100 WORKING-STORAGE SECTION.
004200 01  WS-WORK-NAMES.
004300     05  WS-NAME-1-UC              PIC X(40).
004400     05  WS-NAME-2-UC              PIC X(40).
004500     05  WS-LEN-1                  PIC S9(04) COMP.
004600     05  WS-LEN-2                  PIC S9(04) COMP.
004700     05  WS-LCS-LEN                PIC S9(04) COMP.
004800*** REQ 91210 - STRLTH NOW TAKES THE CALLER'S FIELD WIDTH AS
004900*** AN EXPLICIT PARAMETER SO IT NEVER READS PAST THE END OF
005000*** A SHORT FIELD.
005100     05  WS-STRLTH-LEN-40          PIC S9(04) COMP VALUE +40.
005200     05  WS-RATIO-PCT              PIC S9(03)V99 COMP-3.
005300
005400 01  WS-LCS-TABLE.
005500     05  WS-LCS-ROW OCCURS 41 TIMES INDEXED BY LCS-I.
005600         10  WS-LCS-CELL OCCURS 41 TIMES INDEXED BY LCS-J
005700                                   PIC S9(04) COMP.
005800
005900 01  WS-LCS-CANDIDATES.
006000     05  WS-LCS-UP                 PIC S9(04) COMP.
006100     05  WS-LCS-LEFT               PIC S9(04) COMP.
006200
006300 LINKAGE SECTION.
006400 01  NMS-NAME-REC.
006500     05  NMS-NAME-1                PIC X(40).
006600     05  NMS-NAME-1-HALVES REDEFINES NMS-NAME-1.
006700         10  NMS-N1-FIRST-20       PIC X(20).
006800         10  NMS-N1-LAST-20        PIC X(20).
006900     05  NMS-NAME-2                PIC X(40).
007000     05  NMS-NAME-2-HALVES REDEFINES NMS-NAME-2.
007100         10  NMS-N2-FIRST-20       PIC X(20).
007200         10  NMS-N2-LAST-20        PIC X(20).
007300     05  NMS-SIMILAR-SW            PIC X(01).
007400         88  NMS-NAMES-SIMILAR     VALUE "Y".
007500         88  NMS-NAMES-NOT-SIMILAR VALUE "N".
007600     05  FILLER                    PIC X(05).
007700
007800 01  NMS-RETURN-CD                 PIC 9(04) COMP.
007900
008000 PROCEDURE DIVISION USING NMS-NAME-REC, NMS-RETURN-CD.
008100 000-MAIN.
008200     MOVE "N" TO NMS-SIMILAR-SW.
008300
008400     IF NMS-NAME-1 = SPACES OR NMS-NAME-2 = SPACES
008500         MOVE ZERO TO NMS-RETURN-CD
008600         GOBACK.
008700
008800     MOVE NMS-NAME-1 TO WS-NAME-1-UC.
008900     MOVE NMS-NAME-2 TO WS-NAME-2-UC.
009000     INSPECT WS-NAME-1-UC
009100         CONVERTING "abcdefghijklmnopqrstuvwxyz"
009200                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009300     INSPECT WS-NAME-2-UC
009400         CONVERTING "abcdefghijklmnopqrstuvwxyz"
009500                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009600
009700     IF WS-NAME-1-UC = WS-NAME-2-UC
009800         SET NMS-NAMES-SIMILAR TO TRUE
009900         MOVE ZERO TO NMS-RETURN-CD
010000         GOBACK.
010100
010200     CALL "STRLTH" USING WS-NAME-1-UC,
010300         WS-STRLTH-LEN-40, WS-LEN-1.
010400     CALL "STRLTH" USING WS-NAME-2-UC,
010500         WS-STRLTH-LEN-40, WS-LEN-2.
010600
010700     PERFORM 100-BUILD-LCS-TABLE THRU 100-EXIT.
010800     PERFORM 200-SCORE-RATIO THRU 200-EXIT.
010900
011000     MOVE ZERO TO NMS-RETURN-CD.
011100     GOBACK.
011200
011300******************************************************************
011400* 100-BUILD-LCS-TABLE - STANDARD LONGEST-COMMON-SUBSEQUENCE      *
011500* DYNAMIC PROGRAMMING TABLE.  ROW/COLUMN 0 ARE THE "EMPTY        *
011600* PREFIX" BASE CASE AND ARE LEFT AT BINARY ZERO BY INITIALIZE.   *
011700******************************************************************
011800 100-BUILD-LCS-TABLE.
011900     INITIALIZE WS-LCS-TABLE.
012000
012100     PERFORM 110-BUILD-LCS-ROW THRU 110-EXIT
012200             VARYING LCS-I FROM 2 BY 1 UNTIL LCS-I > WS-LEN-1 + 1.
012300
012400     MOVE WS-LCS-CELL(WS-LEN-1 + 1, WS-LEN-2 + 1) TO WS-LCS-LEN.
012500 100-EXIT.
012600     EXIT.
012700
012800 110-BUILD-LCS-ROW.
012900     PERFORM 120-BUILD-LCS-CELL THRU 120-EXIT
013000             VARYING LCS-J FROM 2 BY 1 UNTIL LCS-J > WS-LEN-2 + 1.
013100 110-EXIT.
013200     EXIT.
013300
013400 120-BUILD-LCS-CELL.
013500     IF WS-NAME-1-UC(LCS-I - 1: 1) = WS-NAME-2-UC(LCS-J - 1: 1)
013600         COMPUTE WS-LCS-CELL(LCS-I, LCS-J) =
013700             WS-LCS-CELL(LCS-I - 1, LCS-J - 1) + 1
013800         GO TO 120-EXIT.
013900
014000     MOVE WS-LCS-CELL(LCS-I - 1, LCS-J) TO WS-LCS-UP.
014100     MOVE WS-LCS-CELL(LCS-I, LCS-J - 1) TO WS-LCS-LEFT.
014200     IF WS-LCS-UP > WS-LCS-LEFT
014300         MOVE WS-LCS-UP TO WS-LCS-CELL(LCS-I, LCS-J)
014400     ELSE
014500         MOVE WS-LCS-LEFT TO WS-LCS-CELL(LCS-I, LCS-J)
014600     END-IF.
014700 120-EXIT.
014800     EXIT.
014900
015000 200-SCORE-RATIO.
015100     IF WS-LEN-1 + WS-LEN-2 = ZERO
015200         GO TO 200-EXIT.
015300
015400     COMPUTE WS-RATIO-PCT ROUNDED =
015500         (2 * WS-LCS-LEN * 100) / (WS-LEN-1 + WS-LEN-2).
015600
015700     IF WS-RATIO-PCT > 80
015800         SET NMS-NAMES-SIMILAR TO TRUE
015900     END-IF.
016000 200-EXIT.
016100     EXIT.
