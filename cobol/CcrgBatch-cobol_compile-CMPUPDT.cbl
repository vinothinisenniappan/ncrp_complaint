000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* CMPUPDT - REGISTER MERGE STEP                                 *
000400*                                                                 *
000500* INPUT FILE  - CMPMOLD  - EXISTING MASTER REGISTER AS OF THE    *
000600*               LAST RUN (MAY BE EMPTY ON A FIRST-EVER RUN)      *
000700* INPUT FILE  - CMPNORM  - TODAY'S NORMALIZED COMPLAINTS, OUT OF *
000800*               CMPEDIT                                          *
000900* OUTPUT FILE - CMPMNEW  - UPDATED MASTER REGISTER - EVERY OLD   *
001000*               RECORD CARRIED FORWARD PLUS EVERY NEW COMPLAINT  *
001100*               WHOSE ID IS NOT ALREADY ON THE REGISTER          *
001200* DUMP FILE   - SYSOUT   - ABEND DUMP RECORD                      *
001300*                                                                 *
001400* A NEW COMPLAINT WHOSE ID MATCHES ONE ALREADY ON THE REGISTER   *
001500* IS SKIPPED, NOT REWRITTEN - REQ 91045 TREATS THE REGISTER AS   *RCJ91014
001600* APPEND-ONLY BY COMPLAINT ID.                                    *
001700******************************************************************
001800* CHANGE LOG
001900* ----------------------------------------------------------------
002000* 010108 JS    ORIGINAL PROGRAM (AS DALYUPDT) - APPLIED DAILY
002100*              INPATIENT CHARGE UPDATES TO THE VSAM PATIENT MASTER
002200* 091214 RCJ   REQ 91045 - RETIRED THE VSAM PATIENT UPDATE,
002300*              RENAMED CMPUPDT, REBUILT AS THE COMPLAINT REGISTER
002400*              MERGE STEP - MASTER IS NOW A FLAT SEQUENTIAL FILE,
002500*              NOT A VSAM CLUSTER, SO THE STEP REWRITES THE WHOLE
002600*              FILE EACH RUN RATHER THAN UPDATING IN PLACE
002700* 092914 LPW   ADDED THE IN-MEMORY EXISTING-ID TABLE SO A RERUN
002800*              OF THE SAME INTAKE FILE DOES NOT DOUBLE THE
002900*              REGISTER
003000* 101014 AHK   REQ 91050 - INTRA-BATCH DUPLICATE IDS IN THE SAME
003100*              CMPNORM FILE ARE ALSO SKIPPED, NOT JUST IDS
003200*              ALREADY ON THE OLD REGISTER
003300* 020315 AHK   REQ 91062 - CMPMOLD MADE OPTIONAL.  A FIRST-EVER
003400*              RUN WITH NO PRIOR REGISTER WAS ABENDING ON THE
003500*              OPEN/READ - NOW TESTS OFCODE FOR "05" AND STARTS
003600*              THE MERGE FROM AN EMPTY OLD REGISTER INSTEAD
003700******************************************************************
003800 PROGRAM-ID.  CMPUPDT.
003900 AUTHOR. JON SAYLES.
004000 INSTALLATION. COBOL DEVELOPMENT CENTER.
004100 DATE-WRITTEN. 01/01/08.
004200 DATE-COMPILED. 01/01/08.
004300 SECURITY. NON-CONFIDENTIAL.
004400
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-390.
004800 OBJECT-COMPUTER. IBM-390.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT SYSOUT-FILE   ASSIGN TO SYSOUT
005200         ORGANIZATION IS SEQUENTIAL.
005300     SELECT CMPMOLD-FILE  ASSIGN TO CMPMOLD
005400         OPTIONAL
005500         ACCESS MODE IS SEQUENTIAL
005600         FILE STATUS IS OFCODE.
005700     SELECT CMPNORM-FILE  ASSIGN TO CMPNORM
005800         ACCESS MODE IS SEQUENTIAL
005900         FILE STATUS IS IFCODE.
006000     SELECT CMPMNEW-FILE  ASSIGN TO CMPMNEW
006100         ACCESS MODE IS SEQUENTIAL.
006200
006300 DATA DIVISION.
006400 FILE SECTION.
006500 FD  SYSOUT-FILE
006600     RECORDING MODE IS F
006700     LABEL RECORDS ARE STANDARD.
006800 01  SYSOUT-REC                       PIC X(130).
006900
007000****** EXISTING REGISTER AS OF THE LAST SUCCESSFUL RUN - MAY BE
007100****** EMPTY (ZERO RECORDS) THE VERY FIRST TIME THE SUITE RUNS
007200 FD  CMPMOLD-FILE
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     DATA RECORD IS CMPMOLD-FILE-REC.
007600 01  CMPMOLD-FILE-REC                 PIC X(364).
007700
007800 FD  CMPNORM-FILE
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     DATA RECORD IS CMPNORM-FILE-REC.
008200 01  CMPNORM-FILE-REC                 PIC X(364).
008300
008400 FD  CMPMNEW-FILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     DATA RECORD IS CMPMNEW-FILE-REC.
008800 01  CMPMNEW-FILE-REC                 PIC X(364).
008900
009000 WORKING-STORAGE SECTION.
009100 01  FILE-STATUS-CODES.
009200     05  IFCODE                    PIC X(2).
009300         88  CODE-READ             VALUE SPACES.
009400         88  NO-MORE-DATA          VALUE "10".
009500     05  OFCODE                    PIC X(2).
009600         88  CODE-READ-OLD         VALUE SPACES.
009700         88  OLD-FILE-NOT-PRESENT  VALUE "05".
009800         88  NO-MORE-OLD-DATA      VALUE "10".
009900
010000     COPY CMPMSTR.
010100
010200     COPY CMPMSTR REPLACING CMP-MASTER-REC BY CMP-OLD-MASTER-REC.
010300
010400******************************************************************
010500* IN-MEMORY TABLE OF COMPLAINT IDS ALREADY ON THE REGISTER -    *
010600* LOADED FROM CMPMOLD AT STARTUP, GROWN AS NEW IDS ARE ADDED SO *
010700* A SECOND NEW RECORD WITH THE SAME ID IN THE SAME BATCH IS     *
010800* CAUGHT TOO.  5000 ENTRIES IS SHOP STANDARD SIZING FOR A       *
010900* SINGLE DAY'S REGISTER GROWTH.                                 *
011000******************************************************************
011100 01  WS-EXISTING-ID-TABLE.
011200     05  WS-EXISTING-ID OCCURS 5000 TIMES
011300                        INDEXED BY TBL-IDX   PIC X(20).
011400
011500 01  WS-ID-SEARCH-WORK.
011600     05  WS-TABLE-COUNT            PIC 9(05) COMP.
011700     05  WS-ID-FOUND-SW            PIC X(01) VALUE "N".
011800         88  WS-ID-ALREADY-EXISTS  VALUE "Y".
011900         88  WS-ID-IS-NEW          VALUE "N".
012000
012100 01  MORE-OLD-SW                   PIC X(01) VALUE "Y".
012200     88  NO-MORE-OLD               VALUE "N".
012300 01  MORE-NORM-SW                  PIC X(01) VALUE "Y".
012400     88  NO-MORE-NORM              VALUE "N".
012500
012600 01  COUNTERS-IDXS-AND-ACCUMULATORS.
012700     05  RECORDS-READ-OLD          PIC 9(07) COMP.
012800     05  RECORDS-READ-NEW          PIC 9(07) COMP.
012900     05  RECORDS-ADDED             PIC 9(07) COMP.
013000     05  RECORDS-SKIPPED           PIC 9(07) COMP.
013100     05  RETURN-CD                 PIC S9(04) COMP.
013200
013300     COPY ABENDREC.
013400
013500 PROCEDURE DIVISION.
013600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
013700     PERFORM 050-LOAD-EXISTING-IDS THRU 050-EXIT
013800             VARYING TBL-IDX FROM 1 BY 1 UNTIL NO-MORE-OLD.
013900     PERFORM 100-MAINLINE THRU 100-EXIT UNTIL NO-MORE-NORM.
014000     PERFORM 999-CLEANUP THRU 999-EXIT.
014100     MOVE +0 TO RETURN-CODE.
014200     GOBACK.
014300
014400 000-HOUSEKEEPING.
014500     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
014600     DISPLAY "******** BEGIN JOB CMPUPDT ********".
014700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
014800     MOVE ZERO TO WS-TABLE-COUNT.
014900     PERFORM 800-OPEN-FILES THRU 800-EXIT.
015000
015100* REQ 91062 - CMPMOLD IS OPTIONAL.  A "05" STATUS MEANS THE OLD
015200* REGISTER DOES NOT EXIST YET (FIRST RUN) - TREAT IT AS AN EMPTY
015300* REGISTER RATHER THAN READING IT.
015400     IF OLD-FILE-NOT-PRESENT
015500         MOVE "N" TO MORE-OLD-SW
015600     ELSE
015700         READ CMPMOLD-FILE INTO CMP-OLD-MASTER-REC
015800             AT END
015900                 MOVE "N" TO MORE-OLD-SW
016000         END-READ
016100     END-IF.
016200
016300     READ CMPNORM-FILE INTO CMP-MASTER-REC
016400         AT END
016500             MOVE "N" TO MORE-NORM-SW
016600     END-READ.
016700     IF NO-MORE-NORM
016800         MOVE "EMPTY NORMALIZED-INTAKE FILE" TO ABEND-REASON
016900         GO TO 1000-ABEND-RTN.
017000 000-EXIT.
017100     EXIT.
017200
017300******************************************************************
017400* 050-LOAD-EXISTING-IDS - CARRIES EVERY OLD REGISTER RECORD      *
017500* FORWARD TO THE NEW MASTER UNCHANGED AND REMEMBERS ITS ID SO    *
017600* THE MERGE STEP BELOW CAN TELL A NEW COMPLAINT FROM ONE THAT IS *
017700* ALREADY ON FILE.                                               *
017800******************************************************************
017900 050-LOAD-EXISTING-IDS.
018000     MOVE "050-LOAD-EXISTING-IDS" TO PARA-NAME.
018100     IF NO-MORE-OLD
018200         GO TO 050-EXIT.
018300
018400     ADD +1 TO RECORDS-READ-OLD.
018500     MOVE CMP-COMPLAINT-ID IN CMP-OLD-MASTER-REC
018600         TO WS-EXISTING-ID(TBL-IDX).
018700     ADD +1 TO WS-TABLE-COUNT.
018800     WRITE CMPMNEW-FILE-REC FROM CMP-OLD-MASTER-REC.
018900
019000     READ CMPMOLD-FILE INTO CMP-OLD-MASTER-REC
019100         AT END
019200             MOVE "N" TO MORE-OLD-SW
019300     END-READ.
019400 050-EXIT.
019500     EXIT.
019600
019700 100-MAINLINE.
019800     MOVE "100-MAINLINE" TO PARA-NAME.
019900     PERFORM 150-CHECK-DUPLICATE-ID THRU 150-EXIT.
020000     IF WS-ID-ALREADY-EXISTS
020100         ADD +1 TO RECORDS-SKIPPED
020200     ELSE
020300         PERFORM 400-MERGE-COMPLAINT THRU 400-EXIT
020400     END-IF.
020500
020600     READ CMPNORM-FILE INTO CMP-MASTER-REC
020700         AT END
020800             MOVE "N" TO MORE-NORM-SW
020900     END-READ.
021000     ADD +1 TO RECORDS-READ-NEW.
021100 100-EXIT.
021200     EXIT.
021300
021400******************************************************************
021500* 150-CHECK-DUPLICATE-ID - SERIAL SEARCH OF THE EXISTING-ID      *
021600* TABLE, SHOP STANDARD SEARCH IDIOM (SEE PATSRCH).  THE TABLE IS *
021700* ONLY PARTIALLY FILLED SO THE SEARCH IS BOUNDED BY              *
021800* WS-TABLE-COUNT, NOT THE FULL OCCURS SIZE.                      *
021900******************************************************************
022000 150-CHECK-DUPLICATE-ID.
022100     MOVE "150-CHECK-DUPLICATE-ID" TO PARA-NAME.
022200     MOVE "N" TO WS-ID-FOUND-SW.
022300     IF WS-TABLE-COUNT = ZERO
022400         GO TO 150-EXIT.
022500
022600     SET TBL-IDX TO 1.
022700     SEARCH WS-EXISTING-ID
022800         VARYING TBL-IDX
022900         AT END
023000             MOVE "N" TO WS-ID-FOUND-SW
023100         WHEN TBL-IDX > WS-TABLE-COUNT
023200             MOVE "N" TO WS-ID-FOUND-SW
023300         WHEN WS-EXISTING-ID(TBL-IDX) = CMP-COMPLAINT-ID
023400             MOVE "Y" TO WS-ID-FOUND-SW
023500     END-SEARCH.
023600 150-EXIT.
023700     EXIT.
023800
023900******************************************************************
024000* 400-MERGE-COMPLAINT - APPENDS THE NEW COMPLAINT TO THE MASTER *
024100* AND ADDS ITS ID TO THE IN-MEMORY TABLE SO A LATER RECORD IN    *
024200* THE SAME BATCH WITH THE SAME ID IS ALSO CAUGHT (REQ 91050).    *
024300******************************************************************
024400 400-MERGE-COMPLAINT.
024500     MOVE "400-MERGE-COMPLAINT" TO PARA-NAME.
024600     WRITE CMPMNEW-FILE-REC FROM CMP-MASTER-REC.
024700     ADD +1 TO RECORDS-ADDED.
024800     IF WS-TABLE-COUNT < 5000
024900         ADD +1 TO WS-TABLE-COUNT
025000         MOVE CMP-COMPLAINT-ID
025100             TO WS-EXISTING-ID(WS-TABLE-COUNT)
025200     END-IF.
025300 400-EXIT.
025400     EXIT.
025500
025600 800-OPEN-FILES.
025700     MOVE "800-OPEN-FILES" TO PARA-NAME.
025800     OPEN INPUT  CMPMOLD-FILE.
025900     OPEN INPUT  CMPNORM-FILE.
026000     OPEN OUTPUT CMPMNEW-FILE.
026100     OPEN OUTPUT SYSOUT-FILE.
026200 800-EXIT.
026300     EXIT.
026400
026500 850-CLOSE-FILES.
026600     MOVE "850-CLOSE-FILES" TO PARA-NAME.
026700     CLOSE CMPMOLD-FILE.
026800     CLOSE CMPNORM-FILE.
026900     CLOSE CMPMNEW-FILE.
027000     CLOSE SYSOUT-FILE.
027100 850-EXIT.
027200     EXIT.
027300
027400 999-CLEANUP.
027500     MOVE "999-CLEANUP" TO PARA-NAME.
027600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
027700     DISPLAY "** CMPUPDT - OLD REGISTER RECORDS  ** "
027800             RECORDS-READ-OLD.
027900     DISPLAY "** CMPUPDT - NEW RECORDS READ       ** "
028000             RECORDS-READ-NEW.
028100     DISPLAY "** CMPUPDT - RECORDS ADDED          ** "
028200             RECORDS-ADDED.
028300     DISPLAY "** CMPUPDT - RECORDS SKIPPED (DUPE) ** "
028400             RECORDS-SKIPPED.
028500     IF RECORDS-ADDED = ZERO
028600         DISPLAY
028700         "** CMPUPDT - ALL COMPLAINTS ALREADY ON REGISTER **"
028800     END-IF.
028900     DISPLAY "******** NORMAL END OF JOB CMPUPDT ********".
029000 999-EXIT.
029100     EXIT.
029200
029300 1000-ABEND-RTN.
029400     WRITE SYSOUT-REC FROM ABEND-REC.
029500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
029600     DISPLAY "*** ABNORMAL END OF JOB - CMPUPDT ***".
029700     DIVIDE ZERO-VAL INTO ONE-VAL.
