000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* CMPLIST - COMPLAINT REGISTER REPORT WRITER                        *
000400*                                                                 *
000500* READS THE FULL MERGED COMPLAINT REGISTER INTO A WORKING-STORAGE *
000600* TABLE, BUCKETS EACH ROW BY CRIME TYPE AND STATUS AS IT LOADS,   *
000700* AND PRINTS FIVE SECTIONS: THE MASTER REGISTER, ONE SUB-SECTION  *
000800* PER CRIME-TYPE CATEGORY, THE HIGH-VALUE-CASE LIST, THE POSSIBLE *
000900* DUPLICATES CARRIED OVER FROM CMPDUPE, AND A RUN STATISTICS      *
001000* SECTION.                                                         *
001100*                                                                 *
001200* INPUT FILE  - CMPMSTR  - MERGED COMPLAINT REGISTER               *
001300* INPUT FILE  - CMPDUPW  - POSSIBLE-DUPLICATE WORK FILE (CMPDUPE) *
001400* OUTPUT FILE - CMPRPT   - PRINTED COMPLAINT REGISTER REPORT       *
001500* DUMP FILE   - SYSOUT   - ABEND DUMP RECORD                       *
001600******************************************************************
001700* CHANGE LOG
001800* ----------------------------------------------------------------
001900* 012388 JS    ORIGINAL PROGRAM (AS PATLIST) - DAILY PATIENT
002000*              TREATMENT AND CHARGE LISTING FOR THE PATIENT
002100*              BILLING SUITE
002200* 031594 JS    ADDED THE EQUIPMENT-CHARGE SUB-DETAIL LINES UNDER
002300*              EACH PATIENT DETAIL LINE
002400* 040399 JS    Y2K REVIEW - HEADER DATE REBUILT FOUR-DIGIT      JS040399
002500*              YEAR, NO OTHER DATE ARITHMETIC IN THIS STEP
002600* 091214 RCJ   REQ 91045 - RETIRED PATIENT TREATMENT LISTING     RCJ91014
002700*              RENAMED CMPLIST, REBUILT AS THE COMPLAINT REGISTER
002800*              REPORT WRITER - PAGE-BREAK/HEADER IDIOM CARRIED
002900*              OVER FROM PATLIST'S OWN 600/700/720 PARAGRAPHS
003000* 101014 AHK   REQ 91050 - ADDED THE CATEGORY SECTIONS, THE HIGH
003100*              VALUE CASES SECTION (>= 50,000.00), AND THE RUN
003200*              STATISTICS SECTION - BUCKETING AND ACCUMULATION
003300*              FOLDED INTO THE TABLE-LOAD PASS SO THE PRINTED
003400*              COUNTS CANNOT DISAGREE WITH WHAT THE SECTIONS PRINT
003500* 101514 AHK   ADDED THE POSSIBLE DUPLICATES SECTION, READING THE
003600*              CMPDUPW WORK FILE PRODUCED BY CMPDUPE
003700* 111914 LPW   HIGH VALUE CASES PRINT HIGHEST AMOUNT FIRST      LPW11214
003800*              DESCENDING EXCHANGE SORT, NO SORT VERB
003900* 020415 AHK   REQ 91061 - CATEGORY SECTION NO LONGER PRINTS A
004000*              HEADER/ZERO-FOOTER FOR A CRIME TYPE WITH NO
004100*              MEMBERS THIS RUN - BUCKET IS SKIPPED OUTRIGHT
004200******************************************************************
004300 PROGRAM-ID.  CMPLIST.
004400 AUTHOR. JON SAYLES.
004500 INSTALLATION. COBOL DEVELOPMENT CENTER.
004600 DATE-WRITTEN. 01/23/88.
004700 DATE-COMPILED. 01/23/88.
004800 SECURITY. NON-CONFIDENTIAL.
004900
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-390.
005300 OBJECT-COMPUTER. IBM-390.
005400 SPECIAL-NAMES.
005500     C01 IS NEXT-PAGE.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT SYSOUT-FILE   ASSIGN TO SYSOUT
006000         ORGANIZATION IS SEQUENTIAL.
006100     SELECT CMPMSTR-FILE  ASSIGN TO CMPMSTR
006200         ACCESS MODE IS SEQUENTIAL
006300         FILE STATUS IS IFCODE.
006400     SELECT CMPDUPW-FILE  ASSIGN TO CMPDUPW
006500         ACCESS MODE IS SEQUENTIAL
006600         FILE STATUS IS DFCODE.
006700     SELECT CMPRPT-FILE   ASSIGN TO CMPRPT
006800         ACCESS MODE IS SEQUENTIAL.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  SYSOUT-FILE
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD.
007500 01  SYSOUT-REC                       PIC X(130).
007600
007700 FD  CMPMSTR-FILE
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     DATA RECORD IS CMPMSTR-FILE-REC.
008100 01  CMPMSTR-FILE-REC                 PIC X(364).
008200
008300 FD  CMPDUPW-FILE
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     DATA RECORD IS CMPDUPW-FILE-REC.
008700 01  CMPDUPW-FILE-REC                 PIC X(261).
008800
008900 FD  CMPRPT-FILE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 132 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS RPT-REC.
009500 01  RPT-REC                          PIC X(132).
009600
009700 WORKING-STORAGE SECTION.
009800 01  FILE-STATUS-CODES.
009900     05  IFCODE                    PIC X(2).
010000         88  CODE-READ-MSTR        VALUE SPACES.
010100         88  NO-MORE-MSTR-DATA     VALUE "10".
010200     05  DFCODE                    PIC X(2).
010300         88  CODE-READ-DUPW        VALUE SPACES.
010400         88  NO-MORE-DUPW-DATA     VALUE "10".
010500
010600     COPY CMPMSTR.
010700
010800     COPY DUPREC.
010900
011000 01  MORE-MASTER-SW                   PIC X(01) VALUE "Y".
011100     88  NO-MORE-MASTER               VALUE "N".
011200 01  MORE-DUPW-SW                     PIC X(01) VALUE "Y".
011300     88  NO-MORE-DUPW                 VALUE "N".
011400
011500******************************************************************
011600* IN-MEMORY REGISTER TABLE - ONE ROW PER COMPLAINT ON THE MERGED *
011700* REGISTER.  3000 ROWS COVERS A HEAVY DAY'S ACCUMULATED VOLUME.  *
011800* REG-BUCKET-IDX IS SET ONCE, AT LOAD TIME, BY 065-BUCKET-CRIME- *
011900* TYPE, SO THE CATEGORY SECTIONS NEVER RE-RUN THE BUCKET SCAN.   *
012000******************************************************************
012100 01  WS-REGISTER-TABLE.
012200     05  WS-REG-ROW OCCURS 3000 TIMES INDEXED BY REG-I.
012300         10  REG-ID                PIC X(20).
012400         10  REG-DATE              PIC X(10).
012500         10  REG-NAME              PIC X(40).
012600         10  REG-MOBILE            PIC X(10).
012700         10  REG-AMOUNT            PIC S9(9)V99.
012800         10  REG-AMOUNT-X REDEFINES REG-AMOUNT
012900                                   PIC X(11).
013000         10  REG-CRIME-TYPE        PIC X(15).
013100         10  REG-PLATFORM          PIC X(12).
013200         10  REG-STATUS            PIC X(15).
013300         10  REG-BUCKET-IDX        PIC 9(01) COMP.
013400
013500 01  WS-TABLE-COUNT                   PIC 9(05) COMP VALUE ZERO.
013600
013700******************************************************************
013800* HIGH-VALUE WORK TABLE - REQ 91050, >= 50,000.00.  LOADED ONCE  *
013900* FROM THE REGISTER TABLE ABOVE, THEN SORTED DESCENDING BY       *
014000* AMOUNT (550/560/570) - NO SORT VERB, SHOP DOES NOT SORT SMALL  *
014100* IN-MEMORY TABLES THAT WAY.                                      *
014200******************************************************************
014300 01  WS-HIGHVAL-TABLE.
014400     05  HV-ROW OCCURS 3000 TIMES INDEXED BY HV-I.
014500         10  HV-ID                 PIC X(20).
014600         10  HV-DATE               PIC X(10).
014700         10  HV-NAME               PIC X(40).
014800         10  HV-MOBILE             PIC X(10).
014900         10  HV-AMOUNT             PIC S9(9)V99.
015000         10  HV-AMOUNT-X REDEFINES HV-AMOUNT
015100                                   PIC X(11).
015200         10  HV-CRIME-TYPE         PIC X(15).
015300         10  HV-PLATFORM           PIC X(12).
015400         10  HV-STATUS             PIC X(15).
015500
015600 01  WS-HV-COUNT                      PIC 9(05) COMP VALUE ZERO.
015700 01  WS-HV-SWAP-ROW                   PIC X(133).
015800 01  WS-HV-SWAP-SW                    PIC X(01) VALUE "N".
015900     88  WS-HV-SWAP-MADE              VALUE "Y".
016000 01  WS-HIGH-VALUE-THRESHOLD          PIC S9(9)V99 VALUE 50000.00.
016100 01  WS-HV-SUBTOTAL-AMOUNT            PIC S9(11)V99 COMP-3 VALUE ZERO.
016200
016300******************************************************************
016400* CRIME-TYPE BUCKET TABLE - SHOP'S FILLER/REDEFINES STATIC-TABLE *
016500* IDIOM.  EIGHT BUCKETS - SEVEN NAMED CRIME TYPES PLUS "OTHER" - *
016600* IN THE ORDER REQ 91045 ESTABLISHED FOR CMPEDIT'S CATEGORIZER.  *
016700******************************************************************
016800 01  WS-CATEGORY-BUCKET-VALUES.
016900     05  FILLER  PIC X(15) VALUE "UPI Fraud      ".
017000     05  FILLER  PIC X(15) VALUE "Bank Fraud     ".
017100     05  FILLER  PIC X(15) VALUE "Social Media   ".
017200     05  FILLER  PIC X(15) VALUE "Harassment     ".
017300     05  FILLER  PIC X(15) VALUE "Job Scam       ".
017400     05  FILLER  PIC X(15) VALUE "Online Shopping".
017500     05  FILLER  PIC X(15) VALUE "OTP Fraud      ".
017600     05  FILLER  PIC X(15) VALUE "Other          ".
017700 01  WS-CATEGORY-BUCKET-TABLE REDEFINES WS-CATEGORY-BUCKET-VALUES.
017800     05  WS-BUCKET-NAME OCCURS 8 TIMES
017900                        INDEXED BY BKT-IDX      PIC X(15).
018000
018100 01  WS-BUCKET-COUNT-TABLE.
018200     05  WS-BUCKET-COUNT OCCURS 8 TIMES         PIC 9(07) COMP.
018300 01  WS-BUCKET-AMOUNT-TABLE.
018400     05  WS-BUCKET-AMOUNT OCCURS 8 TIMES        PIC S9(9)V99 COMP-3.
018500 01  WS-BUCKET-FOUND-IDX               PIC 9(02) COMP.
018600
018700******************************************************************
018800* STATUS STATISTICS TABLE - OPEN-ENDED, INSERT-IF-NEW LINEAR     *
018900* SCAN, SAME IDIOM AS THE FIXED CRIME-TYPE BUCKET SCAN ABOVE.    *
019000* 20 ROWS IS MORE THAN THE FIVE STATUSES CMPEDIT CAN SET.        *
019100******************************************************************
019200 01  WS-STATUS-STAT-TABLE.
019300     05  WS-STATUS-STAT-ROW OCCURS 20 TIMES INDEXED BY STT-IDX.
019400         10  STT-STATUS-NAME       PIC X(15).
019500         10  STT-STATUS-COUNT      PIC 9(07) COMP.
019600
019700 01  WS-STATUS-COUNT                  PIC 9(05) COMP VALUE ZERO.
019800 01  WS-STATUS-FOUND-IDX              PIC 9(02) COMP.
019900
020000 01  WS-STATS-REC.
020100     05  WS-STATS-TOTAL-COUNT         PIC 9(07) COMP.
020200     05  WS-STATS-GRAND-AMOUNT        PIC S9(11)V99 COMP-3.
020300     05  WS-STATS-HIGH-VALUE-COUNT    PIC 9(07) COMP.
020400
020500 01  WS-CURRENT-SECTION-TITLE         PIC X(20).
020600
020700 01  WS-RUN-DATE-FIELDS.
020800     05  WS-DATE-6                 PIC 9(06).
020900     05  WS-DATE-6-R REDEFINES WS-DATE-6.
021000         10  WS-D6-YY              PIC 9(02).
021100         10  WS-D6-MM              PIC 9(02).
021200         10  WS-D6-DD              PIC 9(02).
021300     05  WS-TIME-8                 PIC 9(08).
021400     05  WS-RUN-DATE-X10           PIC X(10).
021500
021600 01  WS-PREV-GROUP-ID                 PIC X(20) VALUE SPACES.
021700
021800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
021900     05  RECORDS-READ-MASTER       PIC 9(07) COMP.
022000     05  RECORDS-READ-DUPW         PIC 9(07) COMP.
022100     05  DUP-GROUPS-PRINTED        PIC 9(07) COMP.
022200     05  WS-LINES                  PIC 9(03) COMP.
022300     05  WS-PAGES                  PIC 9(05) COMP.
022400     05  WS-BUCKET-NUM             PIC 9(02) COMP.
022500     05  RETURN-CD                 PIC S9(04) COMP.
022600
022700******************************************************************
022800* PRINT-LINE RECORDS - 132-BYTE QSAM PRINT FILE.  ONE 01-LEVEL   *
022900* PER REPORT LINE SHAPE, SHOP HABIT CARRIED OVER FROM PATLIST.   *
023000******************************************************************
023100 01  WS-BLANK-LINE.
023200     05  FILLER                    PIC X(132) VALUE SPACES.
023300
023400 01  WS-PAGE-HDR-REC.
023500     05  FILLER                    PIC X(01) VALUE SPACES.
023600     05  FILLER                    PIC X(30)
023700                     VALUE "NCRP COMPLAINT REGISTER REPORT".
023800     05  FILLER                    PIC X(05) VALUE SPACES.
023900     05  HDR-SECTION-TITLE-O       PIC X(20).
024000     05  FILLER                    PIC X(05) VALUE SPACES.
024100     05  FILLER                    PIC X(05) VALUE "DATE:".
024200     05  HDR-RUN-DATE-O            PIC X(10).
024300     05  FILLER                    PIC X(05) VALUE SPACES.
024400     05  FILLER                    PIC X(05) VALUE "PAGE:".
024500     05  HDR-PAGE-NUM-O            PIC ZZZ9.
024600     05  FILLER                    PIC X(42) VALUE SPACES.
024700
024800 01  WS-DETAIL-COLM-HDR.
024900     05  FILLER                    PIC X(01) VALUE SPACES.
025000     05  FILLER                    PIC X(20) VALUE "COMPLAINT-ID".
025100     05  FILLER                    PIC X(01) VALUE SPACES.
025200     05  FILLER                    PIC X(10) VALUE "DATE".
025300     05  FILLER                    PIC X(01) VALUE SPACES.
025400     05  FILLER                    PIC X(25) VALUE "NAME".
025500     05  FILLER                    PIC X(01) VALUE SPACES.
025600     05  FILLER                    PIC X(10) VALUE "MOBILE".
025700     05  FILLER                    PIC X(01) VALUE SPACES.
025800     05  FILLER                    PIC X(15) VALUE "CRIME TYPE".
025900     05  FILLER                    PIC X(01) VALUE SPACES.
026000     05  FILLER                    PIC X(12) VALUE "PLATFORM".
026100     05  FILLER                    PIC X(01) VALUE SPACES.
026200     05  FILLER                    PIC X(13) VALUE "AMOUNT".
026300     05  FILLER                    PIC X(01) VALUE SPACES.
026400     05  FILLER                    PIC X(15) VALUE "STATUS".
026500     05  FILLER                    PIC X(04) VALUE SPACES.
026600
026700 01  WS-DETAIL-LINE.
026800     05  FILLER                    PIC X(01) VALUE SPACES.
026900     05  DET-ID-O                  PIC X(20).
027000     05  FILLER                    PIC X(01) VALUE SPACES.
027100     05  DET-DATE-O                PIC X(10).
027200     05  FILLER                    PIC X(01) VALUE SPACES.
027300     05  DET-NAME-O                PIC X(25).
027400     05  FILLER                    PIC X(01) VALUE SPACES.
027500     05  DET-MOBILE-O              PIC X(10).
027600     05  FILLER                    PIC X(01) VALUE SPACES.
027700     05  DET-CRIME-O               PIC X(15).
027800     05  FILLER                    PIC X(01) VALUE SPACES.
027900     05  DET-PLATFORM-O            PIC X(12).
028000     05  FILLER                    PIC X(01) VALUE SPACES.
028100     05  DET-AMOUNT-O              PIC ZZZ,ZZZ,ZZ9.99.
028200     05  FILLER                    PIC X(01) VALUE SPACES.
028300     05  DET-STATUS-O              PIC X(15).
028400     05  FILLER                    PIC X(04) VALUE SPACES.
028500
028600 01  WS-CATEGORY-HDR-REC.
028700     05  FILLER                    PIC X(01) VALUE SPACES.
028800     05  FILLER                    PIC X(10) VALUE "CATEGORY:".
028900     05  CAT-HDR-NAME-O            PIC X(15).
029000     05  FILLER                    PIC X(106) VALUE SPACES.
029100
029200 01  WS-CATEGORY-FOOTER-REC.
029300     05  FILLER                    PIC X(01) VALUE SPACES.
029400     05  FILLER                    PIC X(15) VALUE "CATEGORY TOTAL:".
029500     05  FILLER                    PIC X(08) VALUE "COUNT = ".
029600     05  CAT-FTR-COUNT-O           PIC ZZZ,ZZ9.
029700     05  FILLER                    PIC X(04) VALUE SPACES.
029800     05  FILLER                    PIC X(11) VALUE "SUBTOTAL = ".
029900     05  CAT-FTR-AMOUNT-O          PIC ZZZ,ZZZ,ZZ9.99.
030000     05  FILLER                    PIC X(73) VALUE SPACES.
030100
030200 01  WS-MASTER-FOOTER-REC.
030300     05  FILLER                    PIC X(01) VALUE SPACES.
030400     05  FILLER                    PIC X(24)
030500                     VALUE "MASTER REGISTER TOTAL = ".
030600     05  MSTR-FTR-COUNT-O          PIC ZZZ,ZZ9.
030700     05  FILLER                    PIC X(100) VALUE SPACES.
030800
030900 01  WS-HIGHVAL-HDR-REC.
031000     05  FILLER                    PIC X(01) VALUE SPACES.
031100     05  FILLER                    PIC X(39)
031200                     VALUE "HIGH VALUE CASES - AMOUNT >= 50,000.00".
031300     05  FILLER                    PIC X(92) VALUE SPACES.
031400
031500 01  WS-HIGHVAL-FOOTER-REC.
031600     05  FILLER                    PIC X(01) VALUE SPACES.
031700     05  FILLER                    PIC X(19) VALUE "HIGH VALUE TOTAL = ".
031800     05  HV-FTR-COUNT-O            PIC ZZZ,ZZ9.
031900     05  FILLER                    PIC X(04) VALUE SPACES.
032000     05  FILLER                    PIC X(11) VALUE "SUBTOTAL = ".
032100     05  HV-FTR-AMOUNT-O           PIC ZZZ,ZZZ,ZZ9.99.
032200     05  FILLER                    PIC X(77) VALUE SPACES.
032300
032400 01  WS-DUP-HDR-REC.
032500     05  FILLER                    PIC X(01) VALUE SPACES.
032600     05  FILLER                    PIC X(29)
032700                     VALUE "POSSIBLE DUPLICATE COMPLAINTS".
032800     05  FILLER                    PIC X(102) VALUE SPACES.
032900
033000 01  WS-DUP-COLM-HDR.
033100     05  FILLER                    PIC X(20) VALUE "GROUP-ID".
033200     05  FILLER                    PIC X(01) VALUE SPACES.
033300     05  FILLER                    PIC X(20) VALUE "COMPLAINT-ID".
033400     05  FILLER                    PIC X(01) VALUE SPACES.
033500     05  FILLER                    PIC X(20) VALUE "NAME".
033600     05  FILLER                    PIC X(01) VALUE SPACES.
033700     05  FILLER                    PIC X(10) VALUE "MOBILE".
033800     05  FILLER                    PIC X(01) VALUE SPACES.
033900     05  FILLER                    PIC X(13) VALUE "AMOUNT".
034000     05  FILLER                    PIC X(01) VALUE SPACES.
034100     05  FILLER                    PIC X(40) VALUE "MATCH REASON".
034200     05  FILLER                    PIC X(01) VALUE SPACES.
034300     05  FILLER                    PIC X(03) VALUE "SIZ".
034400
034500 01  WS-DUP-DETAIL-LINE.
034600     05  DUPL-GROUP-ID-O           PIC X(20).
034700     05  FILLER                    PIC X(01) VALUE SPACES.
034800     05  DUPL-ID-O                 PIC X(20).
034900     05  FILLER                    PIC X(01) VALUE SPACES.
035000     05  DUPL-NAME-O               PIC X(20).
035100     05  FILLER                    PIC X(01) VALUE SPACES.
035200     05  DUPL-MOBILE-O             PIC X(10).
035300     05  FILLER                    PIC X(01) VALUE SPACES.
035400     05  DUPL-AMOUNT-O             PIC ZZZ,ZZZ,ZZ9.99.
035500     05  FILLER                    PIC X(01) VALUE SPACES.
035600     05  DUPL-REASON-O             PIC X(40).
035700     05  FILLER                    PIC X(01) VALUE SPACES.
035800     05  DUPL-GROUP-SIZE-O         PIC ZZ9.
035900
036000 01  WS-DUP-FOOTER-REC.
036100     05  FILLER                    PIC X(01) VALUE SPACES.
036200     05  FILLER                    PIC X(19) VALUE "DUPLICATE GROUPS = ".
036300     05  DUPF-GROUP-COUNT-O        PIC ZZZ,ZZ9.
036400     05  FILLER                    PIC X(04) VALUE SPACES.
036500     05  FILLER                    PIC X(17) VALUE "MEMBER RECORDS = ".
036600     05  DUPF-MEMBER-COUNT-O       PIC ZZZ,ZZ9.
036700     05  FILLER                    PIC X(77) VALUE SPACES.
036800
036900 01  WS-STATS-HDR-REC.
037000     05  FILLER                    PIC X(01) VALUE SPACES.
037100     05  FILLER                    PIC X(20) VALUE "RUN STATISTICS".
037200     05  FILLER                    PIC X(111) VALUE SPACES.
037300
037400 01  WS-STATS-LINE-REC.
037500     05  FILLER                    PIC X(01) VALUE SPACES.
037600     05  STATS-LABEL-O             PIC X(30).
037700     05  FILLER                    PIC X(02) VALUE SPACES.
037800     05  FILLER                    PIC X(08) VALUE "COUNT = ".
037900     05  STATS-VALUE-O             PIC ZZZ,ZZ9.
038000     05  FILLER                    PIC X(04) VALUE SPACES.
038100     05  FILLER                    PIC X(09) VALUE "AMOUNT = ".
038200     05  STATS-AMOUNT-O            PIC ZZZ,ZZZ,ZZ9.99.
038300     05  FILLER                    PIC X(58) VALUE SPACES.
038400
038500     COPY ABENDREC.
038600
038700 PROCEDURE DIVISION.
038800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
038900     PERFORM 050-LOAD-REGISTER-TABLE THRU 050-EXIT
039000             VARYING REG-I FROM 1 BY 1 UNTIL NO-MORE-MASTER.
039100     PERFORM 500-BUILD-HIGH-VALUE-TABLE THRU 500-EXIT
039200             VARYING REG-I FROM 1 BY 1 UNTIL REG-I > WS-TABLE-COUNT.
039300     PERFORM 550-SORT-HIGH-VALUE-TABLE THRU 550-EXIT.
039400     PERFORM 700-WRITE-MASTER-SECTION THRU 700-EXIT.
039500     PERFORM 750-WRITE-CATEGORY-SECTIONS THRU 750-EXIT
039600             VARYING WS-BUCKET-NUM FROM 1 BY 1
039700             UNTIL WS-BUCKET-NUM > 8.
039800     PERFORM 780-WRITE-HIGH-VALUE-SECTION THRU 780-EXIT.
039900     PERFORM 790-WRITE-DUPLICATE-SECTION THRU 790-EXIT.
040000     PERFORM 830-WRITE-STATISTICS-SECTION THRU 830-EXIT.
040100     PERFORM 999-CLEANUP THRU 999-EXIT.
040200     MOVE +0 TO RETURN-CODE.
040300     GOBACK.
040400
040500 000-HOUSEKEEPING.
040600     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
040700     DISPLAY "******** BEGIN JOB CMPLIST ********".
040800     ACCEPT WS-DATE-6 FROM DATE.
040900     ACCEPT WS-TIME-8 FROM TIME.
041000     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
041100     MOVE ZERO TO WS-TABLE-COUNT.
041200     MOVE ZERO TO WS-HV-COUNT.
041300     MOVE ZERO TO WS-STATUS-COUNT.
041400     INITIALIZE WS-BUCKET-COUNT-TABLE WS-BUCKET-AMOUNT-TABLE
041500                WS-STATUS-STAT-TABLE  WS-STATS-REC.
041600     PERFORM 010-BUILD-RUN-DATE THRU 010-EXIT.
041700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
041800
041900     PERFORM 900-READ-CMPMSTR THRU 900-EXIT.
042000     IF NO-MORE-MASTER
042100         MOVE "EMPTY MASTER REGISTER" TO ABEND-REASON
042200         GO TO 1000-ABEND-RTN.
042300     PERFORM 920-READ-CMPDUPW THRU 920-EXIT.
042400 000-EXIT.
042500     EXIT.
042600
042700 010-BUILD-RUN-DATE.
042800     MOVE "010-BUILD-RUN-DATE" TO PARA-NAME.
042900     MOVE "20"        TO WS-RUN-DATE-X10(1:2).
043000     MOVE WS-D6-YY    TO WS-RUN-DATE-X10(3:2).
043100     MOVE "-"         TO WS-RUN-DATE-X10(5:1).
043200     MOVE WS-D6-MM    TO WS-RUN-DATE-X10(6:2).
043300     MOVE "-"         TO WS-RUN-DATE-X10(8:1).
043400     MOVE WS-D6-DD    TO WS-RUN-DATE-X10(9:2).
043500 010-EXIT.
043600     EXIT.
043700
043800******************************************************************
043900* 050-LOAD-REGISTER-TABLE - ONE PASS BUILDS THE IN-MEMORY TABLE  *
044000* AND ACCUMULATES THE BUCKET/STATUS/GRAND-TOTAL STATISTICS AT    *
044100* THE SAME TIME, SO THE PRINTED SECTIONS AND THE PRINTED STATS   *
044200* CAN NEVER DISAGREE.                                             *
044300******************************************************************
044400 050-LOAD-REGISTER-TABLE.
044500     MOVE "050-LOAD-REGISTER-TABLE" TO PARA-NAME.
044600     IF NO-MORE-MASTER
044700         GO TO 050-EXIT.
044800
044900     ADD +1 TO RECORDS-READ-MASTER.
045000     MOVE CMP-COMPLAINT-ID     TO REG-ID(REG-I).
045100     MOVE CMP-COMPLAINT-DATE   TO REG-DATE(REG-I).
045200     MOVE CMP-COMPLAINANT-NAME TO REG-NAME(REG-I).
045300     MOVE CMP-MOBILE           TO REG-MOBILE(REG-I).
045400     MOVE CMP-AMOUNT           TO REG-AMOUNT(REG-I).
045500     MOVE CMP-CRIME-TYPE       TO REG-CRIME-TYPE(REG-I).
045600     MOVE CMP-PLATFORM         TO REG-PLATFORM(REG-I).
045700     MOVE CMP-STATUS           TO REG-STATUS(REG-I).
045800
045900     PERFORM 065-BUCKET-CRIME-TYPE THRU 065-EXIT.
046000     PERFORM 068-BUCKET-STATUS THRU 068-EXIT.
046100
046200     ADD +1 TO WS-STATS-TOTAL-COUNT.
046300     ADD CMP-AMOUNT TO WS-STATS-GRAND-AMOUNT.
046400     IF CMP-AMOUNT >= WS-HIGH-VALUE-THRESHOLD
046500         ADD +1 TO WS-STATS-HIGH-VALUE-COUNT
046600     END-IF.
046700     ADD +1 TO WS-TABLE-COUNT.
046800
046900     PERFORM 900-READ-CMPMSTR THRU 900-EXIT.
047000 050-EXIT.
047100     EXIT.
047200
047300******************************************************************
047400* 065-BUCKET-CRIME-TYPE / 066-FIND-BUCKET-ENTRY - SHOP'S         *
047500* PERFORM-LOOP LINEAR SCAN OF THE FIXED EIGHT-ENTRY BUCKET       *
047600* TABLE - NOT THE SEARCH VERB.  A CRIME TYPE THAT DOES NOT       *
047700* MATCH ANY OF THE FIRST SEVEN NAMED BUCKETS FALLS TO "OTHER"    *
047800* (BUCKET 8), THE SAME DEFAULT CMPEDIT'S OWN CATEGORIZER USES.   *
047900******************************************************************
048000 065-BUCKET-CRIME-TYPE.
048100     MOVE "065-BUCKET-CRIME-TYPE" TO PARA-NAME.
048200     MOVE ZERO TO WS-BUCKET-FOUND-IDX.
048300     PERFORM 066-FIND-BUCKET-ENTRY THRU 066-EXIT
048400             VARYING BKT-IDX FROM 1 BY 1
048500             UNTIL BKT-IDX > 8 OR WS-BUCKET-FOUND-IDX > ZERO.
048600
048700     IF WS-BUCKET-FOUND-IDX = ZERO
048800         MOVE 8 TO WS-BUCKET-FOUND-IDX
048900     END-IF.
049000     MOVE WS-BUCKET-FOUND-IDX TO REG-BUCKET-IDX(REG-I).
049100     ADD +1 TO WS-BUCKET-COUNT(WS-BUCKET-FOUND-IDX).
049200     ADD CMP-AMOUNT TO WS-BUCKET-AMOUNT(WS-BUCKET-FOUND-IDX).
049300 065-EXIT.
049400     EXIT.
049500
049600 066-FIND-BUCKET-ENTRY.
049700     IF CMP-CRIME-TYPE = WS-BUCKET-NAME(BKT-IDX)
049800         MOVE BKT-IDX TO WS-BUCKET-FOUND-IDX.
049900 066-EXIT.
050000     EXIT.
050100
050200******************************************************************
050300* 068-BUCKET-STATUS / 069-FIND-STATUS-ENTRY - OPEN-ENDED STATUS  *
050400* TABLE, INSERT-IF-NEW LINEAR SCAN.  THE REGISTER ONLY EVER      *
050500* CARRIES THE FIVE STATUS VALUES CMPEDIT CAN SET, BUT THE TABLE  *
050600* IS NOT HARD-CODED TO THAT LIST THE WAY THE CRIME-TYPE BUCKET   *
050700* TABLE IS.                                                       *
050800******************************************************************
050900 068-BUCKET-STATUS.
051000     MOVE "068-BUCKET-STATUS" TO PARA-NAME.
051100     MOVE ZERO TO WS-STATUS-FOUND-IDX.
051200     IF WS-STATUS-COUNT > ZERO
051300         PERFORM 069-FIND-STATUS-ENTRY THRU 069-EXIT
051400                 VARYING STT-IDX FROM 1 BY 1
051500                 UNTIL STT-IDX > WS-STATUS-COUNT
051600                    OR WS-STATUS-FOUND-IDX > ZERO
051700     END-IF.
051800
051900     IF WS-STATUS-FOUND-IDX = ZERO
052000         ADD +1 TO WS-STATUS-COUNT
052100         MOVE CMP-STATUS TO STT-STATUS-NAME(WS-STATUS-COUNT)
052200         MOVE ZERO TO STT-STATUS-COUNT(WS-STATUS-COUNT)
052300         MOVE WS-STATUS-COUNT TO WS-STATUS-FOUND-IDX
052400     END-IF.
052500     ADD +1 TO STT-STATUS-COUNT(WS-STATUS-FOUND-IDX).
052600 068-EXIT.
052700     EXIT.
052800
052900 069-FIND-STATUS-ENTRY.
053000     IF CMP-STATUS = STT-STATUS-NAME(STT-IDX)
053100         MOVE STT-IDX TO WS-STATUS-FOUND-IDX.
053200 069-EXIT.
053300     EXIT.
053400
053500******************************************************************
053600* 500-BUILD-HIGH-VALUE-TABLE - ONE PASS OVER THE ALREADY-LOADED  *
053700* REGISTER TABLE, REQ 91050'S >= 50,000.00 TEST.                  *
053800******************************************************************
053900 500-BUILD-HIGH-VALUE-TABLE.
054000     MOVE "500-BUILD-HIGH-VALUE-TABLE" TO PARA-NAME.
054100     IF REG-AMOUNT(REG-I) < WS-HIGH-VALUE-THRESHOLD
054200         GO TO 500-EXIT.
054300
054400     ADD +1 TO WS-HV-COUNT.
054500     MOVE REG-ID(REG-I)         TO HV-ID(WS-HV-COUNT).
054600     MOVE REG-DATE(REG-I)       TO HV-DATE(WS-HV-COUNT).
054700     MOVE REG-NAME(REG-I)       TO HV-NAME(WS-HV-COUNT).
054800     MOVE REG-MOBILE(REG-I)     TO HV-MOBILE(WS-HV-COUNT).
054900     MOVE REG-AMOUNT(REG-I)     TO HV-AMOUNT(WS-HV-COUNT).
055000     MOVE REG-CRIME-TYPE(REG-I) TO HV-CRIME-TYPE(WS-HV-COUNT).
055100     MOVE REG-PLATFORM(REG-I)   TO HV-PLATFORM(WS-HV-COUNT).
055200     MOVE REG-STATUS(REG-I)     TO HV-STATUS(WS-HV-COUNT).
055300 500-EXIT.
055400     EXIT.
055500
055600******************************************************************
055700* 550-SORT-HIGH-VALUE-TABLE / 560-SORT-PASS / 570-SORT-COMPARE - *
055800* DESCENDING EXCHANGE SORT, NO SORT VERB, NO INLINE               *
055900* PERFORM...END-PERFORM.  WS-HV-SWAP-ROW IS A RAW BYTE-FOR-BYTE  *
056000* SWAP AREA THE SAME WIDTH AS ONE HV-ROW ENTRY.                   *
056100******************************************************************
056200 550-SORT-HIGH-VALUE-TABLE.
056300     MOVE "550-SORT-HIGH-VALUE-TABLE" TO PARA-NAME.
056400     IF WS-HV-COUNT < 2
056500         GO TO 550-EXIT.
056600
056700     MOVE "Y" TO WS-HV-SWAP-SW.
056800     PERFORM 560-SORT-PASS THRU 560-EXIT
056900             UNTIL NOT WS-HV-SWAP-MADE.
057000 550-EXIT.
057100     EXIT.
057200
057300 560-SORT-PASS.
057400     MOVE "N" TO WS-HV-SWAP-SW.
057500     PERFORM 570-SORT-COMPARE THRU 570-EXIT
057600             VARYING HV-I FROM 1 BY 1 UNTIL HV-I > WS-HV-COUNT - 1.
057700 560-EXIT.
057800     EXIT.
057900
058000 570-SORT-COMPARE.
058100     IF HV-AMOUNT(HV-I) < HV-AMOUNT(HV-I + 1)
058200         MOVE HV-ROW(HV-I)     TO WS-HV-SWAP-ROW
058300         MOVE HV-ROW(HV-I + 1) TO HV-ROW(HV-I)
058400         MOVE WS-HV-SWAP-ROW   TO HV-ROW(HV-I + 1)
058500         MOVE "Y" TO WS-HV-SWAP-SW
058600     END-IF.
058700 570-EXIT.
058800     EXIT.
058900
059000******************************************************************
059100* 600-PAGE-BREAK / 620-WRITE-PAGE-HDR / 640-WRITE-DETAIL-COLM-   *
059200* HDR - PAGE-BREAK/HEADER IDIOM KEPT IN SHAPE FROM PATLIST'S OWN *
059300* 600/700/720 PARAGRAPHS.  EACH REPORT SECTION MOVES ITS OWN     *
059400* TITLE TO WS-CURRENT-SECTION-TITLE BEFORE CALLING 600.           *
059500******************************************************************
059600 600-PAGE-BREAK.
059700     MOVE "600-PAGE-BREAK" TO PARA-NAME.
059800     PERFORM 620-WRITE-PAGE-HDR THRU 620-EXIT.
059900     PERFORM 640-WRITE-DETAIL-COLM-HDR THRU 640-EXIT.
060000 600-EXIT.
060100     EXIT.
060200
060300 620-WRITE-PAGE-HDR.
060400     MOVE "620-WRITE-PAGE-HDR" TO PARA-NAME.
060500     ADD +1 TO WS-PAGES.
060600     MOVE WS-RUN-DATE-X10 TO HDR-RUN-DATE-O.
060700     MOVE WS-PAGES TO HDR-PAGE-NUM-O.
060800     MOVE WS-CURRENT-SECTION-TITLE TO HDR-SECTION-TITLE-O.
060900     WRITE RPT-REC FROM WS-PAGE-HDR-REC AFTER ADVANCING NEXT-PAGE.
061000     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
061100     MOVE ZERO TO WS-LINES.
061200 620-EXIT.
061300     EXIT.
061400
061500 640-WRITE-DETAIL-COLM-HDR.
061600     MOVE "640-WRITE-DETAIL-COLM-HDR" TO PARA-NAME.
061700     WRITE RPT-REC FROM WS-DETAIL-COLM-HDR AFTER ADVANCING 1.
061800     WRITE RPT-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.
061900     ADD +2 TO WS-LINES.
062000 640-EXIT.
062100     EXIT.
062200
062300******************************************************************
062400* 700-WRITE-MASTER-SECTION / 710-WRITE-MASTER-DETAIL - ONE PASS  *
062500* OVER THE IN-MEMORY REGISTER TABLE, IN LOAD ORDER.  FOOTER IS   *
062600* THE PLAIN RECORD COUNT - REQ 91045 DID NOT ASK FOR A SUBTOTAL  *
062700* HERE THE WAY IT DID FOR THE CATEGORY AND HIGH-VALUE SECTIONS.  *
062800******************************************************************
062900 700-WRITE-MASTER-SECTION.
063000     MOVE "700-WRITE-MASTER-SECTION" TO PARA-NAME.
063100     MOVE "MASTER REGISTER" TO WS-CURRENT-SECTION-TITLE.
063200     PERFORM 600-PAGE-BREAK THRU 600-EXIT.
063300     PERFORM 710-WRITE-MASTER-DETAIL THRU 710-EXIT
063400             VARYING REG-I FROM 1 BY 1 UNTIL REG-I > WS-TABLE-COUNT.
063500     MOVE WS-TABLE-COUNT TO MSTR-FTR-COUNT-O.
063600     WRITE RPT-REC FROM WS-MASTER-FOOTER-REC AFTER ADVANCING 1.
063700 700-EXIT.
063800     EXIT.
063900
064000 710-WRITE-MASTER-DETAIL.
064100     MOVE "710-WRITE-MASTER-DETAIL" TO PARA-NAME.
064200     PERFORM 745-FORMAT-DETAIL-FROM-REGISTER THRU 745-EXIT.
064300     PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT.
064400 710-EXIT.
064500     EXIT.
064600
064700******************************************************************
064800* 740-WRITE-DETAIL-LINE / 745-FORMAT-DETAIL-FROM-REGISTER -      *
064900* SHARED BY THE MASTER REGISTER AND CATEGORY SECTIONS PASSES,    *
065000* SINCE BOTH PRINT THE SAME EIGHT COLUMNS FROM THE SAME          *
065100* REGISTER-ROW SHAPE.                                             *
065200******************************************************************
065300 740-WRITE-DETAIL-LINE.
065400     MOVE "740-WRITE-DETAIL-LINE" TO PARA-NAME.
065500     IF WS-LINES > 50
065600         PERFORM 600-PAGE-BREAK THRU 600-EXIT
065700     END-IF.
065800     WRITE RPT-REC FROM WS-DETAIL-LINE AFTER ADVANCING 1.
065900     ADD +1 TO WS-LINES.
066000 740-EXIT.
066100     EXIT.
066200
066300 745-FORMAT-DETAIL-FROM-REGISTER.
066400     MOVE "745-FORMAT-DETAIL-FROM-REGISTER" TO PARA-NAME.
066500     MOVE REG-ID(REG-I)         TO DET-ID-O.
066600     MOVE REG-DATE(REG-I)       TO DET-DATE-O.
066700     MOVE REG-NAME(REG-I)       TO DET-NAME-O.
066800     MOVE REG-MOBILE(REG-I)     TO DET-MOBILE-O.
066900     MOVE REG-CRIME-TYPE(REG-I) TO DET-CRIME-O.
067000     MOVE REG-PLATFORM(REG-I)   TO DET-PLATFORM-O.
067100     MOVE REG-AMOUNT(REG-I)     TO DET-AMOUNT-O.
067200     MOVE REG-STATUS(REG-I)     TO DET-STATUS-O.
067300 745-EXIT.
067400     EXIT.
067500
067600******************************************************************
067700* 750-WRITE-CATEGORY-SECTIONS - ONE PASS OVER THE REGISTER TABLE *
067800* PER BUCKET.  REQ 91061 - A BUCKET WITH NO MEMBERS IS SKIPPED   *
067900* ENTIRELY - NO HEADER, NO COLUMN HEADING, NO ZERO FOOTER - SO   *
068000* THE REPORT ONLY SHOWS CRIME TYPES THAT ACTUALLY OCCURRED.      *
068100******************************************************************
068200 750-WRITE-CATEGORY-SECTIONS.
068300     MOVE "750-WRITE-CATEGORY-SECTIONS" TO PARA-NAME.
068400     IF WS-BUCKET-COUNT(WS-BUCKET-NUM) = ZERO
068500         GO TO 750-EXIT.
068600
068700     MOVE WS-BUCKET-NAME(WS-BUCKET-NUM)
068800         TO WS-CURRENT-SECTION-TITLE CAT-HDR-NAME-O.
068900     PERFORM 600-PAGE-BREAK THRU 600-EXIT.
069000     WRITE RPT-REC FROM WS-CATEGORY-HDR-REC AFTER ADVANCING 1.
069100     ADD +1 TO WS-LINES.
069200
069300     PERFORM 755-WRITE-CATEGORY-DETAIL THRU 755-EXIT
069400             VARYING REG-I FROM 1 BY 1 UNTIL REG-I > WS-TABLE-COUNT.
069500
069600     MOVE WS-BUCKET-COUNT(WS-BUCKET-NUM)  TO CAT-FTR-COUNT-O.
069700     MOVE WS-BUCKET-AMOUNT(WS-BUCKET-NUM) TO CAT-FTR-AMOUNT-O.
069800     WRITE RPT-REC FROM WS-CATEGORY-FOOTER-REC AFTER ADVANCING 1.
069900 750-EXIT.
070000     EXIT.
070100
070200 755-WRITE-CATEGORY-DETAIL.
070300     MOVE "755-WRITE-CATEGORY-DETAIL" TO PARA-NAME.
070400     IF REG-BUCKET-IDX(REG-I) NOT = WS-BUCKET-NUM
070500         GO TO 755-EXIT.
070600     PERFORM 745-FORMAT-DETAIL-FROM-REGISTER THRU 745-EXIT.
070700     PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT.
070800 755-EXIT.
070900     EXIT.
071000
071100******************************************************************
071200* 780-WRITE-HIGH-VALUE-SECTION / 785-WRITE-HIGH-VALUE-DETAIL /   *
071300* 786-SUM-HIGH-VALUE / 787-ADD-HIGH-VALUE-AMT - THE SUBTOTAL IS  *
071400* KEPT IN ITS OWN WS-HV-SUBTOTAL-AMOUNT WORK FIELD, SEPARATE     *
071500* FROM WS-STATS-GRAND-AMOUNT, SO THIS SECTION CANNOT CLOBBER THE *
071600* RUNNING GRAND TOTAL THE STATISTICS SECTION PRINTS.             *
071700******************************************************************
071800 780-WRITE-HIGH-VALUE-SECTION.
071900     MOVE "780-WRITE-HIGH-VALUE-SECTION" TO PARA-NAME.
072000     MOVE "HIGH VALUE CASES" TO WS-CURRENT-SECTION-TITLE.
072100     MOVE ZERO TO WS-HV-SUBTOTAL-AMOUNT.
072200     IF WS-HV-COUNT = ZERO
072300         GO TO 780-EXIT.
072400
072500     PERFORM 600-PAGE-BREAK THRU 600-EXIT.
072600     WRITE RPT-REC FROM WS-HIGHVAL-HDR-REC AFTER ADVANCING 1.
072700     ADD +1 TO WS-LINES.
072800
072900     PERFORM 785-WRITE-HIGH-VALUE-DETAIL THRU 785-EXIT
073000             VARYING HV-I FROM 1 BY 1 UNTIL HV-I > WS-HV-COUNT.
073100
073200     MOVE WS-HV-COUNT          TO HV-FTR-COUNT-O.
073300     MOVE WS-HV-SUBTOTAL-AMOUNT TO HV-FTR-AMOUNT-O.
073400     WRITE RPT-REC FROM WS-HIGHVAL-FOOTER-REC AFTER ADVANCING 1.
073500 780-EXIT.
073600     EXIT.
073700
073800 785-WRITE-HIGH-VALUE-DETAIL.
073900     MOVE "785-WRITE-HIGH-VALUE-DETAIL" TO PARA-NAME.
074000     MOVE HV-ID(HV-I)         TO DET-ID-O.
074100     MOVE HV-DATE(HV-I)       TO DET-DATE-O.
074200     MOVE HV-NAME(HV-I)       TO DET-NAME-O.
074300     MOVE HV-MOBILE(HV-I)     TO DET-MOBILE-O.
074400     MOVE HV-CRIME-TYPE(HV-I) TO DET-CRIME-O.
074500     MOVE HV-PLATFORM(HV-I)   TO DET-PLATFORM-O.
074600     MOVE HV-AMOUNT(HV-I)     TO DET-AMOUNT-O.
074700     MOVE HV-STATUS(HV-I)     TO DET-STATUS-O.
074800     PERFORM 740-WRITE-DETAIL-LINE THRU 740-EXIT.
074900     PERFORM 786-SUM-HIGH-VALUE THRU 786-EXIT.
075000 785-EXIT.
075100     EXIT.
075200
075300 786-SUM-HIGH-VALUE.
075400     MOVE "786-SUM-HIGH-VALUE" TO PARA-NAME.
075500     PERFORM 787-ADD-HIGH-VALUE-AMT THRU 787-EXIT.
075600 786-EXIT.
075700     EXIT.
075800
075900 787-ADD-HIGH-VALUE-AMT.
076000     ADD HV-AMOUNT(HV-I) TO WS-HV-SUBTOTAL-AMOUNT.
076100 787-EXIT.
076200     EXIT.
076300
076400******************************************************************
076500* 790-WRITE-DUPLICATE-SECTION / 791-DUPLICATE-MAINLINE /         *
076600* 792-WRITE-DUP-DETAIL - READS CMPDUPW (CMPDUPE'S OUTPUT) AND    *
076700* CONTROL-BREAKS ON DUP-GROUP-ID TO COUNT GROUPS PRINTED.        *
076800******************************************************************
076900 790-WRITE-DUPLICATE-SECTION.
077000     MOVE "790-WRITE-DUPLICATE-SECTION" TO PARA-NAME.
077100     MOVE "POSSIBLE DUPLICATES" TO WS-CURRENT-SECTION-TITLE.
077200     IF NO-MORE-DUPW
077300         GO TO 790-EXIT.
077400
077500     PERFORM 600-PAGE-BREAK THRU 600-EXIT.
077600     WRITE RPT-REC FROM WS-DUP-HDR-REC AFTER ADVANCING 1.
077700     WRITE RPT-REC FROM WS-DUP-COLM-HDR AFTER ADVANCING 2.
077800     ADD +3 TO WS-LINES.
077900
078000     PERFORM 791-DUPLICATE-MAINLINE THRU 791-EXIT
078100             UNTIL NO-MORE-DUPW.
078200
078300     MOVE DUP-GROUPS-PRINTED TO DUPF-GROUP-COUNT-O.
078400     MOVE RECORDS-READ-DUPW  TO DUPF-MEMBER-COUNT-O.
078500     WRITE RPT-REC FROM WS-DUP-FOOTER-REC AFTER ADVANCING 1.
078600 790-EXIT.
078700     EXIT.
078800
078900 791-DUPLICATE-MAINLINE.
079000     MOVE "791-DUPLICATE-MAINLINE" TO PARA-NAME.
079100     IF DUP-GROUP-ID NOT = WS-PREV-GROUP-ID
079200         ADD +1 TO DUP-GROUPS-PRINTED
079300         MOVE DUP-GROUP-ID TO WS-PREV-GROUP-ID
079400     END-IF.
079500     PERFORM 792-WRITE-DUP-DETAIL THRU 792-EXIT.
079600     PERFORM 920-READ-CMPDUPW THRU 920-EXIT.
079700 791-EXIT.
079800     EXIT.
079900
080000 792-WRITE-DUP-DETAIL.
080100     MOVE "792-WRITE-DUP-DETAIL" TO PARA-NAME.
080200     MOVE DUP-GROUP-ID         TO DUPL-GROUP-ID-O.
080300     MOVE DUP-COMPLAINT-ID     TO DUPL-ID-O.
080400     MOVE DUP-COMPLAINANT-NAME TO DUPL-NAME-O.
080500     MOVE DUP-MOBILE           TO DUPL-MOBILE-O.
080600     MOVE DUP-AMOUNT           TO DUPL-AMOUNT-O.
080700     MOVE DUP-MATCH-REASON     TO DUPL-REASON-O.
080800     MOVE DUP-GROUP-SIZE       TO DUPL-GROUP-SIZE-O.
080900
081000     IF WS-LINES > 50
081100         PERFORM 600-PAGE-BREAK THRU 600-EXIT
081200         WRITE RPT-REC FROM WS-DUP-COLM-HDR AFTER ADVANCING 1
081300         ADD +1 TO WS-LINES
081400     END-IF.
081500     WRITE RPT-REC FROM WS-DUP-DETAIL-LINE AFTER ADVANCING 1.
081600     ADD +1 TO WS-LINES.
081700 792-EXIT.
081800     EXIT.
081900
082000******************************************************************
082100* 830-WRITE-STATISTICS-SECTION / 835-WRITE-CRIME-TYPE-STATS /    *
082200* 838-WRITE-STATUS-STATS - MOVED OUT OF THE 800 RANGE TO CLEAR   *
082300* OF 800-OPEN-FILES.  COUNTS AND AMOUNTS WERE ALL ACCUMULATED    *
082400* DURING THE 050 TABLE-LOAD PASS - THIS SECTION ONLY PRINTS.     *
082500******************************************************************
082600 830-WRITE-STATISTICS-SECTION.
082700     MOVE "830-WRITE-STATISTICS-SECTION" TO PARA-NAME.
082800     MOVE "RUN STATISTICS" TO WS-CURRENT-SECTION-TITLE.
082900     PERFORM 600-PAGE-BREAK THRU 600-EXIT.
083000     WRITE RPT-REC FROM WS-STATS-HDR-REC AFTER ADVANCING 1.
083100     ADD +1 TO WS-LINES.
083200
083300     PERFORM 835-WRITE-CRIME-TYPE-STATS THRU 835-EXIT
083400             VARYING BKT-IDX FROM 1 BY 1 UNTIL BKT-IDX > 8.
083500     PERFORM 838-WRITE-STATUS-STATS THRU 838-EXIT
083600             VARYING STT-IDX FROM 1 BY 1 UNTIL STT-IDX > WS-STATUS-COUNT.
083700
083800     MOVE "TOTAL COMPLAINTS"  TO STATS-LABEL-O.
083900     MOVE WS-STATS-TOTAL-COUNT TO STATS-VALUE-O.
084000     MOVE WS-STATS-GRAND-AMOUNT TO STATS-AMOUNT-O.
084100     WRITE RPT-REC FROM WS-STATS-LINE-REC AFTER ADVANCING 2.
084200
084300     MOVE "HIGH VALUE CASES" TO STATS-LABEL-O.
084400     MOVE WS-STATS-HIGH-VALUE-COUNT TO STATS-VALUE-O.
084500     MOVE SPACES TO STATS-AMOUNT-O.
084600     WRITE RPT-REC FROM WS-STATS-LINE-REC AFTER ADVANCING 1.
084700 830-EXIT.
084800     EXIT.
084900
085000 835-WRITE-CRIME-TYPE-STATS.
085100     MOVE "835-WRITE-CRIME-TYPE-STATS" TO PARA-NAME.
085200     MOVE WS-BUCKET-NAME(BKT-IDX)   TO STATS-LABEL-O.
085300     MOVE WS-BUCKET-COUNT(BKT-IDX)  TO STATS-VALUE-O.
085400     MOVE WS-BUCKET-AMOUNT(BKT-IDX) TO STATS-AMOUNT-O.
085500     WRITE RPT-REC FROM WS-STATS-LINE-REC AFTER ADVANCING 1.
085600     ADD +1 TO WS-LINES.
085700 835-EXIT.
085800     EXIT.
085900
086000 838-WRITE-STATUS-STATS.
086100     MOVE "838-WRITE-STATUS-STATS" TO PARA-NAME.
086200     MOVE STT-STATUS-NAME(STT-IDX)  TO STATS-LABEL-O.
086300     MOVE STT-STATUS-COUNT(STT-IDX) TO STATS-VALUE-O.
086400     MOVE SPACES TO STATS-AMOUNT-O.
086500     WRITE RPT-REC FROM WS-STATS-LINE-REC AFTER ADVANCING 1.
086600     ADD +1 TO WS-LINES.
086700 838-EXIT.
086800     EXIT.
086900
087000 800-OPEN-FILES.
087100     MOVE "800-OPEN-FILES" TO PARA-NAME.
087200     OPEN INPUT  CMPMSTR-FILE.
087300     OPEN INPUT  CMPDUPW-FILE.
087400     OPEN OUTPUT CMPRPT-FILE.
087500     OPEN OUTPUT SYSOUT-FILE.
087600 800-EXIT.
087700     EXIT.
087800
087900 850-CLOSE-FILES.
088000     MOVE "850-CLOSE-FILES" TO PARA-NAME.
088100     CLOSE CMPMSTR-FILE.
088200     CLOSE CMPDUPW-FILE.
088300     CLOSE CMPRPT-FILE.
088400     CLOSE SYSOUT-FILE.
088500 850-EXIT.
088600     EXIT.
088700
088800 900-READ-CMPMSTR.
088900     MOVE "900-READ-CMPMSTR" TO PARA-NAME.
089000     READ CMPMSTR-FILE INTO CMP-MASTER-REC
089100         AT END
089200             MOVE "N" TO MORE-MASTER-SW
089300     END-READ.
089400 900-EXIT.
089500     EXIT.
089600
089700 920-READ-CMPDUPW.
089800     MOVE "920-READ-CMPDUPW" TO PARA-NAME.
089900     READ CMPDUPW-FILE INTO DUP-REPORT-REC
090000         AT END
090100             MOVE "N" TO MORE-DUPW-SW
090200     END-READ.
090300     IF NOT NO-MORE-DUPW
090400         ADD +1 TO RECORDS-READ-DUPW
090500     END-IF.
090600 920-EXIT.
090700     EXIT.
090800
090900 999-CLEANUP.
091000     MOVE "999-CLEANUP" TO PARA-NAME.
091100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
091200     DISPLAY "** CMPLIST - MASTER REGISTER RECORDS READ  ** "
091300             RECORDS-READ-MASTER.
091400     DISPLAY "** CMPLIST - HIGH VALUE CASES PRINTED      ** "
091500             WS-HV-COUNT.
091600     DISPLAY "** CMPLIST - DUPLICATE GROUPS PRINTED      ** "
091700             DUP-GROUPS-PRINTED.
091800     DISPLAY "** CMPLIST - DUPLICATE MEMBER ROWS PRINTED ** "
091900             RECORDS-READ-DUPW.
092000     DISPLAY "******** NORMAL END OF JOB CMPLIST ********".
092100 999-EXIT.
092200     EXIT.
092300
092400 1000-ABEND-RTN.
092500     WRITE SYSOUT-REC FROM ABEND-REC.
092600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
092700     DISPLAY "*** ABNORMAL END OF JOB - CMPLIST ***".
092800     DIVIDE ZERO-VAL INTO ONE-VAL.
