000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* CMPEDIT - COMPLAINT INTAKE PARSE / FIELD NORMALIZATION STEP    *
000400*                                                                 *
000500* INPUT FILE  - CMPRAW   - RAW CYBERCRIME COMPLAINT INTAKE FILE  *
000600* OUTPUT FILE - CMPNORM  - NORMALIZED COMPLAINT WORK FILE, ONE   *
000700*               RECORD PER INTAKE RECORD, CMP-MASTER-REC SHAPE  *
000800* DUMP FILE   - SYSOUT   - ABEND DUMP RECORD ON A FATAL STEP     *
000900*               FAILURE                                          *
001000*                                                                 *
001100* THIS STEP DOES NOT REJECT RECORDS.  EVERY INTAKE RECORD COMES *
001200* OUT THE OTHER END AS ONE NORMALIZED RECORD - BAD OR MISSING    *
001300* DATA IS DEFAULTED, NOT BOUNCED, PER REQ 91045.  A RECORD THAT  *RCJ91014
001400* CANNOT BE CATEGORIZED FALLS TO CRIME TYPE "OTHER".             *
001500******************************************************************
001600* CHANGE LOG
001700* ----------------------------------------------------------------
001800* 062883 HJM   ORIGINAL PROGRAM (AS DALYEDIT) - DAILY INPATIENT
001900*              CHARGE EDIT FOR THE PATIENT BILLING SUITE
002000* 031991 HJM   ADDED WARD-SPECIFIC CROSS-FIELD EDITS
002100* 010399 JS    Y2K REVIEW - NUMERIC RANGE EDITS TIGHTENED         JS040399
002200* 081492 AK    ADDED EQUIPMENT CHARGE TABLE VALIDATION
002300* 091214 RCJ   REQ 91045 - RETIRED THE INPATIENT CHARGE EDIT,
002400*              RENAMED CMPEDIT, REBUILT AS THE CYBERCRIME
002500*              COMPLAINT INTAKE PARSE/NORMALIZE STEP
002600* 092214 RCJ   DROPPED THE DB2 TABLE LOOKUPS AND THE VSAM MASTER
002700*              CROSS-REFERENCE - NO COUNTERPART IN THE COMPLAINT
002800*              REGISTER DESIGN
002900* 100314 LPW   ADDED CRIME-TYPE/PLATFORM KEYWORD CATEGORIZATION
003000*              TABLES, DRIVEN OFF THE DESCRIPTION TEXT
003100* 110514 AHK   REQ 91050 - STEP NO LONGER REJECTS RECORDS; BAD
003200*              DATA IS DEFAULTED AND THE RECORD FLOWS THROUGH
003300* 042222 RCJ   REQ 91210 - STRLTH CALLS NOW PASS THE CALLER'S
003400*              FIELD WIDTH (SEE STRLTH'S OWN CHANGE LOG).  ALSO,
003500*              300-NORMALIZE-ID'S BLANK-ID DEFAULT NOW APPENDS A
003600*              PER-RECORD SEQUENCE SUFFIX SO TWO BLANK-ID RECORDS
003700*              IN ONE INTAKE FILE NO LONGER GENERATE THE SAME ID -
003800*              CMPUPDT WAS SILENTLY TREATING THE SECOND ONE AS AN
003900*              INTRA-BATCH DUPLICATE AND DROPPING IT
004000******************************************************************
004100 PROGRAM-ID.  CMPEDIT.
004200 AUTHOR. H J MASON.
004300 INSTALLATION. COBOL DEVELOPMENT CENTER.
004400 DATE-WRITTEN. 06/28/83.
004500 DATE-COMPILED. 06/28/83.
004600 SECURITY. NON-CONFIDENTIAL.
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT SYSOUT-FILE   ASSIGN TO SYSOUT
005500         ORGANIZATION IS SEQUENTIAL.
005600     SELECT CMPRAW-FILE   ASSIGN TO CMPRAW
005700         ORGANIZATION IS SEQUENTIAL.
005800     SELECT CMPNORM-FILE  ASSIGN TO CMPNORM
005900         ORGANIZATION IS SEQUENTIAL.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  SYSOUT-FILE
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD.
006600 01  SYSOUT-REC                       PIC X(130).
006700
006800 FD  CMPRAW-FILE
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     DATA RECORD IS CMPRAW-FILE-REC.
007200 01  CMPRAW-FILE-REC                  PIC X(400).
007300
007400 FD  CMPNORM-FILE
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     DATA RECORD IS CMPNORM-FILE-REC.
007800 01  CMPNORM-FILE-REC                 PIC X(364).
007900
008000 WORKING-STORAGE SECTION.
008100 01  FILE-STATUS-CODES.
008200     05  MORE-DATA-SW              PIC X(01) VALUE "Y".
008300         88  NO-MORE-DATA          VALUE "N".
008400
008500     COPY CMPRAW.
008600
008700     COPY CMPMSTR.
008800
008900 01  WS-RUN-DATE-FIELDS.
009000     05  WS-DATE-6                 PIC 9(06).
009100     05  WS-DATE-6-R REDEFINES WS-DATE-6.
009200         10  WS-D6-YY              PIC 9(02).
009300         10  WS-D6-MM              PIC 9(02).
009400         10  WS-D6-DD              PIC 9(02).
009500     05  WS-TIME-8                 PIC 9(08).
009600     05  WS-RUN-DATE-X10           PIC X(10).
009700     05  WS-RUN-TIMESTAMP          PIC X(14).
009800*** REQ 91210 - PER-RECORD SUFFIX FOR THE BLANK-ID DEFAULT.
009900*** MOVED FROM RECORDS-READ IN 300-NORMALIZE-ID SO TWO
010000*** BLANK-ID RECORDS IN THE SAME INTAKE FILE NEVER COME OUT
010100*** WITH THE SAME GENERATED ID - CMPUPDT'S INTRA-BATCH
010200*** DUPLICATE CHECK WAS SILENTLY DROPPING THE SECOND ONE
010300*** BEFORE THIS WAS ADDED.
010400     05  WS-CMP-ID-SEQ             PIC 9(04).
010500
010600******************************************************************
010700* CRIME-TYPE KEYWORD TABLE - BUILT AS A LITERAL-VALUE AREA      *
010800* REDEFINED INTO AN OCCURS TABLE, SHOP STANDARD FOR SMALL        *
010900* REFERENCE TABLES THAT DO NOT WARRANT THEIR OWN LOAD FILE.      *
011000* CATEGORIES APPEAR IN THE ORDER REQ 91045 SPECIFIES - THE FIRST *
011100* KEYWORD HIT IN TABLE ORDER DECIDES THE CATEGORY.               *
011200******************************************************************
011300 01  WS-CRIME-KEYWORD-VALUES.
011400     05  FILLER  PIC X(35) VALUE "upi                 UPI Fraud      ".
011500     05  FILLER  PIC X(35) VALUE "unified payment     UPI Fraud      ".
011600     05  FILLER  PIC X(35) VALUE "phonepe             UPI Fraud      ".
011700     05  FILLER  PIC X(35) VALUE "google pay          UPI Fraud      ".
011800     05  FILLER  PIC X(35) VALUE "paytm               UPI Fraud      ".
011900     05  FILLER  PIC X(35) VALUE "bhim                UPI Fraud      ".
012000     05  FILLER  PIC X(35) VALUE "bank                Bank Fraud     ".
012100     05  FILLER  PIC X(35) VALUE "account             Bank Fraud     ".
012200     05  FILLER  PIC X(35) VALUE "cheque              Bank Fraud     ".
012300     05  FILLER  PIC X(35) VALUE "loan                Bank Fraud     ".
012400     05  FILLER  PIC X(35) VALUE "credit card         Bank Fraud     ".
012500     05  FILLER  PIC X(35) VALUE "debit card          Bank Fraud     ".
012600     05  FILLER  PIC X(35) VALUE "facebook            Social Media   ".
012700     05  FILLER  PIC X(35) VALUE "instagram           Social Media   ".
012800     05  FILLER  PIC X(35) VALUE "whatsapp            Social Media   ".
012900     05  FILLER  PIC X(35) VALUE "telegram            Social Media   ".
013000     05  FILLER  PIC X(35) VALUE "social media        Social Media   ".
013100     05  FILLER  PIC X(35) VALUE "twitter             Social Media   ".
013200     05  FILLER  PIC X(35) VALUE "harassment          Harassment     ".
013300     05  FILLER  PIC X(35) VALUE "threat              Harassment     ".
013400     05  FILLER  PIC X(35) VALUE "abuse               Harassment     ".
013500     05  FILLER  PIC X(35) VALUE "stalking            Harassment     ".
013600     05  FILLER  PIC X(35) VALUE "cyberbullying       Harassment     ".
013700     05  FILLER  PIC X(35) VALUE "job                 Job Scam       ".
013800     05  FILLER  PIC X(35) VALUE "employment          Job Scam       ".
013900     05  FILLER  PIC X(35) VALUE "work from home      Job Scam       ".
014000     05  FILLER  PIC X(35) VALUE "recruitment         Job Scam       ".
014100     05  FILLER  PIC X(35) VALUE "interview           Job Scam       ".
014200     05  FILLER  PIC X(35) VALUE "amazon              Online Shopping".
014300     05  FILLER  PIC X(35) VALUE "flipkart            Online Shopping".
014400     05  FILLER  PIC X(35) VALUE "online shopping     Online Shopping".
014500     05  FILLER  PIC X(35) VALUE "e-commerce          Online Shopping".
014600     05  FILLER  PIC X(35) VALUE "order               Online Shopping".
014700     05  FILLER  PIC X(35) VALUE "otp                 OTP Fraud      ".
014800     05  FILLER  PIC X(35) VALUE "one time password   OTP Fraud      ".
014900     05  FILLER  PIC X(35) VALUE "verification code   OTP Fraud      ".
015000 01  WS-CRIME-KEYWORD-TABLE REDEFINES WS-CRIME-KEYWORD-VALUES.
015100     05  WS-CRIME-KW-ENTRY OCCURS 36 TIMES INDEXED BY CRM-IDX.
015200         10  WS-CRIME-KW-TEXT      PIC X(20).
015300         10  WS-CRIME-KW-CATEGORY  PIC X(15).
015400
015500 01  WS-CRIME-KW-LEN-TABLE.
015600     05  WS-CRIME-KW-LEN OCCURS 36 TIMES PIC 9(02) COMP.
015700
015800******************************************************************
015900* PAYMENT-PLATFORM KEYWORD TABLE - SAME IDIOM AS THE CRIME-TYPE  *
016000* TABLE ABOVE.                                                   *
016100******************************************************************
016200 01  WS-PLATFORM-KEYWORD-VALUES.
016300     05  FILLER  PIC X(32) VALUE "upi                 UPI         ".
016400     05  FILLER  PIC X(32) VALUE "phonepe             UPI         ".
016500     05  FILLER  PIC X(32) VALUE "google pay          UPI         ".
016600     05  FILLER  PIC X(32) VALUE "paytm               UPI         ".
016700     05  FILLER  PIC X(32) VALUE "bhim                UPI         ".
016800     05  FILLER  PIC X(32) VALUE "bank                Bank        ".
016900     05  FILLER  PIC X(32) VALUE "account             Bank        ".
017000     05  FILLER  PIC X(32) VALUE "sbi                 Bank        ".
017100     05  FILLER  PIC X(32) VALUE "hdfc                Bank        ".
017200     05  FILLER  PIC X(32) VALUE "icici               Bank        ".
017300     05  FILLER  PIC X(32) VALUE "axis                Bank        ".
017400     05  FILLER  PIC X(32) VALUE "card                Card        ".
017500     05  FILLER  PIC X(32) VALUE "credit card         Card        ".
017600     05  FILLER  PIC X(32) VALUE "debit card          Card        ".
017700     05  FILLER  PIC X(32) VALUE "atm                 Card        ".
017800     05  FILLER  PIC X(32) VALUE "facebook            Social_Media".
017900     05  FILLER  PIC X(32) VALUE "instagram           Social_Media".
018000     05  FILLER  PIC X(32) VALUE "whatsapp            Social_Media".
018100     05  FILLER  PIC X(32) VALUE "telegram            Social_Media".
018200     05  FILLER  PIC X(32) VALUE "twitter             Social_Media".
018300     05  FILLER  PIC X(32) VALUE "otp                 OTP         ".
018400     05  FILLER  PIC X(32) VALUE "sms                 OTP         ".
018500     05  FILLER  PIC X(32) VALUE "verification        OTP         ".
018600     05  FILLER  PIC X(32) VALUE "email               Email       ".
018700     05  FILLER  PIC X(32) VALUE "gmail               Email       ".
018800     05  FILLER  PIC X(32) VALUE "yahoo               Email       ".
018900     05  FILLER  PIC X(32) VALUE "outlook             Email       ".
019000 01  WS-PLATFORM-KEYWORD-TABLE REDEFINES WS-PLATFORM-KEYWORD-VALUES.
019100     05  WS-PLAT-KW-ENTRY OCCURS 27 TIMES INDEXED BY PLT-IDX.
019200         10  WS-PLAT-KW-TEXT       PIC X(20).
019300         10  WS-PLAT-KW-CATEGORY   PIC X(12).
019400
019500 01  WS-PLAT-KW-LEN-TABLE.
019600     05  WS-PLAT-KW-LEN OCCURS 27 TIMES PIC 9(02) COMP.
019700
019800******************************************************************
019900* VALID-STATUS TABLE - LOWERCASE KEY / PROPER-CASE VALUE PAIRS. *
020000******************************************************************
020100 01  WS-STATUS-TABLE-VALUES.
020200     05  FILLER PIC X(30) VALUE "registered     Registered     ".
020300     05  FILLER PIC X(30) VALUE "under enquiry  Under Enquiry  ".
020400     05  FILLER PIC X(30) VALUE "fir filed      FIR Filed      ".
020500     05  FILLER PIC X(30) VALUE "closed         Closed         ".
020600     05  FILLER PIC X(30) VALUE "pending        Pending        ".
020700 01  WS-STATUS-TABLE REDEFINES WS-STATUS-TABLE-VALUES.
020800     05  WS-STATUS-ENTRY OCCURS 5 TIMES INDEXED BY STA-IDX.
020900         10  WS-STATUS-LOWER       PIC X(15).
021000         10  WS-STATUS-PROPER      PIC X(15).
021100
021200 01  WS-SEARCH-WORK.
021300     05  WS-SEARCH-TEXT            PIC X(170).
021400     05  WS-STATUS-SEARCH          PIC X(15).
021500     05  WS-SRCH-POS               PIC 9(03) COMP.
021600     05  WS-KW-LEN                 PIC 9(02) COMP.
021700     05  WS-MATCH-SW               PIC X(01) VALUE "N".
021800         88  WS-KEYWORD-MATCHED    VALUE "Y".
021900         88  WS-KEYWORD-NOT-MATCHED VALUE "N".
022000     05  WS-STATUS-MATCH-SW        PIC X(01) VALUE "N".
022100         88  WS-STATUS-MATCHED     VALUE "Y".
022200
022300 01  WS-TITLE-CASE-WORK.
022400     05  WS-TC-FIELD               PIC X(40).
022500     05  WS-TC-PREV-SPACE-SW       PIC X(01).
022600         88  TC-PREV-WAS-SPACE     VALUE "Y".
022700     05  WS-TC-CHAR                PIC X(01).
022800     05  WS-TC-LEN                 PIC S9(04) COMP.
022900
023000 01  WS-RAW-HOLD-FIELDS.
023100     05  WS-RAW-MOBILE             PIC X(15).
023200     05  WS-RAW-AMOUNT             PIC X(15).
023300
023400 01  WS-MOBILE-PARSE-WORK.
023500     05  WS-MOBILE-DIGITS          PIC X(15).
023600     05  WS-MOBILE-DIGIT-CNT       PIC 9(02) COMP.
023700     05  WS-MOBILE-START           PIC 9(02) COMP.
023800
023900 01  WS-AMOUNT-PARSE-WORK.
024000     05  WS-AMT-1-CHAR             PIC X(01).
024100     05  WS-AMT-INT-DIGITS         PIC X(09).
024200     05  WS-AMT-INT-CNT            PIC 9(02) COMP.
024300     05  WS-AMT-DEC-DIGITS         PIC X(02).
024400     05  WS-AMT-DEC-CNT            PIC 9(02) COMP.
024500     05  WS-AMT-DECPT-SW           PIC X(01).
024600         88  AMT-DECPT-SEEN        VALUE "Y".
024700     05  WS-AMT-START              PIC 9(02) COMP.
024800     05  WS-AMT-RESULT             PIC 9(09)V99.
024900
025000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
025100     05  RECORDS-READ              PIC 9(07) COMP.
025200     05  RECORDS-WRITTEN           PIC 9(07) COMP.
025300     05  RETURN-CD                 PIC S9(04) COMP.
025400     05  STR-LTH                   PIC S9(04) COMP.
025500*** REQ 91210 - STRLTH NOW TAKES THE CALLER'S FIELD WIDTH AS
025600*** AN EXPLICIT PARAMETER SO IT NEVER READS PAST THE END OF A
025700*** SHORT FIELD.  ONE CONSTANT PER DISTINCT WIDTH WE CALL IT
025800*** WITH BELOW.
025900     05  WS-STRLTH-LEN-15          PIC S9(04) COMP VALUE +15.
026000     05  WS-STRLTH-LEN-20          PIC S9(04) COMP VALUE +20.
026100     05  WS-STRLTH-LEN-40          PIC S9(04) COMP VALUE +40.
026200
026300     COPY ABENDREC.
026400
026500 PROCEDURE DIVISION.
026600     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
026700     PERFORM 100-MAINLINE THRU 100-EXIT UNTIL NO-MORE-DATA.
026800     PERFORM 999-CLEANUP THRU 999-EXIT.
026900     MOVE +0 TO RETURN-CODE.
027000     GOBACK.
027100
027200 000-HOUSEKEEPING.
027300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
027400     DISPLAY "******** BEGIN JOB CMPEDIT ********".
027500     ACCEPT WS-DATE-6 FROM DATE.
027600     ACCEPT WS-TIME-8 FROM TIME.
027700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
027800     PERFORM 050-BUILD-RUN-DATE THRU 050-EXIT.
027900     PERFORM 060-LOAD-KEYWORD-LENGTHS THRU 060-EXIT.
028000     PERFORM 800-OPEN-FILES THRU 800-EXIT.
028100     PERFORM 900-READ-CMPRAW THRU 900-EXIT.
028200     IF NO-MORE-DATA
028300         MOVE "EMPTY INTAKE FILE"       TO ABEND-REASON
028400         GO TO 1000-ABEND-RTN.
028500 000-EXIT.
028600     EXIT.
028700
028800 050-BUILD-RUN-DATE.
028900     MOVE "050-BUILD-RUN-DATE" TO PARA-NAME.
029000     MOVE "20"        TO WS-RUN-DATE-X10(1:2).
029100     MOVE WS-D6-YY    TO WS-RUN-DATE-X10(3:2).
029200     MOVE "-"         TO WS-RUN-DATE-X10(5:1).
029300     MOVE WS-D6-MM    TO WS-RUN-DATE-X10(6:2).
029400     MOVE "-"         TO WS-RUN-DATE-X10(8:1).
029500     MOVE WS-D6-DD    TO WS-RUN-DATE-X10(9:2).
029600
029700     MOVE "20"        TO WS-RUN-TIMESTAMP(1:2).
029800     MOVE WS-D6-YY    TO WS-RUN-TIMESTAMP(3:2).
029900     MOVE WS-D6-MM    TO WS-RUN-TIMESTAMP(5:2).
030000     MOVE WS-D6-DD    TO WS-RUN-TIMESTAMP(7:2).
030100     MOVE WS-TIME-8(1:6) TO WS-RUN-TIMESTAMP(9:6).
030200 050-EXIT.
030300     EXIT.
030400
030500******************************************************************
030600* 060-LOAD-KEYWORD-LENGTHS - THE KEYWORD TABLES CARRY TRAILING   *
030700* SPACES IN THEIR FIXED WIDTH FIELD; CACHE EACH KEYWORD'S TRUE   *
030800* LENGTH ONCE AT STARTUP SO THE PER-RECORD SCAN DOES NOT HAVE TO *
030900* CALL STRLTH FOR EVERY KEYWORD ON EVERY RECORD.                 *
031000******************************************************************
031100 060-LOAD-KEYWORD-LENGTHS.
031200     MOVE "060-LOAD-KEYWORD-LENGTHS" TO PARA-NAME.
031300     PERFORM 062-LOAD-CRIME-KW-LEN THRU 062-EXIT
031400             VARYING CRM-IDX FROM 1 BY 1 UNTIL CRM-IDX > 36.
031500     PERFORM 064-LOAD-PLAT-KW-LEN THRU 064-EXIT
031600             VARYING PLT-IDX FROM 1 BY 1 UNTIL PLT-IDX > 27.
031700 060-EXIT.
031800     EXIT.
031900
032000 062-LOAD-CRIME-KW-LEN.
032100     CALL "STRLTH" USING WS-CRIME-KW-TEXT(CRM-IDX),
032200         WS-STRLTH-LEN-20, STR-LTH.
032300     MOVE STR-LTH TO WS-CRIME-KW-LEN(CRM-IDX).
032400 062-EXIT.
032500     EXIT.
032600
032700 064-LOAD-PLAT-KW-LEN.
032800     CALL "STRLTH" USING WS-PLAT-KW-TEXT(PLT-IDX),
032900         WS-STRLTH-LEN-20, STR-LTH.
033000     MOVE STR-LTH TO WS-PLAT-KW-LEN(PLT-IDX).
033100 064-EXIT.
033200     EXIT.
033300
033400 100-MAINLINE.
033500     MOVE "100-MAINLINE" TO PARA-NAME.
033600     PERFORM 250-MAP-RAW-FIELDS THRU 250-EXIT.
033700     PERFORM 260-DEFAULT-FIELDS THRU 260-EXIT.
033800     PERFORM 300-NORMALIZE-ID THRU 300-EXIT.
033900     PERFORM 320-NORMALIZE-DATES THRU 320-EXIT.
034000     PERFORM 340-NORMALIZE-TEXT THRU 340-EXIT.
034100     PERFORM 360-NORMALIZE-MOBILE THRU 360-EXIT.
034200     PERFORM 380-NORMALIZE-EMAIL THRU 380-EXIT.
034300     PERFORM 400-NORMALIZE-AMOUNT THRU 400-EXIT.
034400     PERFORM 420-NORMALIZE-STATUS THRU 420-EXIT.
034500     PERFORM 450-CATEGORIZE-COMPLAINT THRU 450-EXIT.
034600     PERFORM 700-WRITE-CMPNORM THRU 700-EXIT.
034700     ADD +1 TO RECORDS-WRITTEN.
034800     PERFORM 900-READ-CMPRAW THRU 900-EXIT.
034900 100-EXIT.
035000     EXIT.
035100
035200******************************************************************
035300* 250-MAP-RAW-FIELDS - INTAKE-PARSER.  MOVES THE UNTRUSTED RAW  *
035400* FIELDS INTO THE MASTER-RECORD SHAPE.  MOBILE AND AMOUNT ARE   *
035500* HELD IN SCRATCH FIELDS SINCE THEIR RAW WIDTHS DO NOT MATCH    *
035600* THE NORMALIZED MASTER FIELDS.                                 *
035700******************************************************************
035800 250-MAP-RAW-FIELDS.
035900     MOVE "250-MAP-RAW-FIELDS" TO PARA-NAME.
036000     INITIALIZE CMP-MASTER-REC.
036100     MOVE CMR-COMPLAINT-ID        TO CMP-COMPLAINT-ID.
036200     MOVE CMR-COMPLAINT-DATE      TO CMP-COMPLAINT-DATE.
036300     MOVE CMR-INCIDENT-DATE       TO CMP-INCIDENT-DATE.
036400     MOVE CMR-COMPLAINANT-NAME    TO CMP-COMPLAINANT-NAME.
036500     MOVE CMR-MOBILE              TO WS-RAW-MOBILE.
036600     MOVE CMR-EMAIL               TO CMP-EMAIL.
036700     MOVE CMR-DISTRICT            TO CMP-DISTRICT.
036800     MOVE CMR-POLICE-STATION      TO CMP-POLICE-STATION.
036900     MOVE CMR-CRIME-TYPE          TO CMP-CRIME-TYPE.
037000     MOVE CMR-PLATFORM            TO CMP-PLATFORM.
037100     MOVE CMR-AMOUNT              TO WS-RAW-AMOUNT.
037200     MOVE CMR-STATUS              TO CMP-STATUS.
037300     MOVE CMR-DESCRIPTION         TO CMP-DESCRIPTION.
037400 250-EXIT.
037500     EXIT.
037600
037700 260-DEFAULT-FIELDS.
037800     MOVE "260-DEFAULT-FIELDS" TO PARA-NAME.
037900*** THE BLANK-ID, BLANK-DATE, BLANK-STATUS AND BLANK-AMOUNT
038000*** DEFAULTS ARE APPLIED BY THEIR OWN NORMALIZE PARAGRAPHS
038100*** BELOW (300, 320, 400, 420) - NOTHING FURTHER TO DO HERE
038200*** BEYOND THE RAW-TO-MASTER MAP ALREADY DONE ABOVE
038300     CONTINUE.
038400 260-EXIT.
038500     EXIT.
038600
038700******************************************************************
038800* 300-NORMALIZE-ID - UPPERCASES THE COMPLAINT ID AND GENERATES  *
038900* COMP_<RUN TIMESTAMP>_<SEQ> WHEN THE INTAKE RECORD CAME IN     *
039000* BLANK.  REQ 91210 - THE SEQ SUFFIX IS THE RECORD'S ORDINAL    *
039100* POSITION IN THIS RUN (RECORDS-READ), ZERO-PADDED TO 4 DIGITS, *
039200* SO TWO BLANK-ID RECORDS IN THE SAME FILE NEVER COLLIDE.  THE  *
039300* TIMESTAMP PORTION DROPS THE CENTURY AND SECONDS DIGITS        *
039400* (YYMMDDHHMM, NOT THE FULL 20YYMMDDHHMMSS) TO LEAVE ROOM FOR   *
039500* THE SEQ SUFFIX WITHIN THE 20-BYTE COMPLAINT-ID FIELD.         *
039600******************************************************************
039700 300-NORMALIZE-ID.
039800     MOVE "300-NORMALIZE-ID" TO PARA-NAME.
039900     INSPECT CMP-COMPLAINT-ID
040000         CONVERTING "abcdefghijklmnopqrstuvwxyz"
040100                 TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
040200     IF CMP-COMPLAINT-ID = SPACES
040300         MOVE RECORDS-READ TO WS-CMP-ID-SEQ
040400         STRING "COMP_" WS-RUN-TIMESTAMP(3:10) "_" WS-CMP-ID-SEQ
040500             DELIMITED BY SIZE
040600             INTO CMP-COMPLAINT-ID
040700     END-IF.
040800 300-EXIT.
040900     EXIT.
041000
041100******************************************************************
041200* 320-NORMALIZE-DATES - DTEVAL DOES THE FORMAT DETECTION AND    *
041300* THE BLANK/UNPARSEABLE-DEFAULTS-TO-RUN-DATE FALLBACK.  BOTH    *
041400* PARAMETERS ARE THE SAME FIELD SINCE DTEVAL COPIES THE RAW     *
041500* DATE OUT TO LOCAL STORAGE BEFORE IT TOUCHES THE OUTPUT SLOT.  *
041600******************************************************************
041700 320-NORMALIZE-DATES.
041800     MOVE "320-NORMALIZE-DATES" TO PARA-NAME.
041900     CALL "DTEVAL" USING CMP-COMPLAINT-DATE, WS-RUN-DATE-X10,
042000             CMP-COMPLAINT-DATE, RETURN-CD.
042100     CALL "DTEVAL" USING CMP-INCIDENT-DATE, WS-RUN-DATE-X10,
042200             CMP-INCIDENT-DATE, RETURN-CD.
042300 320-EXIT.
042400     EXIT.
042500
042600******************************************************************
042700* 340-NORMALIZE-TEXT - TITLE-CASES NAME/DISTRICT/STATION.       *
042800******************************************************************
042900 340-NORMALIZE-TEXT.
043000     MOVE "340-NORMALIZE-TEXT" TO PARA-NAME.
043100     MOVE SPACES TO WS-TC-FIELD.
043200     MOVE CMP-COMPLAINANT-NAME TO WS-TC-FIELD.
043300     PERFORM 345-TITLE-CASE-FIELD THRU 345-EXIT.
043400     MOVE WS-TC-FIELD TO CMP-COMPLAINANT-NAME.
043500
043600     MOVE SPACES TO WS-TC-FIELD.
043700     MOVE CMP-DISTRICT TO WS-TC-FIELD(1:20).
043800     PERFORM 345-TITLE-CASE-FIELD THRU 345-EXIT.
043900     MOVE WS-TC-FIELD(1:20) TO CMP-DISTRICT.
044000
044100     MOVE SPACES TO WS-TC-FIELD.
044200     MOVE CMP-POLICE-STATION TO WS-TC-FIELD(1:20).
044300     PERFORM 345-TITLE-CASE-FIELD THRU 345-EXIT.
044400     MOVE WS-TC-FIELD(1:20) TO CMP-POLICE-STATION.
044500 340-EXIT.
044600     EXIT.
044700
044800 345-TITLE-CASE-FIELD.
044900     MOVE "345-TITLE-CASE-FIELD" TO PARA-NAME.
045000     CALL "STRLTH" USING WS-TC-FIELD, WS-STRLTH-LEN-40, STR-LTH.
045100     MOVE "Y" TO WS-TC-PREV-SPACE-SW.
045200     IF STR-LTH > 0
045300         PERFORM 346-TITLE-CASE-CHAR THRU 346-EXIT
045400                 VARYING WS-TC-LEN FROM 1 BY 1
045500                 UNTIL WS-TC-LEN > STR-LTH
045600     END-IF.
045700 345-EXIT.
045800     EXIT.
045900
046000 346-TITLE-CASE-CHAR.
046100     MOVE WS-TC-FIELD(WS-TC-LEN:1) TO WS-TC-CHAR.
046200     IF WS-TC-CHAR = SPACE
046300         MOVE "Y" TO WS-TC-PREV-SPACE-SW
046400         GO TO 346-EXIT.
046500
046600     IF TC-PREV-WAS-SPACE
046700         INSPECT WS-TC-CHAR
046800             CONVERTING "abcdefghijklmnopqrstuvwxyz"
046900                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
047000     ELSE
047100         INSPECT WS-TC-CHAR
047200             CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
047300                     TO "abcdefghijklmnopqrstuvwxyz"
047400     END-IF.
047500     MOVE WS-TC-CHAR TO WS-TC-FIELD(WS-TC-LEN:1).
047600     MOVE "N" TO WS-TC-PREV-SPACE-SW.
047700 346-EXIT.
047800     EXIT.
047900
048000******************************************************************
048100* 360-NORMALIZE-MOBILE - STRIPS EVERYTHING BUT DIGITS.  EXACTLY *
048200* 10 DIGITS IS KEPT AS-IS, MORE THAN 10 KEEPS THE LAST 10 (THE  *
048300* COUNTRY-CODE PREFIX IS DROPPED), FEWER THAN 10 IS LEFT        *
048400* LEFT-JUSTIFIED AND SHORT - REQ 91045 DOES NOT PAD IT.         *
048500******************************************************************
048600 360-NORMALIZE-MOBILE.
048700     MOVE "360-NORMALIZE-MOBILE" TO PARA-NAME.
048800     MOVE SPACES TO WS-MOBILE-DIGITS.
048900     MOVE ZERO TO WS-MOBILE-DIGIT-CNT.
049000     IF WS-RAW-MOBILE NOT = SPACES
049100         CALL "STRLTH" USING WS-RAW-MOBILE, WS-STRLTH-LEN-15, STR-LTH
049200         PERFORM 365-EXTRACT-MOBILE-DIGIT THRU 365-EXIT
049300                 VARYING WS-TC-LEN FROM 1 BY 1
049400                 UNTIL WS-TC-LEN > STR-LTH
049500     END-IF.
049600     PERFORM 368-FINALIZE-MOBILE THRU 368-EXIT.
049700 360-EXIT.
049800     EXIT.
049900
050000 365-EXTRACT-MOBILE-DIGIT.
050100     IF WS-RAW-MOBILE(WS-TC-LEN:1) IS NUMERIC
050200         ADD 1 TO WS-MOBILE-DIGIT-CNT
050300         MOVE WS-RAW-MOBILE(WS-TC-LEN:1)
050400             TO WS-MOBILE-DIGITS(WS-MOBILE-DIGIT-CNT:1)
050500     END-IF.
050600 365-EXIT.
050700     EXIT.
050800
050900 368-FINALIZE-MOBILE.
051000     MOVE SPACES TO CMP-MOBILE.
051100     IF WS-MOBILE-DIGIT-CNT = 10
051200         MOVE WS-MOBILE-DIGITS TO CMP-MOBILE
051300     ELSE
051400         IF WS-MOBILE-DIGIT-CNT > 10
051500             COMPUTE WS-MOBILE-START = WS-MOBILE-DIGIT-CNT - 9
051600             MOVE WS-MOBILE-DIGITS(WS-MOBILE-START:10)
051700                 TO CMP-MOBILE
051800         ELSE
051900             IF WS-MOBILE-DIGIT-CNT > 0
052000                 MOVE WS-MOBILE-DIGITS(1:WS-MOBILE-DIGIT-CNT)
052100                     TO CMP-MOBILE(1:WS-MOBILE-DIGIT-CNT)
052200             END-IF
052300         END-IF
052400     END-IF.
052500 368-EXIT.
052600     EXIT.
052700
052800 380-NORMALIZE-EMAIL.
052900     MOVE "380-NORMALIZE-EMAIL" TO PARA-NAME.
053000     INSPECT CMP-EMAIL
053100         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
053200                 TO "abcdefghijklmnopqrstuvwxyz".
053300 380-EXIT.
053400     EXIT.
053500
053600******************************************************************
053700* 400-NORMALIZE-AMOUNT - STRIPS CURRENCY SYMBOLS, COMMAS AND    *
053800* SPACES.  A SECOND DECIMAL POINT IF ONE TURNS UP IS TREATED AS *
053900* JUNK AND DROPPED.  MORE THAN 2 DECIMAL DIGITS ARE TRUNCATED.  *
054000* BLANK OR UNPARSEABLE (NO DIGITS AT ALL) DEFAULTS TO 0.00.     *
054100******************************************************************
054200 400-NORMALIZE-AMOUNT.
054300     MOVE "400-NORMALIZE-AMOUNT" TO PARA-NAME.
054400     MOVE SPACES TO WS-AMT-INT-DIGITS.
054500     MOVE SPACES TO WS-AMT-DEC-DIGITS.
054600     MOVE ZERO TO WS-AMT-INT-CNT.
054700     MOVE ZERO TO WS-AMT-DEC-CNT.
054800     MOVE "N" TO WS-AMT-DECPT-SW.
054900     IF WS-RAW-AMOUNT NOT = SPACES
055000         CALL "STRLTH" USING WS-RAW-AMOUNT, WS-STRLTH-LEN-15, STR-LTH
055100         PERFORM 405-SCAN-AMOUNT-CHAR THRU 405-EXIT
055200                 VARYING WS-TC-LEN FROM 1 BY 1
055300                 UNTIL WS-TC-LEN > STR-LTH
055400     END-IF.
055500     PERFORM 410-BUILD-AMOUNT-VALUE THRU 410-EXIT.
055600 400-EXIT.
055700     EXIT.
055800
055900 405-SCAN-AMOUNT-CHAR.
056000     MOVE WS-RAW-AMOUNT(WS-TC-LEN:1) TO WS-AMT-1-CHAR.
056100     IF WS-AMT-1-CHAR = "."
056200         IF NOT AMT-DECPT-SEEN
056300             MOVE "Y" TO WS-AMT-DECPT-SW
056400         END-IF
056500         GO TO 405-EXIT.
056600
056700     IF WS-AMT-1-CHAR IS NOT NUMERIC
056800         GO TO 405-EXIT.
056900
057000     IF AMT-DECPT-SEEN
057100         IF WS-AMT-DEC-CNT < 2
057200             ADD 1 TO WS-AMT-DEC-CNT
057300             MOVE WS-AMT-1-CHAR
057400                 TO WS-AMT-DEC-DIGITS(WS-AMT-DEC-CNT:1)
057500         END-IF
057600     ELSE
057700         IF WS-AMT-INT-CNT < 9
057800             ADD 1 TO WS-AMT-INT-CNT
057900             MOVE WS-AMT-1-CHAR
058000                 TO WS-AMT-INT-DIGITS(WS-AMT-INT-CNT:1)
058100         END-IF
058200     END-IF.
058300 405-EXIT.
058400     EXIT.
058500
058600 410-BUILD-AMOUNT-VALUE.
058700     MOVE ZERO TO WS-AMT-RESULT.
058800     IF WS-AMT-INT-CNT = 0 AND WS-AMT-DEC-CNT = 0
058900         MOVE ZERO TO CMP-AMOUNT
059000         GO TO 410-EXIT.
059100
059200     IF WS-AMT-INT-CNT > 0
059300         COMPUTE WS-AMT-START = 10 - WS-AMT-INT-CNT
059400         MOVE WS-AMT-INT-DIGITS(1:WS-AMT-INT-CNT)
059500             TO WS-AMT-RESULT(WS-AMT-START:WS-AMT-INT-CNT)
059600     END-IF.
059700     IF WS-AMT-DEC-CNT > 0
059800         MOVE WS-AMT-DEC-DIGITS(1:WS-AMT-DEC-CNT)
059900             TO WS-AMT-RESULT(10:WS-AMT-DEC-CNT)
060000     END-IF.
060100     MOVE WS-AMT-RESULT TO CMP-AMOUNT.
060200 410-EXIT.
060300     EXIT.
060400
060500******************************************************************
060600* 420-NORMALIZE-STATUS - BLANK DEFAULTS TO REGISTERED.  ANY     *
060700* VALID STATUS NAME FOUND INSIDE THE GIVEN TEXT (CASE-FOLDED)   *
060800* WINS; OTHERWISE THE TITLE-CASED INPUT PASSES THROUGH AS-IS.   *
060900******************************************************************
061000 420-NORMALIZE-STATUS.
061100     MOVE "420-NORMALIZE-STATUS" TO PARA-NAME.
061200     IF CMP-STATUS = SPACES
061300         MOVE "Registered     " TO CMP-STATUS
061400         GO TO 420-EXIT.
061500
061600     MOVE SPACES TO WS-TC-FIELD.
061700     MOVE CMP-STATUS TO WS-TC-FIELD(1:15).
061800     PERFORM 345-TITLE-CASE-FIELD THRU 345-EXIT.
061900     MOVE WS-TC-FIELD(1:15) TO CMP-STATUS.
062000
062100     MOVE CMP-STATUS TO WS-STATUS-SEARCH.
062200     INSPECT WS-STATUS-SEARCH
062300         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
062400                 TO "abcdefghijklmnopqrstuvwxyz".
062500
062600     MOVE "N" TO WS-STATUS-MATCH-SW.
062700     PERFORM 425-TEST-VALID-STATUS THRU 425-EXIT
062800             VARYING STA-IDX FROM 1 BY 1 UNTIL STA-IDX > 5
062900             OR WS-STATUS-MATCHED.
063000 420-EXIT.
063100     EXIT.
063200
063300 425-TEST-VALID-STATUS.
063400     CALL "STRLTH" USING WS-STATUS-LOWER(STA-IDX),
063500         WS-STRLTH-LEN-15, STR-LTH.
063600     MOVE STR-LTH TO WS-KW-LEN.
063700     IF WS-KW-LEN = 0
063800         GO TO 425-EXIT.
063900     PERFORM 427-SCAN-STATUS-SUBSTR THRU 427-EXIT
064000             VARYING WS-SRCH-POS FROM 1 BY 1
064100             UNTIL WS-SRCH-POS > (16 - WS-KW-LEN)
064200             OR WS-STATUS-MATCHED.
064300     IF WS-STATUS-MATCHED
064400         MOVE WS-STATUS-PROPER(STA-IDX) TO CMP-STATUS
064500     END-IF.
064600 425-EXIT.
064700     EXIT.
064800
064900 427-SCAN-STATUS-SUBSTR.
065000     IF WS-STATUS-SEARCH(WS-SRCH-POS:WS-KW-LEN) =
065100        WS-STATUS-LOWER(STA-IDX)(1:WS-KW-LEN)
065200         MOVE "Y" TO WS-STATUS-MATCH-SW
065300     END-IF.
065400 427-EXIT.
065500     EXIT.
065600
065700******************************************************************
065800* 450-CATEGORIZE-COMPLAINT - IF THE INTAKE RECORD ALREADY CARRIES*
065900* A NON-BLANK CRIME TYPE OR PLATFORM, IT STANDS; OTHERWISE THE  *
066000* DESCRIPTION (PLUS WHATEVER CRIME-TYPE/PLATFORM TEXT CAME IN)  *
066100* IS KEYWORD-SCANNED AGAINST THE TABLES BUILT AT 000-HOUSEKEEPING*
066200******************************************************************
066300 450-CATEGORIZE-COMPLAINT.
066400     MOVE "450-CATEGORIZE-COMPLAINT" TO PARA-NAME.
066500     PERFORM 455-CATEGORIZE-CRIME-TYPE THRU 455-EXIT.
066600     PERFORM 460-CATEGORIZE-PLATFORM THRU 460-EXIT.
066700 450-EXIT.
066800     EXIT.
066900
067000 455-CATEGORIZE-CRIME-TYPE.
067100     MOVE "455-CATEGORIZE-CRIME-TYPE" TO PARA-NAME.
067200     IF CMP-CRIME-TYPE NOT = SPACES
067300         GO TO 455-EXIT.
067400
067500     MOVE SPACES TO WS-SEARCH-TEXT.
067600     STRING CMP-DESCRIPTION DELIMITED BY SIZE
067700            CMP-CRIME-TYPE   DELIMITED BY SIZE
067800            CMP-PLATFORM     DELIMITED BY SIZE
067900         INTO WS-SEARCH-TEXT.
068000     INSPECT WS-SEARCH-TEXT
068100         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
068200                 TO "abcdefghijklmnopqrstuvwxyz".
068300
068400     MOVE "N" TO WS-MATCH-SW.
068500     PERFORM 456-TEST-CRIME-KEYWORD THRU 456-EXIT
068600             VARYING CRM-IDX FROM 1 BY 1 UNTIL CRM-IDX > 36
068700             OR WS-KEYWORD-MATCHED.
068800
068900     IF WS-KEYWORD-MATCHED
069000         MOVE WS-CRIME-KW-CATEGORY(CRM-IDX) TO CMP-CRIME-TYPE
069100     ELSE
069200         MOVE "Other          " TO CMP-CRIME-TYPE
069300     END-IF.
069400 455-EXIT.
069500     EXIT.
069600
069700 456-TEST-CRIME-KEYWORD.
069800     MOVE WS-CRIME-KW-LEN(CRM-IDX) TO WS-KW-LEN.
069900     IF WS-KW-LEN = 0
070000         GO TO 456-EXIT.
070100     PERFORM 457-SCAN-CRIME-POS THRU 457-EXIT
070200             VARYING WS-SRCH-POS FROM 1 BY 1
070300             UNTIL WS-SRCH-POS > (171 - WS-KW-LEN)
070400             OR WS-KEYWORD-MATCHED.
070500 456-EXIT.
070600     EXIT.
070700
070800 457-SCAN-CRIME-POS.
070900     IF WS-SEARCH-TEXT(WS-SRCH-POS:WS-KW-LEN) =
071000        WS-CRIME-KW-TEXT(CRM-IDX)(1:WS-KW-LEN)
071100         MOVE "Y" TO WS-MATCH-SW
071200     END-IF.
071300 457-EXIT.
071400     EXIT.
071500
071600 460-CATEGORIZE-PLATFORM.
071700     MOVE "460-CATEGORIZE-PLATFORM" TO PARA-NAME.
071800     IF CMP-PLATFORM NOT = SPACES
071900         GO TO 460-EXIT.
072000
072100     MOVE SPACES TO WS-SEARCH-TEXT.
072200     STRING CMP-DESCRIPTION DELIMITED BY SIZE
072300            CMP-CRIME-TYPE   DELIMITED BY SIZE
072400            CMP-PLATFORM     DELIMITED BY SIZE
072500         INTO WS-SEARCH-TEXT.
072600     INSPECT WS-SEARCH-TEXT
072700         CONVERTING "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
072800                 TO "abcdefghijklmnopqrstuvwxyz".
072900
073000     MOVE "N" TO WS-MATCH-SW.
073100     PERFORM 462-TEST-PLAT-KEYWORD THRU 462-EXIT
073200             VARYING PLT-IDX FROM 1 BY 1 UNTIL PLT-IDX > 27
073300             OR WS-KEYWORD-MATCHED.
073400
073500     IF WS-KEYWORD-MATCHED
073600         MOVE WS-PLAT-KW-CATEGORY(PLT-IDX) TO CMP-PLATFORM
073700     END-IF.
073800 460-EXIT.
073900     EXIT.
074000
074100 462-TEST-PLAT-KEYWORD.
074200     MOVE WS-PLAT-KW-LEN(PLT-IDX) TO WS-KW-LEN.
074300     IF WS-KW-LEN = 0
074400         GO TO 462-EXIT.
074500     PERFORM 463-SCAN-PLAT-POS THRU 463-EXIT
074600             VARYING WS-SRCH-POS FROM 1 BY 1
074700             UNTIL WS-SRCH-POS > (171 - WS-KW-LEN)
074800             OR WS-KEYWORD-MATCHED.
074900 462-EXIT.
075000     EXIT.
075100
075200 463-SCAN-PLAT-POS.
075300     IF WS-SEARCH-TEXT(WS-SRCH-POS:WS-KW-LEN) =
075400        WS-PLAT-KW-TEXT(PLT-IDX)(1:WS-KW-LEN)
075500         MOVE "Y" TO WS-MATCH-SW
075600     END-IF.
075700 463-EXIT.
075800     EXIT.
075900
076000 700-WRITE-CMPNORM.
076100     MOVE "700-WRITE-CMPNORM" TO PARA-NAME.
076200     WRITE CMPNORM-FILE-REC FROM CMP-MASTER-REC.
076300 700-EXIT.
076400     EXIT.
076500
076600 800-OPEN-FILES.
076700     MOVE "800-OPEN-FILES" TO PARA-NAME.
076800     OPEN INPUT  CMPRAW-FILE.
076900     OPEN OUTPUT CMPNORM-FILE.
077000     OPEN OUTPUT SYSOUT-FILE.
077100 800-EXIT.
077200     EXIT.
077300
077400 850-CLOSE-FILES.
077500     MOVE "850-CLOSE-FILES" TO PARA-NAME.
077600     CLOSE CMPRAW-FILE.
077700     CLOSE CMPNORM-FILE.
077800     CLOSE SYSOUT-FILE.
077900 850-EXIT.
078000     EXIT.
078100
078200 900-READ-CMPRAW.
078300     MOVE "900-READ-CMPRAW" TO PARA-NAME.
078400     READ CMPRAW-FILE INTO CMP-RAW-REC
078500         AT END
078600             MOVE "N" TO MORE-DATA-SW
078700             GO TO 900-EXIT
078800     END-READ.
078900     ADD +1 TO RECORDS-READ.
079000 900-EXIT.
079100     EXIT.
079200
079300 999-CLEANUP.
079400     MOVE "999-CLEANUP" TO PARA-NAME.
079500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
079600     DISPLAY "** CMPEDIT - RECORDS READ    ** " RECORDS-READ.
079700     DISPLAY "** CMPEDIT - RECORDS WRITTEN ** " RECORDS-WRITTEN.
079800     DISPLAY "******** NORMAL END OF JOB CMPEDIT ********".
079900 999-EXIT.
080000     EXIT.
080100
080200 1000-ABEND-RTN.
080300     WRITE SYSOUT-REC FROM ABEND-REC.
080400     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
080500     DISPLAY "*** ABNORMAL END OF JOB - CMPEDIT ***".
080600     DIVIDE ZERO-VAL INTO ONE-VAL.
080700
080800
