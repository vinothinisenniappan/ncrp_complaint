000100******************************************************************
000200* DUPREC                                                        *
000300* POSSIBLE-DUPLICATE REPORT RECORD.  ONE ROW PER MEMBER OF A    *
000400* DUPLICATE GROUP.  WRITTEN BY CMPDUPE TO THE CMPDUPW WORK FILE *
000500* AND READ BACK BY CMPLIST FOR THE POSSIBLE DUPLICATES SECTION  *
000600* OF THE REGISTER REPORT.                                       *
000700******************************************************************
000800 01  DUP-REPORT-REC.
000900     05  DUP-GROUP-ID              PIC X(20).
001000     05  DUP-COMPLAINT-ID          PIC X(20).
001100     05  DUP-COMPLAINT-DATE        PIC X(10).
001200     05  DUP-COMPLAINANT-NAME      PIC X(40).
001300     05  DUP-NAME-SPLIT REDEFINES DUP-COMPLAINANT-NAME.
001400         10  DUP-NAME-FIRST-WORD   PIC X(15).
001500         10  DUP-NAME-REST         PIC X(25).
001600     05  DUP-MOBILE                PIC X(10).
001700     05  DUP-EMAIL                 PIC X(40).
001800     05  DUP-AMOUNT                PIC S9(9)V99.
001900     05  DUP-CRIME-TYPE            PIC X(15).
002000     05  DUP-PLATFORM              PIC X(12).
002100     05  DUP-STATUS                PIC X(15).
002200     05  DUP-MATCH-REASON          PIC X(60).
002300     05  DUP-GROUP-SIZE            PIC 9(03).
002400     05  FILLER                    PIC X(05).
