000100******************************************************************
000200* CMPMSTR                                                       *
000300* COMPLAINT REGISTER MASTER RECORD - CANONICAL LAYOUT           *
000400*                                                                *
000500* THIS IS THE ONE-AND-ONLY NORMALIZED SHAPE OF A COMPLAINT ONCE *
000600* CMPEDIT HAS RUN.  CMPUPDT APPENDS TO THE REGISTER IN THIS     *
000700* SHAPE, CMPDUPE SCANS THE REGISTER IN THIS SHAPE, AND CMPLIST  *
000800* PRINTS THE REGISTER IN THIS SHAPE.  DO NOT CHANGE FIELD       *
000900* WIDTHS WITHOUT RE-RUNNING ALL FOUR STEPS - THE REGISTER FILE  *
001000* ON DISK IS FIXED-LENGTH AND EVERY STEP ASSUMES THIS LAYOUT.   *
001100******************************************************************
001200 01  CMP-MASTER-REC.
001300     05  CMP-COMPLAINT-ID          PIC X(20).
001400     05  CMP-COMPLAINT-DATE        PIC X(10).
001500     05  CMP-COMPLAINT-DATE-NUM REDEFINES CMP-COMPLAINT-DATE.
001600         10  CMP-CD-YYYY           PIC 9(04).
001700         10  FILLER                PIC X(01).
001800         10  CMP-CD-MM             PIC 9(02).
001900         10  FILLER                PIC X(01).
002000         10  CMP-CD-DD             PIC 9(02).
002100     05  CMP-INCIDENT-DATE         PIC X(10).
002200     05  CMP-INCIDENT-DATE-NUM REDEFINES CMP-INCIDENT-DATE.
002300         10  CMP-ID-YYYY           PIC 9(04).
002400         10  FILLER                PIC X(01).
002500         10  CMP-ID-MM             PIC 9(02).
002600         10  FILLER                PIC X(01).
002700         10  CMP-ID-DD             PIC 9(02).
002800     05  CMP-COMPLAINANT-NAME      PIC X(40).
002900     05  CMP-MOBILE                PIC X(10).
003000     05  CMP-EMAIL                 PIC X(40).
003100     05  CMP-DISTRICT              PIC X(20).
003200     05  CMP-POLICE-STATION        PIC X(20).
003300     05  CMP-CRIME-TYPE            PIC X(15).
003400         88  CMP-CT-UPI-FRAUD      VALUE "UPI Fraud      ".
003500         88  CMP-CT-BANK-FRAUD     VALUE "Bank Fraud     ".
003600         88  CMP-CT-SOCIAL-MEDIA   VALUE "Social Media   ".
003700         88  CMP-CT-HARASSMENT     VALUE "Harassment     ".
003800         88  CMP-CT-JOB-SCAM       VALUE "Job Scam       ".
003900         88  CMP-CT-ONLINE-SHOP    VALUE "Online Shopping".
004000         88  CMP-CT-OTP-FRAUD      VALUE "OTP Fraud      ".
004100         88  CMP-CT-OTHER          VALUE "Other          ".
004200     05  CMP-PLATFORM              PIC X(12).
004300         88  CMP-PL-UPI            VALUE "UPI         ".
004400         88  CMP-PL-BANK           VALUE "Bank        ".
004500         88  CMP-PL-CARD           VALUE "Card        ".
004600         88  CMP-PL-SOCIAL-MEDIA   VALUE "Social_Media".
004700         88  CMP-PL-OTP            VALUE "OTP         ".
004800         88  CMP-PL-EMAIL          VALUE "Email       ".
004900     05  CMP-AMOUNT                PIC S9(9)V99.
005000     05  CMP-AMOUNT-X REDEFINES CMP-AMOUNT
005100                                   PIC X(11).
005200     05  CMP-STATUS                PIC X(15).
005300         88  CMP-ST-REGISTERED     VALUE "Registered     ".
005400         88  CMP-ST-UNDER-ENQUIRY  VALUE "Under Enquiry  ".
005500         88  CMP-ST-FIR-FILED      VALUE "FIR Filed      ".
005600         88  CMP-ST-CLOSED         VALUE "Closed         ".
005700         88  CMP-ST-PENDING        VALUE "Pending        ".
005800     05  CMP-DESCRIPTION           PIC X(140).
005900     05  FILLER                    PIC X(01).
