000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* STRLTH - TRIMMED TEXT LENGTH UTILITY                           *
000400* RETURNS THE LENGTH OF A TEXT FIELD WITH TRAILING SPACES AND    *
000500* LOW-VALUES STRIPPED.  CALLED BY CMPEDIT'S KEYWORD-CACHE,       *
000600* TITLE-CASE AND MOBILE/AMOUNT-EDIT ROUTINES, BY CMPDUPE'S       *
000700* MATCH-REASON BUILDER, AND BY NMSIM'S UPPERCASE-NAME COMPARE -  *
000800* ALL OF THEM NEED TO KNOW HOW MANY BYTES OF A FIELD ARE         *
000900* ACTUALLY DATA BEFORE THE TRAILING FILL.  A SHOP-WIDE UTILITY - *
001000* DO NOT CHANGE THE CALLING SEQUENCE, HALF THE BATCH SUITE       *
001100* CALLS THIS ROUTINE.                                            *
001200******************************************************************
001300* CHANGE LOG
001400* ----------------------------------------------------------------
001500* 040288 WTS   ORIGINAL ROUTINE, CARRIED FORWARD FROM THE OLD
001600*              PAYROLL SUITE WHERE IT TRIMMED NAME FIELDS.  USED
001700*              FUNCTION REVERSE PLUS A TALLYING INSPECT TO COUNT
001800*              THE LEADING SPACES OF THE REVERSED COPY
001900* 091992 WTS   ADDED INSPECT FOR LOW-VALUES - PACKED FILES FROM
002000*              THE IMAGING VENDOR WERE COMING IN WITH X'00' PAD
002100* 061499 AHK   Y2K REVIEW - NO DATE FIELDS IN THIS ROUTINE, NO
002200*              CHANGE REQUIRED, SIGNED OFF
002300* 102513 RCJ   REQ 91045 - ADOPTED BY THE COMPLAINT REGISTER SUITE
002400*              FOR TITLE-CASING AND NAME-SIMILARITY WORK
002500* 031714 RCJ   REQ 91045 - RETURN-LTH NOW CLEARED ON ENTRY, NOT
002600*              LEFT TO THE CALLER, AFTER A DUPLICATE-DETECTOR RUN
002700*              CAME UP WITH GARBAGE LENGTHS ON ITS SECOND CALL
002800*              IN THE SAME PROGRAM
002900* 072216 RCJ   REQ 91203 - RETIRED THE FUNCTION REVERSE / TALLYING
003000*              INSPECT TECHNIQUE.  OUR COMPILER LEVEL ON THE NEW
003100*              BOX FLAGS INTRINSIC FUNCTIONS FOR REVIEW AND THIS
003200*              ONE WAS NEVER NEEDED.  TEXT1 IS SCANNED RIGHT-TO-
003300*              LEFT IN PLACE - NO REVERSED WORKING COPY IS BUILT
003400* 081916 RCJ   REQ 91203 - ADDED THE LAST-BYTE AND BACK-HALF FAST
003500*              PATHS AGAINST A FULL 255-BYTE WORKING COPY OF THE
003600*              FIELD
003700* 041922 RCJ   REQ 91210 - TEXT1-LTH ADDED TO THE CALLING SEQUENCE.
003800*              A SHOP AUDIT OF THE COMPLAINT REGISTER SUITE FOUND
003900*              EVERY ONE OF ITS CALLERS WAS PASSING A FIELD WELL
004000*              UNDER 255 BYTES (NAME, MOBILE, AMOUNT AND KEYWORD
004100*              FIELDS ARE ALL 15-60 BYTES) WHILE THIS ROUTINE WENT
004200*              ON SCANNING AND FAST-PATHING OFF POSITIONS 128 AND
004300*              255 OF WHATEVER STORAGE FOLLOWED THE CALLER'S FIELD
004400*              IN LINKAGE.  NMSIM HAD ALREADY TAKEN AN UNGUARDED
004500*              LCS-TABLE SUBSCRIPT FROM THE RESULT.  THE CALLER
004600*              NOW TELLS US HOW WIDE ITS FIELD REALLY IS, AND THE
004700*              255-BYTE WORKING COPY IS BLANK-FILLED AND LOADED
004800*              ONLY TEXT1-LTH BYTES AT A TIME SO THE FAST PATHS
004900*              CAN NEVER SEE PAST THE REAL END OF THE FIELD.
005000*              EVERY CALLER IN CMPEDIT, CMPDUPE AND NMSIM UPDATED
005100*              TO PASS ITS FIELD'S DECLARED WIDTH
005200******************************************************************
005300 PROGRAM-ID.  STRLTH.
005400 AUTHOR. W T SANTOS.
005500 INSTALLATION. COBOL DEVELOPMENT CENTER.
005600 DATE-WRITTEN. 04/02/88.
005700 DATE-COMPILED. 04/02/88.
005800 SECURITY. NON-CONFIDENTIAL.
005900
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER. IBM-390.
006300 OBJECT-COMPUTER. IBM-390.
006400 INPUT-OUTPUT SECTION.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800
006900 WORKING-STORAGE SECTION.
007000 01  MISC-FIELDS.
007100     05  WS-SCAN-IDX               PIC S9(4) COMP.
007200     05  WS-SCAN-START             PIC S9(4) COMP.
007300     05  WS-LAST-NONBLANK-IDX      PIC S9(4) COMP.
007400     05  WS-BYTE-FOUND-SW          PIC X(01).
007500         88  WS-BYTE-FOUND                VALUE "Y".
007600         88  WS-BYTE-NOT-FOUND             VALUE "N".
007700     05  FILLER                    PIC X(251).
007800
007900*** REQ 91210 - WS-WORK-AREA IS OUR OWN 255-BYTE COPY OF THE
008000*** CALLER'S FIELD, BLANK-FILLED FIRST AND THEN LOADED ONLY
008100*** TEXT1-LTH BYTES DEEP.  THE REDEFINES BELOW ARE SAFE TO
008200*** DEREFERENCE AT ANY FIXED OFFSET BECAUSE WE OWN THE STORAGE -
008300*** UNLIKE THE OLD CODE, WHICH TOOK THESE SAME VIEWS DIRECTLY
008400*** AGAINST THE CALLER'S LINKAGE PARAMETER.
008500 01  WS-WORK-AREA                  PIC X(255).
008600 01  WS-WORK-TABLE REDEFINES WS-WORK-AREA.
008700     05  WS-WORK-BYTE              PIC X(01) OCCURS 255 TIMES.
008800 01  WS-WORK-HALVES REDEFINES WS-WORK-AREA.
008900     05  WS-WORK-FRONT-HALF        PIC X(128).
009000     05  WS-WORK-BACK-HALF         PIC X(127).
009100 01  WS-WORK-LAST-BYTE-VW REDEFINES WS-WORK-AREA.
009200     05  FILLER                    PIC X(254).
009300     05  WS-WORK-LAST-CHAR         PIC X(01).
009400
009500 LINKAGE SECTION.
009600 01  TEXT1                         PIC X(255).
009700 01  TEXT1-LTH                     PIC S9(4) COMP.
009800 01  RETURN-LTH                    PIC S9(4).
009900
010000 PROCEDURE DIVISION USING TEXT1, TEXT1-LTH, RETURN-LTH.
010100 000-MAIN.
010200     MOVE ZERO TO RETURN-LTH.
010300*** REQ 91045 - RETURN-LTH IS CLEARED HERE, NOT LEFT TO THE
010400*** CALLER, AFTER A DUPLICATE-DETECTOR RUN CAME UP WITH GARBAGE
010500*** LENGTHS ON ITS SECOND CALL IN THE SAME PROGRAM.
010600     IF TEXT1-LTH NOT > ZERO
010700         GOBACK
010800     END-IF.
010900     MOVE SPACES TO WS-WORK-AREA.
011000     IF TEXT1-LTH > 255
011100         MOVE TEXT1 TO WS-WORK-AREA
011200         MOVE 255 TO WS-SCAN-START
011300     ELSE
011400         MOVE TEXT1(1:TEXT1-LTH) TO WS-WORK-AREA(1:TEXT1-LTH)
011500         MOVE TEXT1-LTH TO WS-SCAN-START
011600     END-IF.
011700     IF WS-SCAN-START = 255
011800         IF WS-WORK-LAST-CHAR NOT = SPACE
011900            AND WS-WORK-LAST-CHAR NOT = LOW-VALUES
012000             MOVE 255 TO RETURN-LTH
012100             GOBACK
012200         END-IF
012300         IF WS-WORK-BACK-HALF = SPACES
012400             MOVE 128 TO WS-SCAN-START
012500         END-IF
012600     END-IF.
012700     MOVE ZERO TO WS-LAST-NONBLANK-IDX.
012800     SET WS-BYTE-NOT-FOUND TO TRUE.
012900     PERFORM 050-SCAN-ONE-BYTE THRU 050-EXIT
013000             VARYING WS-SCAN-IDX FROM WS-SCAN-START BY -1
013100             UNTIL WS-SCAN-IDX = ZERO
013200                OR WS-BYTE-FOUND.
013300     MOVE WS-LAST-NONBLANK-IDX TO RETURN-LTH.
013400     GOBACK.
013500
013600*** REQ 91203 - RIGHT-TO-LEFT SCAN OF THE WS-WORK-BYTE TABLE FOR
013700*** THE LAST BYTE THAT IS NOT A SPACE AND NOT LOW-VALUES.  THE
013800*** LOOP VARIABLE IS STEPPED BY PERFORM VARYING AFTER THE
013900*** PARAGRAPH BODY RUNS, SO THE FOUND POSITION IS CAPTURED HERE
014000*** IN WS-LAST-NONBLANK-IDX RATHER THAN TAKEN FROM WS-SCAN-IDX
014100*** ONCE THE LOOP HAS ENDED.
014200 050-SCAN-ONE-BYTE.
014300     IF WS-WORK-BYTE(WS-SCAN-IDX) NOT = SPACE
014400        AND WS-WORK-BYTE(WS-SCAN-IDX) NOT = LOW-VALUES
014500         MOVE WS-SCAN-IDX TO WS-LAST-NONBLANK-IDX
014600         SET WS-BYTE-FOUND TO TRUE
014700     END-IF.
014800 050-EXIT.
014900     EXIT.
