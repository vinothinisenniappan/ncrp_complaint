000100******************************************************************
000200* ABENDREC                                                      *
000300* SHOP-STANDARD DUMP/ABEND RECORD.  WRITTEN TO SYSOUT BY THE    *
000400* 1000-ABEND-RTN OF EVERY BATCH STEP IN THE COMPLAINT REGISTER  *
000500* SUITE SO THE OPERATOR CAN SEE WHY A STEP WENT DOWN WITHOUT    *
000600* CRACKING A SYSTEM DUMP.  CARRY THIS COPYBOOK IN EVERY PROGRAM *
000700* THAT CAN ABEND.                                               *
000800******************************************************************
000900 01  ABEND-REC.
001000     05  ABEND-REASON              PIC X(48).
001100     05  FILLER                    PIC X(01) VALUE SPACE.
001200     05  PARA-NAME                 PIC X(35).
001300     05  FILLER                    PIC X(01) VALUE SPACE.
001400     05  ACTUAL-VAL                PIC X(10).
001500     05  ACTUAL-VAL-NUM REDEFINES ACTUAL-VAL
001600                                   PIC 9(10).
001700     05  FILLER                    PIC X(01) VALUE SPACE.
001800     05  EXPECTED-VAL              PIC X(10).
001900     05  EXPECTED-VAL-NUM REDEFINES EXPECTED-VAL
002000                                   PIC 9(10).
002100     05  FILLER                    PIC X(01) VALUE SPACE.
002200***** DIVIDE ZERO-VAL INTO ONE-VAL FORCES THE 0C7 THAT ENDS THE
002300***** STEP - DO NOT "FIX" THIS, IT IS HOW WE ABEND ON PURPOSE
002400     05  ZERO-VAL                  PIC 9(01) COMP VALUE 0.
002500     05  ONE-VAL                   PIC 9(01) COMP VALUE 1.
002600     05  FILLER                    PIC X(10) VALUE SPACES.
