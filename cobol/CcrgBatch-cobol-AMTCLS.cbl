000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* AMTCLS - DATES-CLOSE / AMOUNTS-SIMILAR TEST                    *
000400* CALLED BY CMPDUPE ONCE A PAIR OF COMPLAINTS HAS MATCHED ON ONE *
000500* OF THE FIVE CANDIDATE TESTS (SAME ID, SAME MOBILE, SAME EMAIL, *
000600* SHARED PAYMENT DETAIL, SIMILAR NAME) TO DECIDE WHETHER THE     *
000700* PAIR'S DATES AND AMOUNTS ARE CLOSE ENOUGH TO CONFIRM THE GROUP.*
000800******************************************************************
000900* CHANGE LOG
001000* ----------------------------------------------------------------
001100* 020497 MM    ORIGINAL PROGRAM (AS CLCLBCST) - LAB/EQUIPMENT
001200*              COST CALCULATION FOR THE PATIENT BILLING SUITE
001300* 092800 MM    Y2K REVIEW - NO DATE ARITHMETIC IN ORIGINAL,
001400*              SIGNED OFF WITHOUT CHANGE
001500* 061614 RCJ   REQ 91045 - RETIRED THE BILLING CALCULATION,
001600*              RENAMED AMTCLS, REBUILT AS DATE/AMOUNT PROXIMITY
001700*              TEST FOR THE COMPLAINT REGISTER SUITE
001800* 071914 RCJ   ADDED JULIAN-DAY-NUMBER CALCULATION FOR THE
001900*              7-CALENDAR-DAY DATES-CLOSE RULE
002000* 080514 LPW   REQ 91050 - AMOUNTS-SIMILAR NOW SHORT-CIRCUITS ON
002100*              EXACT EQUALITY BEFORE THE PERCENT-DIFFERENCE TEST
002200******************************************************************
002300 PROGRAM-ID.  AMTCLS.
002400 AUTHOR. R C JARVIS.
002500 INSTALLATION. COBOL DEVELOPMENT CENTER.
002600 DATE-WRITTEN. 02/04/97.
002700 DATE-COMPILED. 02/04/97.
002800 SECURITY. NON-CONFIDENTIAL.
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 INPUT-OUTPUT SECTION.
003500
003600 DATA DIVISION.
003700 FILE SECTION.
003800
003900 WORKING-STORAGE SECTION.
004000 01  WS-JULIAN-WORK.
004100     05  WS-JW-TERM1-1             PIC S9(9) COMP.
004200     05  WS-JW-TERM2-1             PIC S9(9) COMP.
004300     05  WS-JW-TERM3-1             PIC S9(9) COMP.
004400     05  WS-JW-TERM4-1             PIC S9(9) COMP.
004500     05  WS-JW-TERM1-2             PIC S9(9) COMP.
004600     05  WS-JW-TERM2-2             PIC S9(9) COMP.
004700     05  WS-JW-TERM3-2             PIC S9(9) COMP.
004800     05  WS-JW-TERM4-2             PIC S9(9) COMP.
004900     05  WS-JDN-1                  PIC S9(9) COMP.
005000     05  WS-JDN-2                  PIC S9(9) COMP.
005100     05  WS-JDN-DIFF               PIC S9(9) COMP.
005200
005300 01  WS-AMOUNT-WORK.
005400     05  WS-AMT-DIFF               PIC S9(9)V99 COMP-3.
005500     05  WS-AMT-AVG                PIC S9(9)V99 COMP-3.
005600     05  WS-AMT-PCT                PIC S9(5)V99 COMP-3.
005700
005800 LINKAGE SECTION.
005900 01  AMT-CLOSE-REC.
006000     05  AMT-DATE-1                PIC X(10).
006100     05  AMT-DATE-1-NUM REDEFINES AMT-DATE-1.
006200         10  AMT-D1-YYYY           PIC 9(04).
006300         10  FILLER                PIC X(01).
006400         10  AMT-D1-MM             PIC 9(02).
006500         10  FILLER                PIC X(01).
006600         10  AMT-D1-DD             PIC 9(02).
006700     05  AMT-DATE-2                PIC X(10).
006800     05  AMT-DATE-2-NUM REDEFINES AMT-DATE-2.
006900         10  AMT-D2-YYYY           PIC 9(04).
007000         10  FILLER                PIC X(01).
007100         10  AMT-D2-MM             PIC 9(02).
007200         10  FILLER                PIC X(01).
007300         10  AMT-D2-DD             PIC 9(02).
007400     05  AMT-AMOUNT-1              PIC S9(9)V99.
007500     05  AMT-AMOUNT-1-X REDEFINES AMT-AMOUNT-1
007600                                   PIC X(11).
007700     05  AMT-AMOUNT-2              PIC S9(9)V99.
007800     05  AMT-DATES-CLOSE-SW        PIC X(01).
007900         88  AMT-DATES-ARE-CLOSE   VALUE "Y".
008000         88  AMT-DATES-NOT-CLOSE   VALUE "N".
008100     05  AMT-AMTS-SIMILAR-SW       PIC X(01).
008200         88  AMT-AMTS-ARE-SIMILAR  VALUE "Y".
008300         88  AMT-AMTS-NOT-SIMILAR  VALUE "N".
008400     05  FILLER                    PIC X(05).
008500
008600 01  AMT-RETURN-CD                 PIC 9(04) COMP.
008700
008800 PROCEDURE DIVISION USING AMT-CLOSE-REC, AMT-RETURN-CD.
008900 000-MAIN.
009000     MOVE "N" TO AMT-DATES-CLOSE-SW.
009100     MOVE "N" TO AMT-AMTS-SIMILAR-SW.
009200
009300     IF AMT-D1-YYYY IS NUMERIC AND AMT-D1-MM IS NUMERIC
009400        AND AMT-D1-DD IS NUMERIC AND AMT-D2-YYYY IS NUMERIC
009500        AND AMT-D2-MM IS NUMERIC AND AMT-D2-DD IS NUMERIC
009600         PERFORM 100-CALC-JULIAN-DAYS THRU 100-EXIT
009700         PERFORM 200-TEST-DATES-CLOSE THRU 200-EXIT
009800     END-IF.
009900
010000     PERFORM 300-TEST-AMOUNTS-SIMILAR THRU 300-EXIT.
010100
010200     MOVE ZERO TO AMT-RETURN-CD.
010300     GOBACK.
010400
010500******************************************************************
010600* 100-CALC-JULIAN-DAYS - FLIEGEL/VAN FLANDERN INTEGER JULIAN DAY *
010700* NUMBER FORMULA, RUN ONCE FOR EACH OF THE TWO COMPLAINT DATES.  *
010800* NO INTRINSIC FUNCTIONS - INTEGER COMP ARITHMETIC ONLY, PER     *
010900* SHOP STANDARD.                                                 *
011000******************************************************************
011100 100-CALC-JULIAN-DAYS.
011200     COMPUTE WS-JW-TERM1-1 = (AMT-D1-MM - 14) / 12.
011300     COMPUTE WS-JW-TERM2-1 =
011400         1461 * (AMT-D1-YYYY + 4800 + WS-JW-TERM1-1) / 4.
011500     COMPUTE WS-JW-TERM3-1 =
011600         367 * (AMT-D1-MM - 2 - (12 * WS-JW-TERM1-1)) / 12.
011700     COMPUTE WS-JW-TERM4-1 =
011800         3 * ((AMT-D1-YYYY + 4900 + WS-JW-TERM1-1) / 100) / 4.
011900     COMPUTE WS-JDN-1 = WS-JW-TERM2-1 + WS-JW-TERM3-1
012000         - WS-JW-TERM4-1 + AMT-D1-DD - 32075.
012100
012200     COMPUTE WS-JW-TERM1-2 = (AMT-D2-MM - 14) / 12.
012300     COMPUTE WS-JW-TERM2-2 =
012400         1461 * (AMT-D2-YYYY + 4800 + WS-JW-TERM1-2) / 4.
012500     COMPUTE WS-JW-TERM3-2 =
012600         367 * (AMT-D2-MM - 2 - (12 * WS-JW-TERM1-2)) / 12.
012700     COMPUTE WS-JW-TERM4-2 =
012800         3 * ((AMT-D2-YYYY + 4900 + WS-JW-TERM1-2) / 100) / 4.
012900     COMPUTE WS-JDN-2 = WS-JW-TERM2-2 + WS-JW-TERM3-2
013000         - WS-JW-TERM4-2 + AMT-D2-DD - 32075.
013100 100-EXIT.
013200     EXIT.
013300
013400 200-TEST-DATES-CLOSE.
013500     COMPUTE WS-JDN-DIFF = WS-JDN-1 - WS-JDN-2.
013600     IF WS-JDN-DIFF < 0
013700         COMPUTE WS-JDN-DIFF = WS-JDN-DIFF * -1
013800     END-IF.
013900     IF WS-JDN-DIFF <= 7
014000         SET AMT-DATES-ARE-CLOSE TO TRUE
014100     END-IF.
014200 200-EXIT.
014300     EXIT.
014400
014500******************************************************************
014600* 300-TEST-AMOUNTS-SIMILAR - EXACT MATCH SHORT-CIRCUITS PER REQ  *
014700* 91050; OTHERWISE PERCENT DIFFERENCE AGAINST THE PAIR AVERAGE   *
014800* MUST BE 10% OR LESS.  ZERO AMOUNTS NEVER QUALIFY.              *
014900******************************************************************
015000 300-TEST-AMOUNTS-SIMILAR.
015100     IF AMT-AMOUNT-1 = ZERO OR AMT-AMOUNT-2 = ZERO
015200         GO TO 300-EXIT.
015300
015400     IF AMT-AMOUNT-1 = AMT-AMOUNT-2
015500         SET AMT-AMTS-ARE-SIMILAR TO TRUE
015600         GO TO 300-EXIT.
015700
015800     COMPUTE WS-AMT-DIFF = AMT-AMOUNT-1 - AMT-AMOUNT-2.
015900     IF WS-AMT-DIFF < 0
016000         COMPUTE WS-AMT-DIFF = WS-AMT-DIFF * -1
016100     END-IF.
016200
016300     COMPUTE WS-AMT-AVG = (AMT-AMOUNT-1 + AMT-AMOUNT-2) / 2.
016400     IF WS-AMT-AVG = ZERO
016500         GO TO 300-EXIT.
016600
016700     COMPUTE WS-AMT-PCT = (WS-AMT-DIFF / WS-AMT-AVG) * 100.
016800     IF WS-AMT-PCT <= 10
016900         SET AMT-AMTS-ARE-SIMILAR TO TRUE
017000     END-IF.
017100 300-EXIT.
017200     EXIT.
