000100******************************************************************
000200* CMPRAW                                                        *
000300* RAW INTAKE RECORD - COMPLAINT AS IT ARRIVES OFF THE INTAKE    *
000400* FILE, BEFORE CMPEDIT HAS NORMALIZED ANYTHING.  FIELDS ARE     *
000500* UNTRUSTED - DATES MAY BE IN SEVERAL FORMATS, AMOUNT MAY CARRY *
000600* COMMAS OR A RUPEE SIGN, MOBILE MAY CARRY A COUNTRY PREFIX OR  *
000700* PUNCTUATION, TEXT MAY BE IN ANY CASE.  CMPEDIT IS THE ONLY    *
000800* PROGRAM THAT READS THIS LAYOUT.                               *
000900******************************************************************
001000 01  CMP-RAW-REC.
001100     05  CMR-COMPLAINT-ID          PIC X(20).
001200     05  CMR-COMPLAINT-DATE        PIC X(10).
001300     05  CMR-INCIDENT-DATE         PIC X(10).
001400     05  CMR-COMPLAINANT-NAME      PIC X(40).
001500     05  CMR-MOBILE                PIC X(15).
001600     05  CMR-MOBILE-SPLIT REDEFINES CMR-MOBILE.
001700         10  CMR-MOBILE-CTRY-CODE  PIC X(05).
001800         10  CMR-MOBILE-NUMBER     PIC X(10).
001900     05  CMR-EMAIL                 PIC X(40).
002000     05  CMR-DISTRICT              PIC X(20).
002100     05  CMR-POLICE-STATION        PIC X(20).
002200     05  CMR-CRIME-TYPE            PIC X(15).
002300     05  CMR-PLATFORM              PIC X(12).
002400     05  CMR-AMOUNT                PIC X(15).
002500     05  CMR-STATUS                PIC X(15).
002600     05  CMR-DESCRIPTION           PIC X(140).
002700     05  FILLER                    PIC X(28).
