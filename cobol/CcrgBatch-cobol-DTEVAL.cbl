000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300* DTEVAL - DATE EVALUATION / CANONICALIZATION SUBROUTINE         *
000400* CALLED BY CMPEDIT TO TURN WHATEVER DATE TEXT CAME IN ON THE    *
000500* INTAKE FILE INTO THE SHOP-STANDARD YYYY-MM-DD FORM CARRIED ON  *
000600* THE MASTER REGISTER.                                           *
000700******************************************************************
000800* CHANGE LOG
000900* ----------------------------------------------------------------
001000* 031595 RCJ   ORIGINAL PROGRAM - SINGLE FORMAT (YYYY-MM-DD) ONLY
001100* 091595 RCJ   ADDED DD-MM-YYYY AND DD/MM/YYYY PARSE
001200* 022896 LPW   ADDED YYYY/MM/DD PARSE - INTAKE VENDOR CHANGED SHOP
001300* 071297 LPW   ADDED 2-DIGIT YEAR FORMATS (DD-MM-YY, DD/MM/YY)
001400* 050898 RCJ   NUMERIC-CLASS TEST ADDED BEFORE EACH SUBFIELD MOVE
001500* 112999 AHK   Y2K - 2-DIGIT YEARS NOW MAP TO 20YY, NOT 19YY
001600* 031300 AHK   REGRESSION TEST AFTER Y2K FIX - NO FURTHER CHANGES
001700* 081401 RCJ   UNPARSEABLE/BLANK DATE NOW DEFAULTS TO RUN DATE
001800* 040503 LPW   CLEANED UP REDEFINES NAMES PER SHOP STANDARDS REVIEW
001900* 092206 RCJ   NO LOGIC CHANGE - RECOMPILE FOR NEW COMPILER RELEASE
002000* 061510 AHK   REQ 88214 - TIGHTENED SEPARATOR TEST, WAS TOO LOOSE
002100******************************************************************
002200 PROGRAM-ID.  DTEVAL.
002300 AUTHOR. R C JARVIS.
002400 INSTALLATION. COBOL DEVELOPMENT CENTER.
002500 DATE-WRITTEN. 03/15/95.
002600 DATE-COMPILED. 03/15/95.
002700 SECURITY. NON-CONFIDENTIAL.
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 INPUT-OUTPUT SECTION.
003400
003500 DATA DIVISION.
003600 FILE SECTION.
003700
003800 WORKING-STORAGE SECTION.
003900 01  WS-FORMAT-SWITCHES.
004000     05  DTE-FORMAT-SW             PIC X(1) VALUE "N".
004100         88  DTE-FORMAT-FOUND      VALUE "Y".
004200         88  DTE-FORMAT-NOT-FOUND  VALUE "N".
004300     05  FILLER                    PIC X(1) VALUE SPACE.
004400
004500 01  WS-WORK-DATE                  PIC X(10).
004600
004700 01  WS-WORK-DATE-YMD REDEFINES WS-WORK-DATE.
004800     05  WS-YMD-YYYY               PIC X(04).
004900     05  WS-YMD-SEP1               PIC X(01).
005000     05  WS-YMD-MM                 PIC X(02).
005100     05  WS-YMD-SEP2               PIC X(01).
005200     05  WS-YMD-DD                 PIC X(02).
005300
005400 01  WS-WORK-DATE-DMY4 REDEFINES WS-WORK-DATE.
005500     05  WS-DMY4-DD                PIC X(02).
005600     05  WS-DMY4-SEP1              PIC X(01).
005700     05  WS-DMY4-MM                PIC X(02).
005800     05  WS-DMY4-SEP2              PIC X(01).
005900     05  WS-DMY4-YYYY              PIC X(04).
006000
006100 01  WS-WORK-DATE-DMY2 REDEFINES WS-WORK-DATE.
006200     05  WS-DMY2-DD                PIC X(02).
006300     05  WS-DMY2-SEP1              PIC X(01).
006400     05  WS-DMY2-MM                PIC X(02).
006500     05  WS-DMY2-SEP2              PIC X(01).
006600     05  WS-DMY2-YY                PIC X(02).
006700     05  WS-DMY2-TRAIL             PIC X(02).
006800
006900 01  WS-CENTURY-WORK               PIC 9(04) COMP.
007000
007100 LINKAGE SECTION.
007200 01  DTE-RAW-DATE                  PIC X(10).
007300 01  DTE-RUN-DATE                  PIC X(10).
007400 01  DTE-CANON-DATE                PIC X(10).
007500 01  DTE-RETURN-CD                 PIC 9(04) COMP.
007600
007700 PROCEDURE DIVISION USING DTE-RAW-DATE, DTE-RUN-DATE,
007800         DTE-CANON-DATE, DTE-RETURN-CD.
007900
008000 000-MAIN.
008100     MOVE "N" TO DTE-FORMAT-SW.
008200     MOVE DTE-RAW-DATE TO WS-WORK-DATE.
008300
008400     IF DTE-RAW-DATE NOT = SPACES
008500         PERFORM 100-TRY-YYYY-MM-DD THRU 100-EXIT
008600         IF DTE-FORMAT-NOT-FOUND
008700             PERFORM 200-TRY-DD-MM-YYYY THRU 200-EXIT
008800         END-IF
008900         IF DTE-FORMAT-NOT-FOUND
009000             PERFORM 300-TRY-DD-MM-YY THRU 300-EXIT
009100         END-IF
009200     END-IF.
009300
009400     IF DTE-FORMAT-NOT-FOUND
009500         MOVE DTE-RUN-DATE TO DTE-CANON-DATE.
009600
009700     MOVE ZERO TO DTE-RETURN-CD.
009800     GOBACK.
009900
010000******************************************************************
010100* 100-TRY-YYYY-MM-DD COVERS BOTH "YYYY-MM-DD" AND "YYYY/MM/DD" - *
010200* THE ONLY DIFFERENCE BETWEEN THE TWO IS THE SEPARATOR CHARACTER *
010300******************************************************************
010400 100-TRY-YYYY-MM-DD.
010500     IF (WS-YMD-SEP1 = "-" OR "/")
010600        AND WS-YMD-SEP1 = WS-YMD-SEP2
010700        AND WS-YMD-YYYY IS NUMERIC
010800        AND WS-YMD-MM   IS NUMERIC
010900        AND WS-YMD-DD   IS NUMERIC
011000         MOVE WS-YMD-YYYY TO DTE-CANON-DATE(1:4)
011100         MOVE "-"         TO DTE-CANON-DATE(5:1)
011200         MOVE WS-YMD-MM   TO DTE-CANON-DATE(6:2)
011300         MOVE "-"         TO DTE-CANON-DATE(8:1)
011400         MOVE WS-YMD-DD   TO DTE-CANON-DATE(9:2)
011500         SET DTE-FORMAT-FOUND TO TRUE.
011600 100-EXIT.
011700     EXIT.
011800
011900******************************************************************
012000* 200-TRY-DD-MM-YYYY COVERS "DD-MM-YYYY" AND "DD/MM/YYYY"        *
012100******************************************************************
012200 200-TRY-DD-MM-YYYY.
012300     IF (WS-DMY4-SEP1 = "-" OR "/")
012400        AND WS-DMY4-SEP1 = WS-DMY4-SEP2
012500        AND WS-DMY4-DD   IS NUMERIC
012600        AND WS-DMY4-MM   IS NUMERIC
012700        AND WS-DMY4-YYYY IS NUMERIC
012800         MOVE WS-DMY4-YYYY TO DTE-CANON-DATE(1:4)
012900         MOVE "-"          TO DTE-CANON-DATE(5:1)
013000         MOVE WS-DMY4-MM   TO DTE-CANON-DATE(6:2)
013100         MOVE "-"          TO DTE-CANON-DATE(8:1)
013200         MOVE WS-DMY4-DD   TO DTE-CANON-DATE(9:2)
013300         SET DTE-FORMAT-FOUND TO TRUE.
013400 200-EXIT.
013500     EXIT.
013600
013700******************************************************************
013800* 300-TRY-DD-MM-YY COVERS "DD-MM-YY" AND "DD/MM/YY" - 2 DIGIT    *
013900* YEARS MAP TO 20YY PER THE Y2K FIX OF 112999 - SEE CHANGE LOG   *
014000******************************************************************
014100 300-TRY-DD-MM-YY.
014200     IF (WS-DMY2-SEP1 = "-" OR "/")
014300        AND WS-DMY2-SEP1 = WS-DMY2-SEP2
014400        AND WS-DMY2-TRAIL = SPACES
014500        AND WS-DMY2-DD   IS NUMERIC
014600        AND WS-DMY2-MM   IS NUMERIC
014700        AND WS-DMY2-YY   IS NUMERIC
014800         COMPUTE WS-CENTURY-WORK = 2000 + WS-DMY2-YY
014900         MOVE WS-CENTURY-WORK TO DTE-CANON-DATE(1:4)
015000         MOVE "-"          TO DTE-CANON-DATE(5:1)
015100         MOVE WS-DMY2-MM   TO DTE-CANON-DATE(6:2)
015200         MOVE "-"          TO DTE-CANON-DATE(8:1)
015300         MOVE WS-DMY2-DD   TO DTE-CANON-DATE(9:2)
015400         SET DTE-FORMAT-FOUND TO TRUE.
015500 300-EXIT.
015600     EXIT.
